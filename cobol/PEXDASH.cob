000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXDASH.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   02 JUL 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  BATCH DRIVER FOR THE DASHBOARD SESSION SUMMARY.
000210*               READS ONE OR MORE REQUEST CARDS, EACH NAMING A
000220*               SESSION AND A CLAIMED TENANT; FOR EACH REQUEST IT
000230*               LOADS THE SESSION'S ALERTS AND EVIDENCE, REPAIRS
000240*               ANY UNLINKED ALERT THROUGH PEXVTRST, COMPUTES THE
000250*               TRUST SCORE, AND PRINTS A SUMMARY SECTION TO
000260*               SUMMARY-REPORT.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* PX1D13 - TMPRAJ  - 11/07/1991 - PROCTOR MONITORING PROJECT R1
000320*                               - INITIAL VERSION.
000330* PX1F05 - TMPNOR  - 09/11/1994 - REQ 10233 - EVIDENCE AND ALERT
000340*                                 TABLES NOW LOADED NEWEST-ROW-
000350*                                 FIRST SO THE LINK-REPAIR STEP
000360*                                 SCANS IN THE SAME ORDER THE OLD
000370*                                 DASHBOARD QUERY USED.
000380* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000390*                                 VALUES HELD AS EPOCH SECONDS.
000400*                                 NO CODE CHANGE.
000410* PX1H15 - DCKABI  - 11/02/2004 - REQ 30512 - ALERT TABLE IS NOW
000420*                                 REWRITTEN IN FULL AFTER LINK
000430*                                 REPAIR SO A REPAIRED LINK IS NOT
000440*                                 LOST ON THE NEXT RUN.
000450*----------------------------------------------------------------*
000460 EJECT
000470**********************
000480 ENVIRONMENT DIVISION.
000490**********************
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-AS400.
000520 OBJECT-COMPUTER.  IBM-AS400.
000530 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000540                   UPSI-0 IS UPSI-SWITCH-0
000550                     ON  STATUS IS U0-ON
000560                     OFF STATUS IS U0-OFF.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT SESSION-FILE      ASSIGN TO SESSFILE
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS IS WK-C-FILE-STATUS.
000630     SELECT ALERT-FILE        ASSIGN TO ALRTFILE
000640         ORGANIZATION IS SEQUENTIAL
000650         FILE STATUS IS WK-C-FILE-STATUS.
000660     SELECT EVIDENCE-FILE     ASSIGN TO EVIDFILE
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS IS WK-C-FILE-STATUS.
000690     SELECT DASH-REQUEST-FILE ASSIGN TO DASHREQ
000700         ORGANIZATION IS SEQUENTIAL
000710         FILE STATUS IS WK-C-FILE-STATUS.
000720     SELECT SUMMARY-REPORT    ASSIGN TO SUMMRPT
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS WK-C-FILE-STATUS.
000750 EJECT
000760***************
000770 DATA DIVISION.
000780***************
000790 FILE SECTION.
000800*
000810 FD  SESSION-FILE
000820     LABEL RECORDS ARE OMITTED
000830     DATA RECORD IS SESSION-FILE-REC.
000840 01  SESSION-FILE-REC.
000850     COPY PEXSESR.
000860*
000870 FD  ALERT-FILE
000880     LABEL RECORDS ARE OMITTED
000890     DATA RECORD IS ALERT-FILE-REC.
000900 01  ALERT-FILE-REC.
000910     COPY PEXALRR.
000920*
000930 FD  EVIDENCE-FILE
000940     LABEL RECORDS ARE OMITTED
000950     DATA RECORD IS EVIDENCE-FILE-REC.
000960 01  EVIDENCE-FILE-REC.
000970     COPY PEXEVDR.
000980*
000990 FD  DASH-REQUEST-FILE
001000     LABEL RECORDS ARE OMITTED
001010     DATA RECORD IS DASH-REQUEST-REC.
001020 01  DASH-REQUEST-REC.
001030     COPY PEXSSRQ.
001040*
001050 FD  SUMMARY-REPORT
001060     LABEL RECORDS ARE OMITTED
001070     DATA RECORD IS SUMMARY-REPORT-LINE.
001080 01  SUMMARY-REPORT-LINE       PIC X(132).
001090*
001100*************************
001110 WORKING-STORAGE SECTION.
001120*************************
001130 01  FILLER              PIC X(24)  VALUE
001140     "** PROGRAM PEXDASH   **".
001150*
001160 01  WK-C-FILE-STATUS     PIC X(02) VALUE "00".
001170     88  WK-C-SUCCESSFUL          VALUE "00".
001180     88  WK-C-END-OF-FILE         VALUE "10".
001190     88  WK-C-RECORD-NOT-FOUND    VALUE "23".
001200*
001210*------------------ CURRENT REQUEST WORK AREA -------------------*
001220 01  WK-C-CURR-REQUEST.
001230     05  WK-C-REQ-SESSION-ID   PIC X(36).
001240     05  WK-C-REQ-TENANT-ID    PIC X(20).
001250     05  FILLER                PIC X(06).
001260*
001270*-------------------- CURRENT SESSION RECORD --------------------*
001280 01  WK-C-CURR-SESSION.
001290     05  WK-C-SESS-ID           PIC X(36).
001300     05  WK-C-SESS-TENANT-ID    PIC X(20).
001310     05  WK-C-SESS-USER-NAME    PIC X(30).
001320     05  WK-C-SESS-STARTED-TS   PIC 9(10).
001330     05  WK-C-SESS-ENDED-TS     PIC 9(10).
001340     05  FILLER                 PIC X(10).
001350*
001360*------------- ALTERNATE DATE-ONLY VIEW, TRACE AID --------------*
001370 01  WK-C-SESS-TSVIEW REDEFINES WK-C-CURR-SESSION.
001380     05  FILLER                 PIC X(56).
001390     05  WK-N-SESS-STARTED-TRC  PIC 9(10).
001400     05  WK-N-SESS-ENDED-TRC    PIC 9(10).
001410     05  FILLER                 PIC X(10).
001420*
001430 77  WK-C-SESS-FOUND-SW    PIC X(01) VALUE "N".
001440     88  WK-C-SESS-FOUND             VALUE "Y".
001450*
001460 77  WK-C-ALRT-FOUND-SW    PIC X(01) VALUE "N".
001470     88  WK-C-ALRT-ROW-FOUND         VALUE "Y".
001480*
001490*--------------------- ALERT IN-CORE TABLE ----------------------*
001500 01  WK-C-ALERT-TABLE.
001510     05  WK-C-ALERT-ROW OCCURS 2000 TIMES
001520             INDEXED BY WK-X-ALERT-IX.
001530         10  WK-C-ALERT-ID           PIC 9(08).
001540         10  WK-C-ALERT-SESSION-ID   PIC X(36).
001550         10  WK-C-ALERT-TYPE         PIC X(20).
001560         10  WK-C-ALERT-SEVERITY     PIC X(10).
001570         10  WK-C-ALERT-CREATED-TS   PIC 9(10).
001580         10  WK-C-ALERT-EVENT-ID     PIC X(40).
001590         10  WK-C-ALERT-CONFIDENCE   PIC 9V9999.
001600         10  WK-C-ALERT-CONF-FLAG    PIC X(01).
001610         10  WK-C-ALERT-EVIDENCE-ID  PIC X(36).
001620         10  FILLER                  PIC X(04).
001630*
001640*-------- NUMERIC-ONLY VIEW USED BY THE TRUST SCORE CALL --------*
001650 01  WK-N-ALERT-NUMVIEW REDEFINES WK-C-ALERT-TABLE.
001660     05  WK-N-ALERT-NUM-ROW OCCURS 2000 TIMES.
001670         10  FILLER                  PIC X(74).
001680         10  WK-N-ALERT-CONF-TRC     PIC 9V9999.
001690         10  WK-N-ALERT-FLAG-TRC     PIC X(01).
001700         10  FILLER                  PIC X(40).
001710*
001720 77  WK-X-ALERT-COUNT      PIC 9(05) COMP VALUE ZERO.
001730 77  WK-X-ALERT-MAX        PIC 9(05) COMP VALUE 2000.
001740 77  WK-X-ALERT-IX2        USAGE IS INDEX.
001750 01  WK-C-ALERT-SWAP-AREA.
001760     05  WK-C-ALERT-SWAP-BODY     PIC X(170).
001770     05  FILLER                  PIC X(02).
001780*
001790*-------------------- EVIDENCE IN-CORE TABLE --------------------*
001800 01  WK-C-EVID-TABLE.
001810     05  WK-C-EVID-ROW OCCURS 200 TIMES
001820             INDEXED BY WK-X-EVID-IX.
001830         10  WK-C-EVID-ID            PIC X(36).
001840         10  WK-C-EVID-SESSION-ID    PIC X(36).
001850         10  WK-C-EVID-FILE-PATH     PIC X(80).
001860         10  WK-C-EVID-MIME-TYPE     PIC X(20).
001870         10  WK-C-EVID-CREATED-TS    PIC 9(10).
001880         10  FILLER                  PIC X(06).
001890*
001900*------ ALTERNATE CODE-ONLY VIEW FOR THE REPAIR-LINK CALL -------*
001910 01  WK-C-EVID-KEYVIEW REDEFINES WK-C-EVID-TABLE.
001920     05  WK-C-EVID-KEY-ROW OCCURS 200 TIMES.
001930         10  WK-C-EVID-KEY-ID        PIC X(36).
001940         10  FILLER                  PIC X(152).
001950*
001960 77  WK-X-EVID-COUNT       PIC 9(05) COMP VALUE ZERO.
001970 77  WK-X-EVID-MAX         PIC 9(05) COMP VALUE 200.
001980 77  WK-X-EVID-IX2         USAGE IS INDEX.
001990 01  WK-C-EVID-SWAP-AREA.
002000     05  WK-C-EVID-SWAP-BODY      PIC X(188).
002010     05  FILLER                  PIC X(02).
002020*
002030*------------------------- EOF SWITCHES -------------------------*
002040 77  WK-C-REQ-EOF-SW       PIC X(01) VALUE "N".
002050     88  WK-C-REQ-EOF                VALUE "Y".
002060 77  WK-C-ALRT-EOF-SW      PIC X(01) VALUE "N".
002070     88  WK-C-ALRT-EOF               VALUE "Y".
002080 77  WK-C-EVID-EOF-SW      PIC X(01) VALUE "N".
002090     88  WK-C-EVID-EOF               VALUE "Y".
002100*
002110*------------------ ALERT-TYPE GROUPING TABLE -------------------*
002120 01  WK-C-GROUP-TABLE.
002130     05  WK-C-GROUP-ROW OCCURS 50 TIMES
002140             INDEXED BY WK-X-GROUP-IX.
002150         10  WK-C-GROUP-TYPE         PIC X(20).
002160         10  WK-N-GROUP-COUNT        PIC 9(05) COMP.
002170*
002180 77  WK-X-GROUP-COUNT      PIC 9(03) COMP VALUE ZERO.
002190 77  WK-X-GROUP-MAX        PIC 9(03) COMP VALUE 50.
002200 77  WK-X-GROUP-FOUND-SW   PIC X(01) VALUE "N".
002210     88  WK-X-GROUP-FOUND            VALUE "Y".
002220*
002230*-------------------- PRINT LINE WORK AREAS ---------------------*
002240 01  WK-C-PRINT-HEADER.
002250     05  FILLER              PIC X(18) VALUE "SESSION SUMMARY - ".
002260     05  WK-C-PRT-SESSION-ID PIC X(36).
002270     05  FILLER              PIC X(78) VALUE SPACES.
002280*
002290 01  WK-C-PRINT-DETAIL.
002300     05  FILLER              PIC X(14) VALUE "  USER NAME - ".
002310     05  WK-C-PRT-USER-NAME  PIC X(30).
002320     05  FILLER              PIC X(16) VALUE "   TRUST PCT - ".
002330     05  WK-C-PRT-TRUST-PCT  PIC ZZ9.
002340     05  FILLER              PIC X(69) VALUE SPACES.
002350*
002360 01  WK-C-PRINT-TIMES.
002370     05  FILLER              PIC X(16) VALUE "  STARTED-TS - ".
002380     05  WK-C-PRT-STARTED-TS PIC 9(10).
002390     05  FILLER              PIC X(14) VALUE "  ENDED-TS - ".
002400     05  WK-C-PRT-ENDED-TS   PIC 9(10).
002410     05  FILLER              PIC X(85) VALUE SPACES.
002420*
002430 01  WK-C-PRINT-GROUP.
002440     05  FILLER              PIC X(04) VALUE SPACES.
002450     05  WK-C-PRT-ALERT-TYPE PIC X(20).
002460     05  FILLER              PIC X(04) VALUE SPACES.
002470     05  WK-C-PRT-TYPE-COUNT PIC ZZZZZ9.
002480     05  FILLER              PIC X(97) VALUE SPACES.
002490*
002500 01  WK-C-PRINT-EVIDENCE.
002510     05  FILLER              PIC X(04) VALUE SPACES.
002520     05  WK-C-PRT-EVID-ID    PIC X(36).
002530     05  FILLER              PIC X(02) VALUE SPACES.
002540     05  WK-C-PRT-EVID-MIME  PIC X(12).
002550     05  FILLER              PIC X(02) VALUE SPACES.
002560     05  WK-C-PRT-EVID-TS    PIC 9(10).
002570     05  FILLER              PIC X(02) VALUE SPACES.
002580     05  WK-C-PRT-EVID-PATH  PIC X(60).
002590     05  FILLER              PIC X(04) VALUE SPACES.
002600*
002610 EJECT
002620 LINKAGE SECTION.
002630*****************
002640 COPY PEXLTRST.
002650 EJECT
002660****************
002670 PROCEDURE DIVISION.
002680****************
002690 MAIN-MODULE.
002700     PERFORM A100-OPEN-FILES
002710        THRU A199-OPEN-FILES-EX.
002720     PERFORM A150-LOAD-SESSION-INDEX
002730        THRU A159-LOAD-SESSION-INDEX-EX.
002740     MOVE    "N"                     TO    WK-C-REQ-EOF-SW.
002750     PERFORM A110-PROCESS-ONE-REQUEST
002760        THRU A119-PROCESS-ONE-REQUEST-EX
002770             UNTIL WK-C-REQ-EOF.
002780     CLOSE   SESSION-FILE ALERT-FILE EVIDENCE-FILE
002790             DASH-REQUEST-FILE SUMMARY-REPORT.
002800     GOBACK.
002810*
002820*----------------------------------------------------------------*
002830 A100-OPEN-FILES.
002840*----------------------------------------------------------------*
002850     OPEN    INPUT   DASH-REQUEST-FILE.
002860     IF      NOT     WK-C-SUCCESSFUL
002870             DISPLAY "PEXDASH - OPEN ERROR - DASH-REQUEST-FILE"
002880             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002890             GO TO Y900-ABNORMAL-TERMINATION.
002900*
002910     OPEN    OUTPUT  SUMMARY-REPORT.
002920     IF      NOT     WK-C-SUCCESSFUL
002930             DISPLAY "PEXDASH - OPEN ERROR - SUMMARY-REPORT"
002940             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002950             GO TO Y900-ABNORMAL-TERMINATION.
002960*
002970*----------------------------------------------------------------*
002980 A199-OPEN-FILES-EX.
002990*----------------------------------------------------------------*
003000     EXIT.
003010*
003020*----------------------------------------------------------------*
003030 A150-LOAD-SESSION-INDEX.
003040*----------------------------------------------------------------*
003050*    SESSION-FILE IS REOPENED PER REQUEST SO EACH DASHBOARD
003060*    REQUEST SEARCHES THE MASTER FRESH - THIS PARAGRAPH IS A
003070*    PLACEHOLDER FOR THE SEQUENTIAL SCAN DONE IN A200.
003080     CONTINUE.
003090*
003100*----------------------------------------------------------------*
003110 A159-LOAD-SESSION-INDEX-EX.
003120*----------------------------------------------------------------*
003130     EXIT.
003140*
003150*----------------------------------------------------------------*
003160 A110-PROCESS-ONE-REQUEST.
003170*----------------------------------------------------------------*
003180     READ    DASH-REQUEST-FILE
003190             AT END
003200                 SET     WK-C-REQ-EOF  TO    TRUE
003210                 GO TO A119-PROCESS-ONE-REQUEST-EX.
003220*
003230     MOVE    PEXSSRQ-SESSION-ID      TO    WK-C-REQ-SESSION-ID.
003240     MOVE    PEXSSRQ-TENANT-ID       TO    WK-C-REQ-TENANT-ID.
003250*
003260     PERFORM A200-FIND-SESSION
003270        THRU A299-FIND-SESSION-EX.
003280     IF      NOT     WK-C-SESS-FOUND
003290             GO TO A119-PROCESS-ONE-REQUEST-EX.
003300*
003310     PERFORM A300-LOAD-ALERTS-NEWEST-FIRST
003320        THRU A399-LOAD-ALERTS-NEWEST-FIRST-EX.
003330     PERFORM A400-LOAD-EVIDENCE-NEWEST-FIRST
003340        THRU A499-LOAD-EVIDENCE-NEWEST-FIRST-EX.
003350     PERFORM A500-REPAIR-LINKS
003360        THRU A599-REPAIR-LINKS-EX.
003370     PERFORM A600-REWRITE-ALERTS
003380        THRU A699-REWRITE-ALERTS-EX.
003390     PERFORM A700-GROUP-ALERTS-BY-TYPE
003400        THRU A799-GROUP-ALERTS-BY-TYPE-EX.
003410     PERFORM A800-PRINT-SUMMARY-REPORT
003420        THRU A899-PRINT-SUMMARY-REPORT-EX.
003430*
003440*----------------------------------------------------------------*
003450 A119-PROCESS-ONE-REQUEST-EX.
003460*----------------------------------------------------------------*
003470     EXIT.
003480*
003490*----------------------------------------------------------------*
003500 A200-FIND-SESSION.
003510*----------------------------------------------------------------*
003520     MOVE    "N"                     TO    WK-C-SESS-FOUND-SW.
003530     OPEN    INPUT   SESSION-FILE.
003540     IF      NOT     WK-C-SUCCESSFUL
003550             DISPLAY "PEXDASH - OPEN ERROR - SESSION-FILE"
003560             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003570             GO TO Y900-ABNORMAL-TERMINATION.
003580*
003590     PERFORM A210-SCAN-ONE-SESSION
003600        THRU A219-SCAN-ONE-SESSION-EX
003610             UNTIL WK-C-END-OF-FILE OR WK-C-SESS-FOUND.
003620     CLOSE   SESSION-FILE.
003630*
003640*----------------------------------------------------------------*
003650 A299-FIND-SESSION-EX.
003660*----------------------------------------------------------------*
003670     EXIT.
003680*
003690*----------------------------------------------------------------*
003700 A210-SCAN-ONE-SESSION.
003710*----------------------------------------------------------------*
003720     READ    SESSION-FILE
003730             AT END
003740                 GO TO A219-SCAN-ONE-SESSION-EX.
003750*
003760     IF      PEX-SESS-ID             =    WK-C-REQ-SESSION-ID
003770         AND PEX-SESS-TENANT-ID      =    WK-C-REQ-TENANT-ID
003780             SET     WK-C-SESS-FOUND TO   TRUE
003790             MOVE    PEX-SESS-ID         TO   WK-C-SESS-ID
003800             MOVE    PEX-SESS-TENANT-ID  TO   WK-C-SESS-TENANT-ID
003810             MOVE    PEX-SESS-USER-NAME  TO   WK-C-SESS-USER-NAME
003820             MOVE    PEX-SESS-STARTED-TS TO   WK-C-SESS-STARTED-TS
003830             MOVE    PEX-SESS-ENDED-TS   TO   WK-C-SESS-ENDED-TS.
003840*
003850*----------------------------------------------------------------*
003860 A219-SCAN-ONE-SESSION-EX.
003870*----------------------------------------------------------------*
003880     EXIT.
003890*
003900*----------------------------------------------------------------*
003910 A300-LOAD-ALERTS-NEWEST-FIRST.
003920*----------------------------------------------------------------*
003930     MOVE    ZERO                    TO    WK-X-ALERT-COUNT.
003940     MOVE    "N"                     TO    WK-C-ALRT-EOF-SW.
003950     OPEN    INPUT   ALERT-FILE.
003960     IF      NOT     WK-C-SUCCESSFUL
003970             DISPLAY "PEXDASH - OPEN ERROR - ALERT-FILE"
003980             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003990             GO TO Y900-ABNORMAL-TERMINATION.
004000*
004010     PERFORM A310-READ-ONE-ALERT
004020        THRU A319-READ-ONE-ALERT-EX
004030             UNTIL WK-C-ALRT-EOF.
004040     CLOSE   ALERT-FILE.
004050     PERFORM A320-REVERSE-ALERT-TABLE
004060        THRU A329-REVERSE-ALERT-TABLE-EX.
004070*
004080*----------------------------------------------------------------*
004090 A399-LOAD-ALERTS-NEWEST-FIRST-EX.
004100*----------------------------------------------------------------*
004110     EXIT.
004120*
004130*----------------------------------------------------------------*
004140 A310-READ-ONE-ALERT.
004150*----------------------------------------------------------------*
004160     READ    ALERT-FILE
004170             AT END
004180                 SET     WK-C-ALRT-EOF TO    TRUE
004190                 GO TO A319-READ-ONE-ALERT-EX.
004200*
004210     IF      PEX-ALR-SESSION-ID      NOT =   WK-C-REQ-SESSION-ID
004220             GO TO A319-READ-ONE-ALERT-EX.
004230*
004240     IF      WK-X-ALERT-COUNT        >=   WK-X-ALERT-MAX
004250             DISPLAY "PEXDASH - ALERT TABLE IS FULL"
004260             GO TO A319-READ-ONE-ALERT-EX.
004270*
004280     ADD     1                       TO    WK-X-ALERT-COUNT.
004290     SET     WK-X-ALERT-IX           TO    WK-X-ALERT-COUNT.
004300     MOVE    PEX-ALR-ALERT-ID        TO
004310             WK-C-ALERT-ID (WK-X-ALERT-IX).
004320     MOVE    PEX-ALR-SESSION-ID      TO
004330             WK-C-ALERT-SESSION-ID (WK-X-ALERT-IX).
004340     MOVE    PEX-ALR-ALERT-TYPE      TO
004350             WK-C-ALERT-TYPE (WK-X-ALERT-IX).
004360     MOVE    PEX-ALR-SEVERITY        TO
004370             WK-C-ALERT-SEVERITY (WK-X-ALERT-IX).
004380     MOVE    PEX-ALR-CREATED-TS      TO
004390             WK-C-ALERT-CREATED-TS (WK-X-ALERT-IX).
004400     MOVE    PEX-ALR-EVENT-ID        TO
004410             WK-C-ALERT-EVENT-ID (WK-X-ALERT-IX).
004420     MOVE    PEX-ALR-CONFIDENCE      TO
004430             WK-C-ALERT-CONFIDENCE (WK-X-ALERT-IX).
004440     MOVE    PEX-ALR-CONF-FLAG       TO
004450             WK-C-ALERT-CONF-FLAG (WK-X-ALERT-IX).
004460     MOVE    PEX-ALR-EVIDENCE-ID     TO
004470             WK-C-ALERT-EVIDENCE-ID (WK-X-ALERT-IX).
004480*
004490*----------------------------------------------------------------*
004500 A319-READ-ONE-ALERT-EX.
004510*----------------------------------------------------------------*
004520     EXIT.
004530*
004540*----------------------------------------------------------------*
004550 A320-REVERSE-ALERT-TABLE.
004560*----------------------------------------------------------------*
004570*    ALERT-FILE IS WRITTEN OLDEST FIRST.  THE TABLE IS FLIPPED
004580*    IN PLACE SO ROW 1 IS THE NEWEST ALERT, PER THE DASHBOARD
004590*    DISPLAY ORDER RULE.
004600     IF      WK-X-ALERT-COUNT        <    2
004610             GO TO A329-REVERSE-ALERT-TABLE-EX.
004620*
004630     SET     WK-X-ALERT-IX           TO    1.
004640     SET     WK-X-ALERT-IX2          TO    WK-X-ALERT-COUNT.
004650     PERFORM A321-SWAP-ONE-PAIR
004660        THRU A329-REVERSE-ALERT-TABLE-EX
004670             UNTIL WK-X-ALERT-IX NOT LESS THAN WK-X-ALERT-IX2.
004680*
004690*----------------------------------------------------------------*
004700 A329-REVERSE-ALERT-TABLE-EX.
004710*----------------------------------------------------------------*
004720     EXIT.
004730*
004740*----------------------------------------------------------------*
004750 A321-SWAP-ONE-PAIR.
004760*----------------------------------------------------------------*
004770     MOVE    WK-C-ALERT-ROW (WK-X-ALERT-IX)
004780                                     TO    WK-C-ALERT-SWAP-AREA.
004790     MOVE    WK-C-ALERT-ROW (WK-X-ALERT-IX2)
004800                                     TO
004810             WK-C-ALERT-ROW (WK-X-ALERT-IX).
004820     MOVE    WK-C-ALERT-SWAP-AREA    TO
004830             WK-C-ALERT-ROW (WK-X-ALERT-IX2).
004840     SET     WK-X-ALERT-IX           UP    BY 1.
004850     SET     WK-X-ALERT-IX2          DOWN  BY 1.
004860*
004870*----------------------------------------------------------------*
004880 A400-LOAD-EVIDENCE-NEWEST-FIRST.
004890*----------------------------------------------------------------*
004900     MOVE    ZERO                    TO    WK-X-EVID-COUNT.
004910     MOVE    "N"                     TO    WK-C-EVID-EOF-SW.
004920     OPEN    INPUT   EVIDENCE-FILE.
004930     IF      NOT     WK-C-SUCCESSFUL
004940             DISPLAY "PEXDASH - OPEN ERROR - EVIDENCE-FILE"
004950             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004960             GO TO Y900-ABNORMAL-TERMINATION.
004970*
004980     PERFORM A410-READ-ONE-EVIDENCE
004990        THRU A419-READ-ONE-EVIDENCE-EX
005000             UNTIL WK-C-EVID-EOF.
005010     CLOSE   EVIDENCE-FILE.
005020     PERFORM A420-REVERSE-EVID-TABLE
005030        THRU A429-REVERSE-EVID-TABLE-EX.
005040*
005050*----------------------------------------------------------------*
005060 A499-LOAD-EVIDENCE-NEWEST-FIRST-EX.
005070*----------------------------------------------------------------*
005080     EXIT.
005090*
005100*----------------------------------------------------------------*
005110 A410-READ-ONE-EVIDENCE.
005120*----------------------------------------------------------------*
005130     READ    EVIDENCE-FILE
005140             AT END
005150                 SET     WK-C-EVID-EOF TO    TRUE
005160                 GO TO A419-READ-ONE-EVIDENCE-EX.
005170*
005180     IF      PEX-EVD-SESSION-ID      NOT =   WK-C-REQ-SESSION-ID
005190             GO TO A419-READ-ONE-EVIDENCE-EX.
005200*
005210     IF      WK-X-EVID-COUNT         >=   WK-X-EVID-MAX
005220             DISPLAY "PEXDASH - EVIDENCE TABLE IS FULL"
005230             GO TO A419-READ-ONE-EVIDENCE-EX.
005240*
005250     ADD     1                       TO    WK-X-EVID-COUNT.
005260     SET     WK-X-EVID-IX            TO    WK-X-EVID-COUNT.
005270     MOVE    PEX-EVD-EVIDENCE-ID     TO
005280             WK-C-EVID-ID (WK-X-EVID-IX).
005290     MOVE    PEX-EVD-SESSION-ID      TO
005300             WK-C-EVID-SESSION-ID (WK-X-EVID-IX).
005310     MOVE    PEX-EVD-FILE-PATH       TO
005320             WK-C-EVID-FILE-PATH (WK-X-EVID-IX).
005330     MOVE    PEX-EVD-MIME-TYPE       TO
005340             WK-C-EVID-MIME-TYPE (WK-X-EVID-IX).
005350     MOVE    PEX-EVD-CREATED-TS      TO
005360             WK-C-EVID-CREATED-TS (WK-X-EVID-IX).
005370*
005380*----------------------------------------------------------------*
005390 A419-READ-ONE-EVIDENCE-EX.
005400*----------------------------------------------------------------*
005410     EXIT.
005420*
005430*----------------------------------------------------------------*
005440 A420-REVERSE-EVID-TABLE.
005450*----------------------------------------------------------------*
005460     IF      WK-X-EVID-COUNT         <    2
005470             GO TO A429-REVERSE-EVID-TABLE-EX.
005480*
005490     SET     WK-X-EVID-IX            TO    1.
005500     SET     WK-X-EVID-IX2           TO    WK-X-EVID-COUNT.
005510     PERFORM A421-SWAP-ONE-EVID-PAIR
005520        THRU A429-REVERSE-EVID-TABLE-EX
005530             UNTIL WK-X-EVID-IX NOT LESS THAN WK-X-EVID-IX2.
005540*
005550*----------------------------------------------------------------*
005560 A429-REVERSE-EVID-TABLE-EX.
005570*----------------------------------------------------------------*
005580     EXIT.
005590*
005600*----------------------------------------------------------------*
005610 A421-SWAP-ONE-EVID-PAIR.
005620*----------------------------------------------------------------*
005630     MOVE    WK-C-EVID-ROW (WK-X-EVID-IX)
005640                                     TO    WK-C-EVID-SWAP-AREA.
005650     MOVE    WK-C-EVID-ROW (WK-X-EVID-IX2)
005660                                     TO
005670             WK-C-EVID-ROW (WK-X-EVID-IX).
005680     MOVE    WK-C-EVID-SWAP-AREA     TO
005690             WK-C-EVID-ROW (WK-X-EVID-IX2).
005700     SET     WK-X-EVID-IX            UP    BY 1.
005710     SET     WK-X-EVID-IX2           DOWN  BY 1.
005720*
005730*----------------------------------------------------------------*
005740 A500-REPAIR-LINKS.
005750*----------------------------------------------------------------*
005760     PERFORM A510-REPAIR-ONE-ALERT
005770        THRU A519-REPAIR-ONE-ALERT-EX
005780             VARYING WK-X-ALERT-IX FROM 1 BY 1
005790             UNTIL WK-X-ALERT-IX > WK-X-ALERT-COUNT.
005800*
005810*----------------------------------------------------------------*
005820 A599-REPAIR-LINKS-EX.
005830*----------------------------------------------------------------*
005840     EXIT.
005850*
005860*----------------------------------------------------------------*
005870 A510-REPAIR-ONE-ALERT.
005880*----------------------------------------------------------------*
005890     IF      WK-C-ALERT-EVIDENCE-ID (WK-X-ALERT-IX) NOT = SPACES
005900             GO TO A519-REPAIR-ONE-ALERT-EX.
005910*
005920     MOVE    1                       TO    PEX-LKT-OPTION.
005930     MOVE    WK-C-ALERT-CREATED-TS (WK-X-ALERT-IX)
005940                                     TO  PEX-LKT-ALERT-CREATED-TS.
005950     MOVE    WK-X-EVID-COUNT         TO    PEX-LKT-EVIDENCE-COUNT.
005960     PERFORM A511-COPY-ONE-EVID-ROW
005970        THRU A512-COPY-ONE-EVID-ROW-EX
005980             VARYING PEX-LKT-EVID-IX FROM 1 BY 1
005990             UNTIL PEX-LKT-EVID-IX > WK-X-EVID-COUNT.
006000     CALL    "PEXVTRST"              USING PEX-LK-TRST.
006010     MOVE    PEX-LKT-LINKED-EVIDENCE-ID
006020                                     TO
006030             WK-C-ALERT-EVIDENCE-ID (WK-X-ALERT-IX).
006040*
006050*----------------------------------------------------------------*
006060 A519-REPAIR-ONE-ALERT-EX.
006070*----------------------------------------------------------------*
006080     EXIT.
006090*
006100*----------------------------------------------------------------*
006110 A511-COPY-ONE-EVID-ROW.
006120*----------------------------------------------------------------*
006130     MOVE    WK-C-EVID-ID (PEX-LKT-EVID-IX)
006140                                     TO
006150             PEX-LKT-EVID-ID (PEX-LKT-EVID-IX).
006160     MOVE    WK-C-EVID-CREATED-TS (PEX-LKT-EVID-IX)
006170                                     TO
006180             PEX-LKT-EVID-CREATED-TS (PEX-LKT-EVID-IX).
006190*
006200*----------------------------------------------------------------*
006210 A512-COPY-ONE-EVID-ROW-EX.
006220*----------------------------------------------------------------*
006230     EXIT.
006240*
006250*----------------------------------------------------------------*
006260 A600-REWRITE-ALERTS.
006270*----------------------------------------------------------------*
006280*    PX1H16 - DCKABI - 03/05/2004 - REQ 30690 - THIS PARAGRAPH
006290*    FORMERLY OPENED ALERT-FILE OUTPUT AND REWROTE ONLY THIS
006300*    SESSION'S ROWS, WHICH TRUNCATED EVERY OTHER SESSION'S ALERTS
006310*    OFF THE FILE.  IT NOW OPENS I-O AND REWRITES EACH RECORD IN
006320*    PLACE, SO ONLY ROWS BELONGING TO THE CURRENT REQUEST'S
006330*    SESSION ARE EVER TOUCHED.
006340     MOVE    "N"                     TO    WK-C-ALRT-EOF-SW.
006350     OPEN    I-O     ALERT-FILE.
006360     IF      NOT     WK-C-SUCCESSFUL
006370             DISPLAY "PEXDASH - OPEN ERROR - ALERT-FILE (I-O)"
006380             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006390             GO TO Y900-ABNORMAL-TERMINATION.
006400*
006410     PERFORM A610-REWRITE-ONE-ALERT
006420        THRU A619-REWRITE-ONE-ALERT-EX
006430             UNTIL WK-C-ALRT-EOF.
006440     CLOSE   ALERT-FILE.
006450*
006460*----------------------------------------------------------------*
006470 A699-REWRITE-ALERTS-EX.
006480*----------------------------------------------------------------*
006490     EXIT.
006500*
006510*----------------------------------------------------------------*
006520 A610-REWRITE-ONE-ALERT.
006530*----------------------------------------------------------------*
006540*    EACH ROW OF THE FILE IS READ IN TURN.  ROWS OUTSIDE THE
006550*    CURRENT SESSION, OR ROWS WITH NO MATCHING IN-CORE TABLE
006560*    ENTRY, PASS THROUGH UNCHANGED - ONLY A ROW THIS REQUEST
006570*    REPAIRED THE EVIDENCE LINK FOR IS REWRITTEN.
006580     READ    ALERT-FILE
006590             AT END
006600                 SET     WK-C-ALRT-EOF TO    TRUE
006610                 GO TO A619-REWRITE-ONE-ALERT-EX.
006620*
006630     IF      PEX-ALR-SESSION-ID      NOT =   WK-C-REQ-SESSION-ID
006640             GO TO A619-REWRITE-ONE-ALERT-EX.
006650*
006660     PERFORM A611-FIND-ALERT-ROW
006670        THRU A612-FIND-ALERT-ROW-EX.
006680     IF      NOT     WK-C-ALRT-ROW-FOUND
006690             GO TO A619-REWRITE-ONE-ALERT-EX.
006700*
006710     MOVE    WK-C-ALERT-EVIDENCE-ID (WK-X-ALERT-IX)
006720                                     TO    PEX-ALR-EVIDENCE-ID.
006730     REWRITE ALERT-FILE-REC.
006740*
006750*----------------------------------------------------------------*
006760 A619-REWRITE-ONE-ALERT-EX.
006770*----------------------------------------------------------------*
006780     EXIT.
006790*
006800*----------------------------------------------------------------*
006810 A611-FIND-ALERT-ROW.
006820*----------------------------------------------------------------*
006830     MOVE    "N"                     TO    WK-C-ALRT-FOUND-SW.
006840     SET     WK-X-ALERT-IX           TO    1.
006850     SEARCH  WK-C-ALERT-ROW
006860             AT END
006870                 CONTINUE
006880             WHEN WK-C-ALERT-ID (WK-X-ALERT-IX) =
006890                  PEX-ALR-ALERT-ID
006900                 SET WK-C-ALRT-ROW-FOUND  TO   TRUE.
006910*
006920*----------------------------------------------------------------*
006930 A612-FIND-ALERT-ROW-EX.
006940*----------------------------------------------------------------*
006950     EXIT.
006960*
006970*----------------------------------------------------------------*
006980 A700-GROUP-ALERTS-BY-TYPE.
006990*----------------------------------------------------------------*
007000     MOVE    ZERO                    TO    WK-X-GROUP-COUNT.
007010     IF      WK-X-ALERT-COUNT        =    ZERO
007020             GO TO A799-GROUP-ALERTS-BY-TYPE-EX.
007030*
007040     PERFORM A710-GROUP-ONE-ALERT
007050        THRU A719-GROUP-ONE-ALERT-EX
007060             VARYING WK-X-ALERT-IX FROM 1 BY 1
007070             UNTIL WK-X-ALERT-IX > WK-X-ALERT-COUNT.
007080*
007090*----------------------------------------------------------------*
007100 A799-GROUP-ALERTS-BY-TYPE-EX.
007110*----------------------------------------------------------------*
007120     EXIT.
007130*
007140*----------------------------------------------------------------*
007150 A710-GROUP-ONE-ALERT.
007160*----------------------------------------------------------------*
007170     MOVE    "N"                     TO    WK-X-GROUP-FOUND-SW.
007180     SET     WK-X-GROUP-IX           TO    1.
007190     SEARCH  WK-C-GROUP-ROW
007200             VARYING WK-X-GROUP-IX
007210             AT END
007220                 PERFORM A711-ADD-NEW-GROUP
007230                    THRU A712-ADD-NEW-GROUP-EX
007240             WHEN WK-C-GROUP-TYPE (WK-X-GROUP-IX) =
007250                  WK-C-ALERT-TYPE (WK-X-ALERT-IX)
007260                 SET WK-X-GROUP-FOUND  TO   TRUE
007270                 ADD 1  TO   WK-N-GROUP-COUNT (WK-X-GROUP-IX).
007280*
007290*----------------------------------------------------------------*
007300 A719-GROUP-ONE-ALERT-EX.
007310*----------------------------------------------------------------*
007320     EXIT.
007330*
007340*----------------------------------------------------------------*
007350 A711-ADD-NEW-GROUP.
007360*----------------------------------------------------------------*
007370     IF      WK-X-GROUP-COUNT        >=   WK-X-GROUP-MAX
007380             DISPLAY "PEXDASH - GROUP TABLE IS FULL"
007390             GO TO A712-ADD-NEW-GROUP-EX.
007400*
007410     ADD     1                       TO    WK-X-GROUP-COUNT.
007420     SET     WK-X-GROUP-IX           TO    WK-X-GROUP-COUNT.
007430     MOVE    WK-C-ALERT-TYPE (WK-X-ALERT-IX)
007440                                     TO
007450             WK-C-GROUP-TYPE (WK-X-GROUP-IX).
007460     MOVE    1                       TO
007470             WK-N-GROUP-COUNT (WK-X-GROUP-IX).
007480*
007490*----------------------------------------------------------------*
007500 A712-ADD-NEW-GROUP-EX.
007510*----------------------------------------------------------------*
007520     EXIT.
007530*
007540*----------------------------------------------------------------*
007550 A800-PRINT-SUMMARY-REPORT.
007560*----------------------------------------------------------------*
007570     MOVE    WK-X-ALERT-COUNT        TO    PEX-LKT-ALERT-COUNT.
007580     PERFORM A810-COPY-ONE-CONF-ROW
007590        THRU A819-COPY-ONE-CONF-ROW-EX
007600             VARYING PEX-LKT-CONF-IX FROM 1 BY 1
007610             UNTIL PEX-LKT-CONF-IX > WK-X-ALERT-COUNT.
007620     MOVE    2                       TO    PEX-LKT-OPTION.
007630     CALL    "PEXVTRST"              USING PEX-LK-TRST.
007640*
007650     MOVE    WK-C-SESS-ID            TO    WK-C-PRT-SESSION-ID.
007660     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-HEADER.
007670*
007680     MOVE    WK-C-SESS-USER-NAME     TO    WK-C-PRT-USER-NAME.
007690     MOVE    PEX-LKT-TRUST-PERCENT   TO    WK-C-PRT-TRUST-PCT.
007700     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-DETAIL.
007710*
007720     MOVE    WK-C-SESS-STARTED-TS    TO    WK-C-PRT-STARTED-TS.
007730     MOVE    WK-C-SESS-ENDED-TS      TO    WK-C-PRT-ENDED-TS.
007740     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-TIMES.
007750*
007760     PERFORM A820-PRINT-ONE-GROUP
007770        THRU A829-PRINT-ONE-GROUP-EX
007780             VARYING WK-X-GROUP-IX FROM 1 BY 1
007790             UNTIL WK-X-GROUP-IX > WK-X-GROUP-COUNT.
007800     PERFORM A830-PRINT-ONE-EVIDENCE
007810        THRU A839-PRINT-ONE-EVIDENCE-EX
007820             VARYING WK-X-EVID-IX FROM 1 BY 1
007830             UNTIL WK-X-EVID-IX > WK-X-EVID-COUNT.
007840*
007850*----------------------------------------------------------------*
007860 A899-PRINT-SUMMARY-REPORT-EX.
007870*----------------------------------------------------------------*
007880     EXIT.
007890*
007900*----------------------------------------------------------------*
007910 A810-COPY-ONE-CONF-ROW.
007920*----------------------------------------------------------------*
007930     MOVE    WK-C-ALERT-CONFIDENCE (PEX-LKT-CONF-IX)
007940                                     TO
007950             PEX-LKT-ALERT-CONF (PEX-LKT-CONF-IX).
007960     MOVE    WK-C-ALERT-CONF-FLAG (PEX-LKT-CONF-IX)
007970                                     TO
007980             PEX-LKT-ALERT-CONF-FLAG (PEX-LKT-CONF-IX).
007990*
008000*----------------------------------------------------------------*
008010 A819-COPY-ONE-CONF-ROW-EX.
008020*----------------------------------------------------------------*
008030     EXIT.
008040*
008050*----------------------------------------------------------------*
008060 A820-PRINT-ONE-GROUP.
008070*----------------------------------------------------------------*
008080     MOVE    WK-C-GROUP-TYPE (WK-X-GROUP-IX)
008090                                     TO    WK-C-PRT-ALERT-TYPE.
008100     MOVE    WK-N-GROUP-COUNT (WK-X-GROUP-IX)
008110                                     TO    WK-C-PRT-TYPE-COUNT.
008120     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-GROUP.
008130*
008140*----------------------------------------------------------------*
008150 A829-PRINT-ONE-GROUP-EX.
008160*----------------------------------------------------------------*
008170     EXIT.
008180*
008190*----------------------------------------------------------------*
008200 A830-PRINT-ONE-EVIDENCE.
008210*----------------------------------------------------------------*
008220     MOVE    WK-C-EVID-ID (WK-X-EVID-IX)
008230                                     TO    WK-C-PRT-EVID-ID.
008240     MOVE    WK-C-EVID-MIME-TYPE (WK-X-EVID-IX)
008250                                     TO    WK-C-PRT-EVID-MIME.
008260     MOVE    WK-C-EVID-CREATED-TS (WK-X-EVID-IX)
008270                                     TO    WK-C-PRT-EVID-TS.
008280     MOVE    WK-C-EVID-FILE-PATH (WK-X-EVID-IX)
008290                                     TO    WK-C-PRT-EVID-PATH.
008300     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-EVIDENCE.
008310*
008320*----------------------------------------------------------------*
008330 A839-PRINT-ONE-EVIDENCE-EX.
008340*----------------------------------------------------------------*
008350     EXIT.
008360*
008370*----------------------------------------------------------------*
008380 Y900-ABNORMAL-TERMINATION.
008390*----------------------------------------------------------------*
008400     DISPLAY "PEXDASH - ABNORMAL TERMINATION".
008410     CLOSE   SESSION-FILE ALERT-FILE EVIDENCE-FILE
008420             DASH-REQUEST-FILE SUMMARY-REPORT.
008430     MOVE    16                      TO    RETURN-CODE.
008440     GOBACK.
008450*
008460******************************************************************
008470*************** END OF PROGRAM SOURCE - PEXDASH *****************
008480******************************************************************
