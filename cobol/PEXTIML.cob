000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXTIML.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   09 JUL 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  BATCH DRIVER FOR THE RISK TIMELINE REPORT.  READS
000210*               ONE OR MORE REQUEST CARDS, EACH NAMING A SESSION
000220*               AND A CLAIMED TENANT; FOR EACH REQUEST IT LISTS
000230*               THAT SESSION'S RISK-SCORE SNAPSHOTS IN ASCENDING
000240*               TIME ORDER, APPENDED TO THE SAME SUMMARY-REPORT
000250*               THE DASHBOARD DRIVER WRITES.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* PX1D14 - TMPRAJ  - 18/07/1991 - PROCTOR MONITORING PROJECT R1
000310*                               - INITIAL VERSION.
000320* PX1F06 - TMPNOR  - 09/11/1994 - REQ 10233 - SNAPSHOT LIST NOW
000330*                                 SORTED BY SNAPSHOT-TS BEFORE
000340*                                 PRINTING RATHER THAN RELYING ON
000350*                                 WRITE ORDER IN SNAPSHOT-FILE.
000360* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000370*                                 VALUES HELD AS EPOCH SECONDS.
000380*                                 NO CODE CHANGE.
000390* PX1H16 - DCKABI  - 11/02/2004 - REQ 30512 - REPORT NOW OPENED
000400*                                 EXTEND SO THE TIMELINE SECTION
000410*                                 APPENDS AFTER PEXDASH'S SUMMARY
000420*                                 WHEN BOTH RUN IN ONE JOB STREAM.
000430*----------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000520                   UPSI-0 IS UPSI-SWITCH-0
000530                     ON  STATUS IS U0-ON
000540                     OFF STATUS IS U0-OFF.
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT SESSION-FILE      ASSIGN TO SESSFILE
000590         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS WK-C-FILE-STATUS.
000610     SELECT SNAPSHOT-FILE     ASSIGN TO SNAPFILE
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS IS WK-C-FILE-STATUS.
000640     SELECT TIML-REQUEST-FILE ASSIGN TO TIMLREQ
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS IS WK-C-FILE-STATUS.
000670     SELECT SUMMARY-REPORT    ASSIGN TO SUMMRPT
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS WK-C-FILE-STATUS.
000700 EJECT
000710***************
000720 DATA DIVISION.
000730***************
000740 FILE SECTION.
000750*
000760 FD  SESSION-FILE
000770     LABEL RECORDS ARE OMITTED
000780     DATA RECORD IS SESSION-FILE-REC.
000790 01  SESSION-FILE-REC.
000800     COPY PEXSESR.
000810*
000820 FD  SNAPSHOT-FILE
000830     LABEL RECORDS ARE OMITTED
000840     DATA RECORD IS SNAPSHOT-FILE-REC.
000850 01  SNAPSHOT-FILE-REC.
000860     COPY PEXSNPR.
000870*
000880 FD  TIML-REQUEST-FILE
000890     LABEL RECORDS ARE OMITTED
000900     DATA RECORD IS TIML-REQUEST-REC.
000910 01  TIML-REQUEST-REC.
000920     COPY PEXSSRQ.
000930*
000940 FD  SUMMARY-REPORT
000950     LABEL RECORDS ARE OMITTED
000960     DATA RECORD IS SUMMARY-REPORT-LINE.
000970 01  SUMMARY-REPORT-LINE       PIC X(132).
000980*
000990*************************
001000 WORKING-STORAGE SECTION.
001010*************************
001020 01  FILLER              PIC X(24)  VALUE
001030     "** PROGRAM PEXTIML   **".
001040*
001050 01  WK-C-FILE-STATUS     PIC X(02) VALUE "00".
001060     88  WK-C-SUCCESSFUL          VALUE "00".
001070     88  WK-C-END-OF-FILE         VALUE "10".
001080     88  WK-C-RECORD-NOT-FOUND    VALUE "23".
001090*
001100*------------------ CURRENT REQUEST WORK AREA -------------------*
001110 01  WK-C-CURR-REQUEST.
001120     05  WK-C-REQ-SESSION-ID   PIC X(36).
001130     05  WK-C-REQ-TENANT-ID    PIC X(20).
001140     05  FILLER                PIC X(06).
001150*
001160*------------ ALTERNATE TENANT-ONLY VIEW, TRACE AID -------------*
001170 01  WK-C-REQ-TENANTVIEW REDEFINES WK-C-CURR-REQUEST.
001180     05  FILLER                 PIC X(36).
001190     05  WK-N-REQ-TENANT-TRC    PIC X(20).
001200     05  FILLER                 PIC X(06).
001210*
001220*-------------------- CURRENT SESSION RECORD --------------------*
001230 01  WK-C-CURR-SESSION.
001240     05  WK-C-SESS-ID           PIC X(36).
001250     05  WK-C-SESS-USER-NAME    PIC X(30).
001260     05  FILLER                 PIC X(16).
001270*
001280*------------- ALTERNATE NAME-ONLY VIEW, TRACE AID --------------*
001290 01  WK-C-SESS-NAMEVIEW REDEFINES WK-C-CURR-SESSION.
001300     05  FILLER                 PIC X(36).
001310     05  WK-N-SESS-NAME-TRC     PIC X(30).
001320     05  FILLER                 PIC X(16).
001330*
001340 77  WK-C-SESS-FOUND-SW    PIC X(01) VALUE "N".
001350     88  WK-C-SESS-FOUND             VALUE "Y".
001360*
001370*-------------------- SNAPSHOT IN-CORE TABLE --------------------*
001380 01  WK-C-SNAP-TABLE.
001390     05  WK-C-SNAP-ROW OCCURS 3000 TIMES
001400             INDEXED BY WK-X-SNAP-IX.
001410         10  WK-C-SNAP-TS            PIC 9(10).
001420         10  WK-C-SNAP-SCORE         PIC S9(7)V99.
001430         10  FILLER                  PIC X(05).
001440*
001450*---------- ALTERNATE SCORE-ONLY VIEW, SORT TRACE AID -----------*
001460 01  WK-N-SNAP-SCOREVIEW REDEFINES WK-C-SNAP-TABLE.
001470     05  WK-N-SNAP-SCORE-ROW OCCURS 3000 TIMES.
001480         10  FILLER                  PIC X(10).
001490         10  WK-N-SNAP-SCORE-TRC     PIC S9(7)V99.
001500         10  FILLER                  PIC X(05).
001510*
001520 77  WK-X-SNAP-COUNT       PIC 9(05) COMP VALUE ZERO.
001530 77  WK-X-SNAP-MAX         PIC 9(05) COMP VALUE 3000.
001540 77  WK-X-SNAP-IX2         USAGE IS INDEX.
001550 01  WK-C-SNAP-SWAP-AREA.
001560     05  WK-C-SNAP-SWAP-BODY      PIC X(17).
001570     05  FILLER                  PIC X(03).
001580*
001590 77  WK-C-SORT-SWAPPED-SW  PIC X(01) VALUE "N".
001600     88  WK-C-SORT-SWAPPED           VALUE "Y".
001610*
001620*------------------------- EOF SWITCHES -------------------------*
001630 77  WK-C-REQ-EOF-SW       PIC X(01) VALUE "N".
001640     88  WK-C-REQ-EOF                VALUE "Y".
001650 77  WK-C-SNAP-EOF-SW      PIC X(01) VALUE "N".
001660     88  WK-C-SNAP-EOF               VALUE "Y".
001670*
001680*-------------------- PRINT LINE WORK AREAS ---------------------*
001690 01  WK-C-PRINT-TITLE.
001700     05  FILLER            PIC X(20) VALUE "RISK TIMELINE FOR-".
001710     05  WK-C-PRT-SESSION-ID PIC X(36).
001720     05  FILLER              PIC X(04) VALUE " - ".
001730     05  WK-C-PRT-USER-NAME  PIC X(30).
001740     05  FILLER              PIC X(42) VALUE SPACES.
001750*
001760 01  WK-C-PRINT-SNAPSHOT.
001770     05  FILLER              PIC X(04) VALUE SPACES.
001780     05  WK-C-PRT-SNAP-TS    PIC 9(10).
001790     05  FILLER              PIC X(04) VALUE SPACES.
001800     05  WK-C-PRT-SNAP-SCORE PIC ZZZZZ9.99-.
001810     05  FILLER              PIC X(100) VALUE SPACES.
001820*
001830 EJECT
001840****************
001850 PROCEDURE DIVISION.
001860****************
001870 MAIN-MODULE.
001880     PERFORM A100-OPEN-FILES
001890        THRU A199-OPEN-FILES-EX.
001900     MOVE    "N"                     TO    WK-C-REQ-EOF-SW.
001910     PERFORM A110-PROCESS-ONE-REQUEST
001920        THRU A119-PROCESS-ONE-REQUEST-EX
001930             UNTIL WK-C-REQ-EOF.
001940     CLOSE   SESSION-FILE SNAPSHOT-FILE
001950             TIML-REQUEST-FILE SUMMARY-REPORT.
001960     GOBACK.
001970*
001980*----------------------------------------------------------------*
001990 A100-OPEN-FILES.
002000*----------------------------------------------------------------*
002010     OPEN    INPUT   TIML-REQUEST-FILE.
002020     IF      NOT     WK-C-SUCCESSFUL
002030             DISPLAY "PEXTIML - OPEN ERROR - TIML-REQUEST-FILE"
002040             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002050             GO TO Y900-ABNORMAL-TERMINATION.
002060*
002070     OPEN    EXTEND  SUMMARY-REPORT.
002080     IF      NOT     WK-C-SUCCESSFUL
002090             DISPLAY "PEXTIML - OPEN ERROR - SUMMARY-REPORT"
002100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002110             GO TO Y900-ABNORMAL-TERMINATION.
002120*
002130*----------------------------------------------------------------*
002140 A199-OPEN-FILES-EX.
002150*----------------------------------------------------------------*
002160     EXIT.
002170*
002180*----------------------------------------------------------------*
002190 A110-PROCESS-ONE-REQUEST.
002200*----------------------------------------------------------------*
002210     READ    TIML-REQUEST-FILE
002220             AT END
002230                 SET     WK-C-REQ-EOF  TO    TRUE
002240                 GO TO A119-PROCESS-ONE-REQUEST-EX.
002250*
002260     MOVE    PEXSSRQ-SESSION-ID      TO    WK-C-REQ-SESSION-ID.
002270     MOVE    PEXSSRQ-TENANT-ID       TO    WK-C-REQ-TENANT-ID.
002280*
002290     PERFORM A200-FIND-SESSION
002300        THRU A299-FIND-SESSION-EX.
002310     IF      NOT     WK-C-SESS-FOUND
002320             GO TO A119-PROCESS-ONE-REQUEST-EX.
002330*
002340     PERFORM A300-LIST-SNAPSHOTS-ASCENDING
002350        THRU A399-LIST-SNAPSHOTS-ASCENDING-EX.
002360     PERFORM A400-PRINT-TIMELINE-SECTION
002370        THRU A499-PRINT-TIMELINE-SECTION-EX.
002380*
002390*----------------------------------------------------------------*
002400 A119-PROCESS-ONE-REQUEST-EX.
002410*----------------------------------------------------------------*
002420     EXIT.
002430*
002440*----------------------------------------------------------------*
002450 A200-FIND-SESSION.
002460*----------------------------------------------------------------*
002470     MOVE    "N"                     TO    WK-C-SESS-FOUND-SW.
002480     OPEN    INPUT   SESSION-FILE.
002490     IF      NOT     WK-C-SUCCESSFUL
002500             DISPLAY "PEXTIML - OPEN ERROR - SESSION-FILE"
002510             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002520             GO TO Y900-ABNORMAL-TERMINATION.
002530*
002540     PERFORM A210-SCAN-ONE-SESSION
002550        THRU A219-SCAN-ONE-SESSION-EX
002560             UNTIL WK-C-END-OF-FILE OR WK-C-SESS-FOUND.
002570     CLOSE   SESSION-FILE.
002580*
002590*----------------------------------------------------------------*
002600 A299-FIND-SESSION-EX.
002610*----------------------------------------------------------------*
002620     EXIT.
002630*
002640*----------------------------------------------------------------*
002650 A210-SCAN-ONE-SESSION.
002660*----------------------------------------------------------------*
002670     READ    SESSION-FILE
002680             AT END
002690                 GO TO A219-SCAN-ONE-SESSION-EX.
002700*
002710     IF      PEX-SESS-ID             =    WK-C-REQ-SESSION-ID
002720         AND PEX-SESS-TENANT-ID      =    WK-C-REQ-TENANT-ID
002730             SET     WK-C-SESS-FOUND TO   TRUE
002740             MOVE    PEX-SESS-ID         TO   WK-C-SESS-ID
002750             MOVE    PEX-SESS-USER-NAME  TO   WK-C-SESS-USER-NAME.
002760*
002770*----------------------------------------------------------------*
002780 A219-SCAN-ONE-SESSION-EX.
002790*----------------------------------------------------------------*
002800     EXIT.
002810*
002820*----------------------------------------------------------------*
002830 A300-LIST-SNAPSHOTS-ASCENDING.
002840*----------------------------------------------------------------*
002850     MOVE    ZERO                    TO    WK-X-SNAP-COUNT.
002860     MOVE    "N"                     TO    WK-C-SNAP-EOF-SW.
002870     OPEN    INPUT   SNAPSHOT-FILE.
002880     IF      NOT     WK-C-SUCCESSFUL
002890             DISPLAY "PEXTIML - OPEN ERROR - SNAPSHOT-FILE"
002900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002910             GO TO Y900-ABNORMAL-TERMINATION.
002920*
002930     PERFORM A310-READ-ONE-SNAPSHOT
002940        THRU A319-READ-ONE-SNAPSHOT-EX
002950             UNTIL WK-C-SNAP-EOF.
002960     CLOSE   SNAPSHOT-FILE.
002970     PERFORM A320-SORT-SNAPSHOT-TABLE
002980        THRU A329-SORT-SNAPSHOT-TABLE-EX.
002990*
003000*----------------------------------------------------------------*
003010 A399-LIST-SNAPSHOTS-ASCENDING-EX.
003020*----------------------------------------------------------------*
003030     EXIT.
003040*
003050*----------------------------------------------------------------*
003060 A310-READ-ONE-SNAPSHOT.
003070*----------------------------------------------------------------*
003080     READ    SNAPSHOT-FILE
003090             AT END
003100                 SET     WK-C-SNAP-EOF TO    TRUE
003110                 GO TO A319-READ-ONE-SNAPSHOT-EX.
003120*
003130     IF      PEX-SNP-SESSION-ID      NOT =   WK-C-REQ-SESSION-ID
003140             GO TO A319-READ-ONE-SNAPSHOT-EX.
003150*
003160     IF      WK-X-SNAP-COUNT         >=   WK-X-SNAP-MAX
003170             DISPLAY "PEXTIML - SNAPSHOT TABLE IS FULL"
003180             GO TO A319-READ-ONE-SNAPSHOT-EX.
003190*
003200     ADD     1                       TO    WK-X-SNAP-COUNT.
003210     SET     WK-X-SNAP-IX            TO    WK-X-SNAP-COUNT.
003220     MOVE    PEX-SNP-SNAPSHOT-TS     TO
003230             WK-C-SNAP-TS (WK-X-SNAP-IX).
003240     MOVE    PEX-SNP-SCORE           TO
003250             WK-C-SNAP-SCORE (WK-X-SNAP-IX).
003260*
003270*----------------------------------------------------------------*
003280 A319-READ-ONE-SNAPSHOT-EX.
003290*----------------------------------------------------------------*
003300     EXIT.
003310*
003320*----------------------------------------------------------------*
003330 A320-SORT-SNAPSHOT-TABLE.
003340*----------------------------------------------------------------*
003350*    SNAPSHOT-FILE CARRIES MANY SESSIONS INTERLEAVED SO THIS ONE
003360*    SESSION'S ROWS ARE NOT GUARANTEED TO ARRIVE IN TIME ORDER -
003370*    A SIMPLE IN-PLACE BUBBLE PASS PUTS THEM ASCENDING BY TS.
003380     IF      WK-X-SNAP-COUNT         <    2
003390             GO TO A329-SORT-SNAPSHOT-TABLE-EX.
003400*
003410     MOVE    "Y"                     TO    WK-C-SORT-SWAPPED-SW.
003420     PERFORM A321-ONE-BUBBLE-PASS
003430        THRU A329-SORT-SNAPSHOT-TABLE-EX
003440             UNTIL NOT WK-C-SORT-SWAPPED.
003450*
003460*----------------------------------------------------------------*
003470 A329-SORT-SNAPSHOT-TABLE-EX.
003480*----------------------------------------------------------------*
003490     EXIT.
003500*
003510*----------------------------------------------------------------*
003520 A321-ONE-BUBBLE-PASS.
003530*----------------------------------------------------------------*
003540     MOVE    "N"                     TO    WK-C-SORT-SWAPPED-SW.
003550     SET     WK-X-SNAP-IX            TO    1.
003560     SET     WK-X-SNAP-IX2           TO    2.
003570     PERFORM A322-COMPARE-ONE-PAIR
003580        THRU A323-COMPARE-ONE-PAIR-EX
003590             VARYING WK-X-SNAP-IX FROM 1 BY 1
003600             UNTIL WK-X-SNAP-IX > WK-X-SNAP-COUNT.
003610*
003620*----------------------------------------------------------------*
003630 A322-COMPARE-ONE-PAIR.
003640*----------------------------------------------------------------*
003650     SET     WK-X-SNAP-IX2           TO    WK-X-SNAP-IX.
003660     SET     WK-X-SNAP-IX2           UP    BY 1.
003670     IF      WK-X-SNAP-IX2           >    WK-X-SNAP-COUNT
003680             GO TO A323-COMPARE-ONE-PAIR-EX.
003690*
003700     IF      WK-C-SNAP-TS (WK-X-SNAP-IX) >
003710             WK-C-SNAP-TS (WK-X-SNAP-IX2)
003720             MOVE WK-C-SNAP-ROW (WK-X-SNAP-IX)
003730                                     TO   WK-C-SNAP-SWAP-AREA
003740             MOVE WK-C-SNAP-ROW (WK-X-SNAP-IX2)
003750                                     TO
003760                  WK-C-SNAP-ROW (WK-X-SNAP-IX)
003770             MOVE WK-C-SNAP-SWAP-AREA
003780                                     TO
003790                  WK-C-SNAP-ROW (WK-X-SNAP-IX2)
003800             SET  WK-C-SORT-SWAPPED  TO   TRUE.
003810*
003820*----------------------------------------------------------------*
003830 A323-COMPARE-ONE-PAIR-EX.
003840*----------------------------------------------------------------*
003850     EXIT.
003860*
003870*----------------------------------------------------------------*
003880 A400-PRINT-TIMELINE-SECTION.
003890*----------------------------------------------------------------*
003900     MOVE    WK-C-SESS-ID            TO    WK-C-PRT-SESSION-ID.
003910     MOVE    WK-C-SESS-USER-NAME     TO    WK-C-PRT-USER-NAME.
003920     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-TITLE.
003930*
003940     PERFORM A410-PRINT-ONE-SNAPSHOT
003950        THRU A419-PRINT-ONE-SNAPSHOT-EX
003960             VARYING WK-X-SNAP-IX FROM 1 BY 1
003970             UNTIL WK-X-SNAP-IX > WK-X-SNAP-COUNT.
003980*
003990*----------------------------------------------------------------*
004000 A499-PRINT-TIMELINE-SECTION-EX.
004010*----------------------------------------------------------------*
004020     EXIT.
004030*
004040*----------------------------------------------------------------*
004050 A410-PRINT-ONE-SNAPSHOT.
004060*----------------------------------------------------------------*
004070     MOVE    WK-C-SNAP-TS (WK-X-SNAP-IX)
004080                                     TO    WK-C-PRT-SNAP-TS.
004090     MOVE    WK-C-SNAP-SCORE (WK-X-SNAP-IX)
004100                                     TO    WK-C-PRT-SNAP-SCORE.
004110     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-SNAPSHOT.
004120*
004130*----------------------------------------------------------------*
004140 A419-PRINT-ONE-SNAPSHOT-EX.
004150*----------------------------------------------------------------*
004160     EXIT.
004170*
004180*----------------------------------------------------------------*
004190 Y900-ABNORMAL-TERMINATION.
004200*----------------------------------------------------------------*
004210     DISPLAY "PEXTIML - ABNORMAL TERMINATION".
004220     CLOSE   SESSION-FILE SNAPSHOT-FILE
004230             TIML-REQUEST-FILE SUMMARY-REPORT.
004240     MOVE    16                      TO    RETURN-CODE.
004250     GOBACK.
004260*
004270******************************************************************
004280*************** END OF PROGRAM SOURCE - PEXTIML *****************
004290******************************************************************
