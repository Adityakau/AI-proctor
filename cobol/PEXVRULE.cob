000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXVRULE.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   20 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE RULES ENGINE
000210*               BUSINESS MATH TO ONE ANOMALY EVENT - SLIDING
000220*               WINDOW MAINTENANCE, SCORE DECAY, SEVERITY EVAL AND
000230*               EVENT-ID SYNTHESIS.  CALLED ONCE PER EVENT BY
000240*               PEXRULES.  THE SLIDING-WINDOW TABLE LIVES IN THIS
000250*               PROGRAM'S OWN WORKING STORAGE AND SURVIVES ACROSS
000260*               CALLS FOR THE LIFE OF THE RUN - THIS PROGRAM MUST
000270*               NOT BE COMPILED WITH THE INITIAL ATTRIBUTE.
000280*
000290*================================================================
000300* HISTORY OF MODIFICATION:
000310*================================================================
000320* PX1E01 - TMPKVL  - 20/03/1991 - PROCTOR MONITORING PROJECT R1
000330*                               - INITIAL VERSION.
000340* PX1F02 - TMPNOR  - 09/11/1994 - REQ 10233 - SLIDING WINDOW TABLE
000350*                                 ENLARGED, FREE-SLOT REUSE ADDED
000360*                                 SO A LONG RUN DOES NOT EXHAUST
000370*                                 THE TABLE.
000380* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000390*                                 VALUES HELD AS EPOCH SECONDS,
000400*                                 NO 2-DIGIT YEAR FIELDS.
000410*                                 NO CODE CHANGE.
000420* PX1H14 - DCKABI  - 11/02/2004 - REQ 30512 - DECAY AND DELTA
000430*                                 ARITHMETIC NOW EXPLICITLY ROUNDS
000440*                                 HALF-UP AT EACH STEP PER THE
000450*                                 REVISED SCORING STANDARD.
000460* PX1H17 - TMPRAJ  - 17/05/2004 - REQ 30701 - DEFAULT CONFIDENCE
000470*                                 LITERAL WAS MOVED INTO A
000480*                                 9V9999 FIELD WITHOUT A DECIMAL
000490*                                 POINT, WHICH STORED 0.0000.
000500*                                 CORRECTED TO 1.0000 SO AN EVENT
000510*                                 WITH NO CONFIDENCE FLAG SCORES
000520*                                 AT FULL BASE WEIGHT.
000530*----------------------------------------------------------------*
000540 EJECT
000550**********************
000560 ENVIRONMENT DIVISION.
000570**********************
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-AS400.
000600 OBJECT-COMPUTER.  IBM-AS400.
000610 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000620                   UPSI-0 IS UPSI-SWITCH-0
000630                     ON  STATUS IS U0-ON
000640                     OFF STATUS IS U0-OFF.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*    NO FILES OWNED BY THIS PROGRAM - TABLE IS IN CORE.
000690 EJECT
000700***************
000710 DATA DIVISION.
000720***************
000730 FILE SECTION.
000740*************************
000750 WORKING-STORAGE SECTION.
000760*************************
000770 01  FILLER              PIC X(24)  VALUE
000780     "** PROGRAM PEXVRULE  **".
000790*
000800*----------- PER-(SESSION,TYPE) SLIDING-WINDOW TABLE ------------*
000810 01  WK-C-WIN-TABLE.
000820     05  WK-C-WIN-ROW OCCURS 3000 TIMES
000830             INDEXED BY WK-X-WIN-IX.
000840         10  WK-C-WIN-SESSION-ID    PIC X(36).
000850         10  WK-C-WIN-EVENT-TYPE    PIC X(20).
000860         10  WK-C-WIN-TS            PIC 9(10) COMP.
000870*
000880*---------- ALTERNATE VIEW USED WHEN PRUNING OLD ENTRIES --------*
000890 01  WK-C-WIN-PRUNE REDEFINES WK-C-WIN-TABLE.
000900     05  WK-C-PRUNE-ROW OCCURS 3000 TIMES.
000910         10  WK-C-PRUNE-KEY         PIC X(56).
000920         10  WK-C-PRUNE-AGE         PIC 9(10) COMP.
000930*
000940*--------- KEY-ONLY VIEW USED WHEN CLAIMING A FREE SLOT ---------*
000950 01  WK-C-WIN-FREEVIEW REDEFINES WK-C-WIN-TABLE.
000960     05  WK-C-WIN-FREE-ROW OCCURS 3000 TIMES.
000970         10  WK-C-WIN-FREE-KEY      PIC X(36).
000980         10  FILLER                 PIC X(20).
000990         10  FILLER                 PIC 9(10) COMP.
001000*
001010*--------- EVENT-TYPE-ONLY VIEW FOR THE END-OF-RUN TRACE --------*
001020 01  WK-C-WIN-TYPEVIEW REDEFINES WK-C-WIN-TABLE.
001030     05  WK-C-WIN-TYPE-ROW OCCURS 3000 TIMES.
001040         10  FILLER                 PIC X(36).
001050         10  WK-C-WIN-TRACE-TYPE    PIC X(20).
001060         10  FILLER                 PIC 9(10) COMP.
001070*
001080 77  WK-X-WIN-COUNT        PIC 9(04) COMP VALUE ZERO.
001090 77  WK-X-WIN-MAX          PIC 9(04) COMP VALUE 3000.
001100 77  WK-N-WIN-HIT-COUNT    PIC 9(05) COMP VALUE ZERO.
001110 77  WK-N-COUNT-WINDOW-SEC PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001120 77  WK-N-AGE-SECONDS      PIC S9(10) COMP VALUE ZERO.
001130*
001140*------------------- RULE CONSTANTS (LOADED ONCE) ---------------*
001150 77  WK-N-DECAY-FACTOR     PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001160 77  WK-N-WINDOW-PRUNE-SEC PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001170 77  WK-N-BASE-MULTI       PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001180 77  WK-N-BASE-LOOKAWY     PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001190 77  WK-N-BASE-SUSPOBJ     PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001200 77  WK-N-BASE-FACEMIS     PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001210 77  WK-N-BASE-CAMBLK      PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001220 77  WK-N-BASE-LIGHTLO     PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001230 77  WK-N-BASE-OTHER       PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001240 77  WK-N-WINDOW-LOOKAWY   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001250 77  WK-N-WINDOW-FACEMIS   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001260 77  WK-N-WINDOW-CAMBLK    PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001270 77  WK-N-WINDOW-LIGHTLO   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001280 77  WK-N-THRESH-LOOKAWY   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001290 77  WK-N-THRESH-FACEMIS   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001300 77  WK-N-THRESH-CAMBLK    PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001310 77  WK-N-THRESH-LIGHTLO   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001320*
001330*-------------- EVENT-LEVEL WORKING FIELDS ----------------------*
001340 77  WK-N-BASE-SCORE       PIC 9(09)V9(04) VALUE ZERO.
001350 77  WK-N-EFF-CONFIDENCE   PIC 9V9999      VALUE ZERO.
001360 77  WK-N-DELTA            PIC S9(7)V99    VALUE ZERO.
001370 77  WK-N-DECAYED-SCORE    PIC S9(7)V99    VALUE ZERO.
001380 77  WK-N-NEW-SCORE        PIC S9(7)V99    VALUE ZERO.
001390 77  WK-N-TS-MILLIS         PIC 9(13) COMP VALUE ZERO.
001400 77  WK-C-TS-MILLIS-ED      PIC Z(12)9.
001410 77  WK-C-FREE-SLOT-FOUND   PIC X(01) VALUE "N".
001420     88  WK-C-FREE-SLOT-FOUND-Y      VALUE "Y".
001430*
001440 EJECT
001450 LINKAGE SECTION.
001460*****************
001470 COPY PEXLRULE.
001480 COPY PEXLPARM.
001490 EJECT
001500********************************************
001510 PROCEDURE DIVISION USING PEX-LK-RULE.
001520********************************************
001530 MAIN-MODULE.
001540     PERFORM A000-LOAD-CONSTANTS
001550        THRU A099-LOAD-CONSTANTS-EX.
001560     PERFORM B000-MAIN-PROCESSING
001570        THRU B099-MAIN-PROCESSING-EX.
001580     GOBACK.
001590*
001600*----------------------------------------------------------------*
001610 A000-LOAD-CONSTANTS.
001620*----------------------------------------------------------------*
001630     IF      WK-N-DECAY-FACTOR       NOT =    ZERO
001640             GO TO A099-LOAD-CONSTANTS-EX.
001650*
001660     MOVE    "DECAYFACTOR "          TO    PEX-LKP-PARM-CODE.
001670     CALL    "PEXPARM"               USING PEX-LK-PARM.
001680     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-DECAY-FACTOR.
001690*
001700     MOVE    "WINDOWPRUNE "          TO    PEX-LKP-PARM-CODE.
001710     CALL    "PEXPARM"               USING PEX-LK-PARM.
001720     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-WINDOW-PRUNE-SEC.
001730*
001740     MOVE    "BASEMULTI   "          TO    PEX-LKP-PARM-CODE.
001750     CALL    "PEXPARM"               USING PEX-LK-PARM.
001760     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-BASE-MULTI.
001770*
001780     MOVE    "BASELOOKAWY "          TO    PEX-LKP-PARM-CODE.
001790     CALL    "PEXPARM"               USING PEX-LK-PARM.
001800     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-BASE-LOOKAWY.
001810*
001820     MOVE    "BASESUSPOBJ "          TO    PEX-LKP-PARM-CODE.
001830     CALL    "PEXPARM"               USING PEX-LK-PARM.
001840     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-BASE-SUSPOBJ.
001850*
001860     MOVE    "BASEFACEMIS "          TO    PEX-LKP-PARM-CODE.
001870     CALL    "PEXPARM"               USING PEX-LK-PARM.
001880     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-BASE-FACEMIS.
001890*
001900     MOVE    "BASECAMBLK  "          TO    PEX-LKP-PARM-CODE.
001910     CALL    "PEXPARM"               USING PEX-LK-PARM.
001920     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-BASE-CAMBLK.
001930*
001940     MOVE    "BASELIGHTLO "          TO    PEX-LKP-PARM-CODE.
001950     CALL    "PEXPARM"               USING PEX-LK-PARM.
001960     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-BASE-LIGHTLO.
001970*
001980     MOVE    "BASEOTHER   "          TO    PEX-LKP-PARM-CODE.
001990     CALL    "PEXPARM"               USING PEX-LK-PARM.
002000     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-BASE-OTHER.
002010*
002020     MOVE    "WINDOWLOOKAW"          TO    PEX-LKP-PARM-CODE.
002030     CALL    "PEXPARM"               USING PEX-LK-PARM.
002040     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-WINDOW-LOOKAWY.
002050*
002060     MOVE    "WINDOWFACEMI"          TO    PEX-LKP-PARM-CODE.
002070     CALL    "PEXPARM"               USING PEX-LK-PARM.
002080     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-WINDOW-FACEMIS.
002090*
002100     MOVE    "WINDOWCAMBLK"          TO    PEX-LKP-PARM-CODE.
002110     CALL    "PEXPARM"               USING PEX-LK-PARM.
002120     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-WINDOW-CAMBLK.
002130*
002140     MOVE    "WINDOWLIGHT "          TO    PEX-LKP-PARM-CODE.
002150     CALL    "PEXPARM"               USING PEX-LK-PARM.
002160     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-WINDOW-LIGHTLO.
002170*
002180     MOVE    "THRESHLOOKAW"          TO    PEX-LKP-PARM-CODE.
002190     CALL    "PEXPARM"               USING PEX-LK-PARM.
002200     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-THRESH-LOOKAWY.
002210*
002220     MOVE    "THRESHFACEMI"          TO    PEX-LKP-PARM-CODE.
002230     CALL    "PEXPARM"               USING PEX-LK-PARM.
002240     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-THRESH-FACEMIS.
002250*
002260     MOVE    "THRESHCAMBLK"          TO    PEX-LKP-PARM-CODE.
002270     CALL    "PEXPARM"               USING PEX-LK-PARM.
002280     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-THRESH-CAMBLK.
002290*
002300     MOVE    "THRESHLIGHT "          TO    PEX-LKP-PARM-CODE.
002310     CALL    "PEXPARM"               USING PEX-LK-PARM.
002320     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-THRESH-LIGHTLO.
002330*
002340*----------------------------------------------------------------*
002350 A099-LOAD-CONSTANTS-EX.
002360*----------------------------------------------------------------*
002370     EXIT.
002380*
002390*----------------------------------------------------------------*
002400 B000-MAIN-PROCESSING.
002410*----------------------------------------------------------------*
002420     MOVE    "N"                     TO    PEX-LKR-SKIP-FLAG.
002430     MOVE    "N"                     TO    PEX-LKR-SNAPSHOT-FLAG.
002440     MOVE    PEX-LKR-EVENT-ID        TO    PEX-LKR-NEW-EVENT-ID.
002450     MOVE    SPACES                  TO    PEX-LKR-SEVERITY-OUT.
002460*
002470     PERFORM B100-SKIP-CHECK
002480        THRU B199-SKIP-CHECK-EX.
002490     IF      PEX-LKR-SKIP-EVENT
002500             GO TO B099-MAIN-PROCESSING-EX.
002510*
002520     PERFORM B600-SYNTH-EVENT-ID
002530        THRU B699-SYNTH-EVENT-ID-EX.
002540     PERFORM B200-UPDATE-WINDOW
002550        THRU B299-UPDATE-WINDOW-EX.
002560     PERFORM B300-COMPUTE-DELTA
002570        THRU B399-COMPUTE-DELTA-EX.
002580     PERFORM B400-DECAY-SCORE
002590        THRU B499-DECAY-SCORE-EX.
002600     PERFORM B500-EVALUATE-SEVERITY
002610        THRU B599-EVALUATE-SEVERITY-EX.
002620     PERFORM B700-CHECK-SNAPSHOT-DUE
002630        THRU B799-CHECK-SNAPSHOT-DUE-EX.
002640*
002650*----------------------------------------------------------------*
002660 B099-MAIN-PROCESSING-EX.
002670*----------------------------------------------------------------*
002680     EXIT.
002690*
002700*----------------------------------------------------------------*
002710 B100-SKIP-CHECK.
002720*----------------------------------------------------------------*
002730     IF      PEX-LKR-EVENT-TYPE      =    SPACES
002740          OR PEX-LKR-SESSION-ID      =    SPACES
002750          OR PEX-LKR-EVENT-TS        =    ZERO
002760             SET     PEX-LKR-SKIP-EVENT  TO    TRUE.
002770*
002780*----------------------------------------------------------------*
002790 B199-SKIP-CHECK-EX.
002800*----------------------------------------------------------------*
002810     EXIT.
002820*
002830*----------------------------------------------------------------*
002840 B200-UPDATE-WINDOW.
002850*----------------------------------------------------------------*
002860*    DROP ENTRIES OF THIS SESSION/TYPE OLDER THAN THE PRUNE WINDOW
002870*    BY BLANKING THEIR KEY, THEN CLAIM THE FIRST BLANK SLOT (OR A
002880*    NEW ROW) FOR THE CURRENT EVENT.
002890     PERFORM B210-PRUNE-WINDOW-ROW
002900        THRU B219-PRUNE-WINDOW-ROW-EX
002910             VARYING WK-X-WIN-IX FROM 1 BY 1
002920             UNTIL WK-X-WIN-IX > WK-X-WIN-COUNT.
002930*
002940     MOVE    "N"                     TO    WK-C-FREE-SLOT-FOUND.
002950     PERFORM B220-FIND-FREE-SLOT
002960        THRU B229-FIND-FREE-SLOT-EX
002970             VARYING WK-X-WIN-IX FROM 1 BY 1
002980             UNTIL WK-X-WIN-IX > WK-X-WIN-COUNT
002990                OR WK-C-FREE-SLOT-FOUND-Y.
003000*
003010     IF      WK-C-FREE-SLOT-FOUND-Y
003020             SUBTRACT 1              FROM  WK-X-WIN-IX
003030     ELSE
003040             IF      WK-X-WIN-COUNT      <    WK-X-WIN-MAX
003050                     ADD     1           TO    WK-X-WIN-COUNT
003060                     SET     WK-X-WIN-IX TO    WK-X-WIN-COUNT
003070             ELSE
003080                     GO TO B299-UPDATE-WINDOW-EX.
003090*
003100     MOVE    PEX-LKR-SESSION-ID      TO
003110             WK-C-WIN-SESSION-ID (WK-X-WIN-IX).
003120     MOVE    PEX-LKR-EVENT-TYPE      TO
003130             WK-C-WIN-EVENT-TYPE (WK-X-WIN-IX).
003140     MOVE    PEX-LKR-EVENT-TS        TO
003150             WK-C-WIN-TS (WK-X-WIN-IX).
003160*
003170*----------------------------------------------------------------*
003180 B299-UPDATE-WINDOW-EX.
003190*----------------------------------------------------------------*
003200     EXIT.
003210*
003220*----------------------------------------------------------------*
003230 B210-PRUNE-WINDOW-ROW.
003240*----------------------------------------------------------------*
003250     IF      WK-C-WIN-SESSION-ID (WK-X-WIN-IX) =
003260             PEX-LKR-SESSION-ID
003270                 AND WK-C-WIN-EVENT-TYPE (WK-X-WIN-IX) =
003280             PEX-LKR-EVENT-TYPE
003290             COMPUTE WK-N-AGE-SECONDS =
003300                     PEX-LKR-EVENT-TS - WK-C-WIN-TS (WK-X-WIN-IX)
003310             IF      WK-N-AGE-SECONDS  >  WK-N-WINDOW-PRUNE-SEC
003320                     MOVE    SPACES      TO
003330                             WK-C-WIN-SESSION-ID (WK-X-WIN-IX).
003340*
003350*----------------------------------------------------------------*
003360 B219-PRUNE-WINDOW-ROW-EX.
003370*----------------------------------------------------------------*
003380     EXIT.
003390*
003400*----------------------------------------------------------------*
003410 B220-FIND-FREE-SLOT.
003420*----------------------------------------------------------------*
003430     IF      WK-C-WIN-FREE-KEY (WK-X-WIN-IX) =    SPACES
003440             SET     WK-C-FREE-SLOT-FOUND-Y        TO    TRUE.
003450*
003460*----------------------------------------------------------------*
003470 B229-FIND-FREE-SLOT-EX.
003480*----------------------------------------------------------------*
003490     EXIT.
003500*
003510*----------------------------------------------------------------*
003520 B300-COMPUTE-DELTA.
003530*----------------------------------------------------------------*
003540     EVALUATE PEX-LKR-EVENT-TYPE
003550         WHEN "MULTI_PERSON"
003560             MOVE    WK-N-BASE-MULTI     TO    WK-N-BASE-SCORE
003570         WHEN "LOOK_AWAY"
003580             MOVE    WK-N-BASE-LOOKAWY   TO    WK-N-BASE-SCORE
003590         WHEN "SUSPICIOUS_OBJECT"
003600             MOVE    WK-N-BASE-SUSPOBJ   TO    WK-N-BASE-SCORE
003610         WHEN "FACE_MISSING"
003620             MOVE    WK-N-BASE-FACEMIS   TO    WK-N-BASE-SCORE
003630         WHEN "CAMERA_BLOCKED"
003640             MOVE    WK-N-BASE-CAMBLK    TO    WK-N-BASE-SCORE
003650         WHEN "LIGHTING_LOW"
003660             MOVE    WK-N-BASE-LIGHTLO   TO    WK-N-BASE-SCORE
003670         WHEN OTHER
003680             MOVE    WK-N-BASE-OTHER     TO    WK-N-BASE-SCORE
003690     END-EVALUATE.
003700*
003710     IF      PEX-LKR-CONF-FLAG       =    "Y"
003720             MOVE    PEX-LKR-CONFIDENCE  TO    WK-N-EFF-CONFIDENCE
003730     ELSE
003740             MOVE    1.0000           TO    WK-N-EFF-CONFIDENCE.
003750*
003760     COMPUTE WK-N-DELTA ROUNDED =
003770             WK-N-BASE-SCORE * WK-N-EFF-CONFIDENCE.
003780*
003790*----------------------------------------------------------------*
003800 B399-COMPUTE-DELTA-EX.
003810*----------------------------------------------------------------*
003820     EXIT.
003830*
003840*----------------------------------------------------------------*
003850 B400-DECAY-SCORE.
003860*----------------------------------------------------------------*
003870     COMPUTE WK-N-DECAYED-SCORE ROUNDED =
003880             PEX-LKR-OLD-SCORE * WK-N-DECAY-FACTOR.
003890     COMPUTE WK-N-NEW-SCORE ROUNDED =
003900             WK-N-DECAYED-SCORE + WK-N-DELTA.
003910     IF      WK-N-NEW-SCORE          <    ZERO
003920             MOVE    ZERO                TO    WK-N-NEW-SCORE.
003930     MOVE    WK-N-NEW-SCORE          TO    PEX-LKR-NEW-SCORE.
003940*
003950*----------------------------------------------------------------*
003960 B499-DECAY-SCORE-EX.
003970*----------------------------------------------------------------*
003980     EXIT.
003990*
004000*----------------------------------------------------------------*
004010 B500-EVALUATE-SEVERITY.
004020*----------------------------------------------------------------*
004030     MOVE    "NONE"                  TO    PEX-LKR-SEVERITY-OUT.
004040*
004050     EVALUATE PEX-LKR-EVENT-TYPE
004060         WHEN "MULTI_PERSON"
004070             MOVE "HIGH"         TO   PEX-LKR-SEVERITY-OUT
004080         WHEN "SUSPICIOUS_OBJECT"
004090             MOVE "MEDIUM"       TO   PEX-LKR-SEVERITY-OUT
004100         WHEN "LOOK_AWAY"
004110             MOVE WK-N-WINDOW-LOOKAWY TO WK-N-COUNT-WINDOW-SEC
004120             PERFORM B510-COUNT-IN-WINDOW
004130                THRU B519-COUNT-IN-WINDOW-EX
004140             IF   WK-N-WIN-HIT-COUNT >= WK-N-THRESH-LOOKAWY
004150                  MOVE "MEDIUM"  TO   PEX-LKR-SEVERITY-OUT
004160             END-IF
004170         WHEN "FACE_MISSING"
004180             MOVE WK-N-WINDOW-FACEMIS TO WK-N-COUNT-WINDOW-SEC
004190             PERFORM B510-COUNT-IN-WINDOW
004200                THRU B519-COUNT-IN-WINDOW-EX
004210             IF   WK-N-WIN-HIT-COUNT >= WK-N-THRESH-FACEMIS
004220                  MOVE "HIGH"    TO   PEX-LKR-SEVERITY-OUT
004230             ELSE
004240                  MOVE "LOW"     TO   PEX-LKR-SEVERITY-OUT
004250             END-IF
004260         WHEN "CAMERA_BLOCKED"
004270             MOVE WK-N-WINDOW-CAMBLK  TO WK-N-COUNT-WINDOW-SEC
004280             PERFORM B510-COUNT-IN-WINDOW
004290                THRU B519-COUNT-IN-WINDOW-EX
004300             IF   WK-N-WIN-HIT-COUNT >= WK-N-THRESH-CAMBLK
004310                  MOVE "HIGH"    TO   PEX-LKR-SEVERITY-OUT
004320             ELSE
004330                  MOVE "LOW"     TO   PEX-LKR-SEVERITY-OUT
004340             END-IF
004350         WHEN "LIGHTING_LOW"
004360             MOVE WK-N-WINDOW-LIGHTLO TO WK-N-COUNT-WINDOW-SEC
004370             PERFORM B510-COUNT-IN-WINDOW
004380                THRU B519-COUNT-IN-WINDOW-EX
004390             IF   WK-N-WIN-HIT-COUNT >= WK-N-THRESH-LIGHTLO
004400                  MOVE "LOW"     TO   PEX-LKR-SEVERITY-OUT
004410             END-IF
004420     END-EVALUATE.
004430*
004440*----------------------------------------------------------------*
004450 B599-EVALUATE-SEVERITY-EX.
004460*----------------------------------------------------------------*
004470     EXIT.
004480*
004490*----------------------------------------------------------------*
004500 B510-COUNT-IN-WINDOW.
004510*----------------------------------------------------------------*
004520*    COUNT ROWS OF THE SAME SESSION/TYPE WITH A TIMESTAMP IN
004530*    [EVENT-TS - WINDOW-SECONDS, EVENT-TS], INCLUSIVE.
004540     MOVE    ZERO                    TO    WK-N-WIN-HIT-COUNT.
004550     PERFORM B515-TEST-ONE-ROW
004560        THRU B518-TEST-ONE-ROW-EX
004570             VARYING WK-X-WIN-IX FROM 1 BY 1
004580             UNTIL WK-X-WIN-IX > WK-X-WIN-COUNT.
004590*
004600*----------------------------------------------------------------*
004610 B519-COUNT-IN-WINDOW-EX.
004620*----------------------------------------------------------------*
004630     EXIT.
004640*
004650*----------------------------------------------------------------*
004660 B515-TEST-ONE-ROW.
004670*----------------------------------------------------------------*
004680     IF      WK-C-WIN-SESSION-ID (WK-X-WIN-IX) =
004690             PEX-LKR-SESSION-ID
004700                 AND WK-C-WIN-EVENT-TYPE (WK-X-WIN-IX) =
004710             PEX-LKR-EVENT-TYPE
004720             COMPUTE WK-N-AGE-SECONDS =
004730                     PEX-LKR-EVENT-TS - WK-C-WIN-TS (WK-X-WIN-IX)
004740             IF      WK-N-AGE-SECONDS  >=  ZERO
004750                 AND WK-N-AGE-SECONDS  <=  WK-N-COUNT-WINDOW-SEC
004760                     ADD     1           TO    WK-N-WIN-HIT-COUNT.
004770*
004780*----------------------------------------------------------------*
004790 B518-TEST-ONE-ROW-EX.
004800*----------------------------------------------------------------*
004810     EXIT.
004820*
004830*----------------------------------------------------------------*
004840 B600-SYNTH-EVENT-ID.
004850*----------------------------------------------------------------*
004860     IF      PEX-LKR-EVENT-ID        NOT =    SPACES
004870             GO TO B699-SYNTH-EVENT-ID-EX.
004880*
004890     COMPUTE WK-N-TS-MILLIS = PEX-LKR-EVENT-TS * 1000.
004900     MOVE    WK-N-TS-MILLIS          TO    WK-C-TS-MILLIS-ED.
004910*
004920     STRING  "kafka-"                       DELIMITED BY SIZE
004930             PEX-LKR-SESSION-ID             DELIMITED BY SPACE
004940             "-"                            DELIMITED BY SIZE
004950             WK-C-TS-MILLIS-ED              DELIMITED BY SIZE
004960             INTO    PEX-LKR-NEW-EVENT-ID.
004970*
004980*----------------------------------------------------------------*
004990 B699-SYNTH-EVENT-ID-EX.
005000*----------------------------------------------------------------*
005010     EXIT.
005020*
005030*----------------------------------------------------------------*
005040 B700-CHECK-SNAPSHOT-DUE.
005050*----------------------------------------------------------------*
005060     DIVIDE  PEX-LKR-EVENT-TS        BY   60
005070             GIVING WK-N-AGE-SECONDS
005080             REMAINDER WK-N-AGE-SECONDS.
005090     IF      WK-N-AGE-SECONDS        =    ZERO
005100             SET     PEX-LKR-SNAPSHOT-DUE    TO    TRUE.
005110*
005120*----------------------------------------------------------------*
005130 B799-CHECK-SNAPSHOT-DUE-EX.
005140*----------------------------------------------------------------*
005150     EXIT.
005160*
005170******************************************************************
005180*************** END OF PROGRAM SOURCE - PEXVRULE ***************
005190******************************************************************
