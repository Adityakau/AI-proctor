000100*****************************************************************
000110* PEXBATR.cpybk
000120* INGEST BATCH INPUT RECORD  (FD FOR EVENT-IN-FILE AS READ BY
000130* PEXINGST - ONE PHYSICAL FILE CARRYING THREE LOGICAL RECORD
000140* SHAPES, DISCRIMINATED BY PEXBAT-REC-TYPE)
000150*****************************************************************
000160* RECORD LAYOUT:
000170*   "H" - ONE BATCH HEADER  (CALLER IDENTITY CLAIMS)
000180*   "E" - ONE OR MORE ANOMALY EVENT ROWS FOR THAT BATCH
000190*   "T" - ZERO OR MORE THUMBNAIL ROWS FOR THAT BATCH
000200*
000210* HISTORY OF MODIFICATION:
000220*****************************************************************
000230* TAG    INITIALS  DATE        DESCRIPTION
000240*---------------------------------------------------------------*
000250* PX1C02 - TMPKVL  - 01/06/1991 - PROCTOR MONITORING PROJECT R1
000260*                     - INITIAL VERSION. SINGLE FD WITH THREE
000270*                       REDEFINES KEEPS THE HEADER/EVENTS/
000280*                       THUMBNAILS OF ONE BATCH TOGETHER IN
000290*                       ARRIVAL ORDER FOR ONE SEQUENTIAL PASS.
000295* PX1C09 - TMPNOR  - 09/11/1994 - REQ 10233 - ADDED THE BATCH
000296*                     SUBMIT TIME TO THE HEADER SO PEXINGST HAS
000297*                     A CLOCK VALUE TO SCORE SKEW AND RATE
000298*                     LIMIT AGAINST THAT IS INDEPENDENT OF THE
000299*                     EVENT'S OWN REPORTED TIMESTAMP.
000300*---------------------------------------------------------------*
000310*
000320 05  PEXBAT-RECORD.
000330     10  PEXBAT-REC-TYPE         PIC X(01).
000340         88  PEXBAT-IS-HEADER        VALUE "H".
000350         88  PEXBAT-IS-EVENT         VALUE "E".
000360         88  PEXBAT-IS-THUMB         VALUE "T".
000370     10  PEXBAT-REC-DATA         PIC X(159).
000380*
000390 05  PEXBAT-HEADER-REC REDEFINES PEXBAT-RECORD.
000400     10  FILLER                  PIC X(01).
000410     10  PEXBATH-SESSION-ID      PIC X(36).
000420     10  PEXBATH-TENANT-ID       PIC X(20).
000430     10  PEXBATH-EXAM-SCHED-ID   PIC X(20).
000440     10  PEXBATH-USER-ID         PIC X(20).
000450     10  PEXBATH-ATTEMPT-NO      PIC 9(04).
000460     10  PEXBATH-BATCH-BYTE-LEN  PIC 9(06).
000470*                                SERIALIZED BATCH SIZE IN BYTES
000475     10  PEXBATH-SUBMIT-TS       PIC 9(10).
000480     10  FILLER                  PIC X(43).
000490*
000500 05  PEXBAT-EVENT-REC REDEFINES PEXBAT-RECORD.
000510     10  FILLER                  PIC X(01).
000520     10  PEXBATE-EVENT-ID        PIC X(40).
000530     10  PEXBATE-SESSION-ID      PIC X(36).
000540     10  PEXBATE-EVENT-TYPE      PIC X(20).
000550     10  PEXBATE-EVENT-TS        PIC 9(10).
000560     10  PEXBATE-SEVERITY        PIC X(10).
000570     10  PEXBATE-CONFIDENCE      PIC 9V9999.
000580     10  PEXBATE-CONF-FLAG       PIC X(01).
000590     10  FILLER                  PIC X(37).
000600*
000610 05  PEXBAT-THUMB-REC REDEFINES PEXBAT-RECORD.
000620     10  FILLER                  PIC X(01).
000630     10  PEXBATT-EVENT-ID        PIC X(40).
000640     10  PEXBATT-SHA256          PIC X(64).
000650     10  PEXBATT-BYTE-SIZE       PIC 9(09).
000660     10  FILLER                  PIC X(46).
