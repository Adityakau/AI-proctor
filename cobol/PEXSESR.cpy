000100*****************************************************************
000110* PEXSESR.cpybk
000120* PROCTOR SESSION MASTER RECORD  (FD FOR SESSION-FILE)
000130*****************************************************************
000140* I-O FORMAT:PEXSESR  FROM FILE SESSION-FILE OF LIBRARY PEXLIB
000150*
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* TAG    INITIALS  DATE        DESCRIPTION
000190*---------------------------------------------------------------*
000200* PX1A00 - TMPKVL  - 01/03/1991 - PROCTOR MONITORING PROJECT R1
000210*                     - INITIAL VERSION. ONE RECORD PER EXAM
000220*                       ATTEMPT, KEYED BY SESSION-ID.
000230*---------------------------------------------------------------*
000240* PX1B03 - TMPNOR  - 02/09/1998 - Y2K REMEDIATION
000250*                     - CREATED-TS/STARTED-TS/ENDED-TS/
000260*                       HEARTBEAT-TS CONFIRMED 10-DIGIT EPOCH
000270*                       SECONDS, NO 2-DIGIT YEAR FIELDS IN THIS
000280*                       RECORD TO REMEDIATE.
000290*---------------------------------------------------------------*
000300*
000310 05  PEXSESR-RECORD.
000320     10  PEX-SESS-ID             PIC X(36).
000330*                                SESSION KEY (UUID TEXT)
000340     10  PEX-SESS-TENANT-ID      PIC X(20).
000350*                                OWNING TENANT
000360     10  PEX-SESS-EXAM-SCHED-ID  PIC X(20).
000370*                                EXAM SCHEDULE IDENTIFIER
000380     10  PEX-SESS-USER-ID        PIC X(20).
000390*                                CANDIDATE USER IDENTIFIER
000400     10  PEX-SESS-ATTEMPT-NO     PIC 9(04).
000410*                                ATTEMPT NUMBER
000420     10  PEX-SESS-STATUS         PIC X(10).
000430*                                ACTIVE / ENDED
000440         88  PEX-SESS-ACTIVE         VALUE "ACTIVE".
000450         88  PEX-SESS-ENDED          VALUE "ENDED".
000460     10  PEX-SESS-CREATED-TS     PIC 9(10).
000470*                                CREATION TIME, EPOCH SECONDS
000480     10  PEX-SESS-STARTED-TS     PIC 9(10).
000490*                                START TIME, 0 = NOT SET
000500     10  PEX-SESS-ENDED-TS       PIC 9(10).
000510*                                END TIME, 0 = NOT SET
000520     10  PEX-SESS-HEARTBEAT-TS   PIC 9(10).
000530*                                LAST HEARTBEAT, 0 = NOT SET
000540     10  PEX-SESS-RISK-SCORE     PIC S9(7)V99.
000550*                                CURRENT DECAYED RISK SCORE
000560     10  PEX-SESS-USER-NAME      PIC X(30).
000570*                                DISPLAY NAME FROM CONFIG SNAPSHOT
000580     10  FILLER                  PIC X(17).
000590*                                RESERVED FOR FUTURE USE
