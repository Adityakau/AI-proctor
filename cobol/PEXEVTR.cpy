000100*****************************************************************
000110* PEXEVTR.cpybk
000120* ANOMALY EVENT RECORD  (FD FOR EVENT-IN-FILE / EVENT-OUT-FILE)
000130*****************************************************************
000140* I-O FORMAT:PEXEVTR  FROM FILE EVENT-OUT-FILE OF LIBRARY PEXLIB
000150* ALSO USED UNCHANGED AS THE PLAIN ARRIVAL-ORDER EVENT LAYOUT
000160* READ BY PEXRULES (EVENT-IN-FILE, EVIDENCE-ID NOT YET SET).
000170*
000180* HISTORY OF MODIFICATION:
000190*****************************************************************
000200* TAG    INITIALS  DATE        DESCRIPTION
000210*---------------------------------------------------------------*
000220* PX1A00 - TMPKVL  - 01/03/1991 - PROCTOR MONITORING PROJECT R1
000230*                     - INITIAL VERSION.
000240*---------------------------------------------------------------*
000250* PX1F12 - TMPRAJ  - 09/11/1994 - REQ 10233
000260*                     - ADD EVIDENCE-ID TO CARRY THE THUMBNAIL
000270*                       LINK ASSIGNED DURING INGEST BACK TO THE
000280*                       PERSISTED EVENT ROW.
000290*---------------------------------------------------------------*
000300*
000310 05  PEXEVTR-RECORD.
000320     10  PEX-EVT-EVENT-ID        PIC X(40).
000330*                                CLIENT-SUPPLIED UNIQUE EVENT ID
000340     10  PEX-EVT-SESSION-ID      PIC X(36).
000350*                                SESSION THE EVENT BELONGS TO
000360     10  PEX-EVT-EVENT-TYPE      PIC X(20).
000370*                                MULTI_PERSON/LOOK_AWAY/ETC
000380     10  PEX-EVT-EVENT-TS        PIC 9(10).
000390*                                EVENT TIME, EPOCH SECONDS
000400     10  PEX-EVT-SEVERITY        PIC X(10).
000410*                                CRITICAL/HIGH/MEDIUM/LOW/NONE
000420     10  PEX-EVT-CONFIDENCE      PIC 9V9999.
000430*                                DETECTOR CONFIDENCE 0-1
000440     10  PEX-EVT-CONF-FLAG       PIC X(01).
000450         88  PEX-EVT-CONF-PRESENT    VALUE "Y".
000460         88  PEX-EVT-CONF-MISSING    VALUE "N".
000470     10  PEX-EVT-EVIDENCE-ID     PIC X(36).
000480*                                LINKED EVIDENCE, SPACES = NONE
000490     10  FILLER                  PIC X(02).
000500*                                RESERVED FOR FUTURE USE
