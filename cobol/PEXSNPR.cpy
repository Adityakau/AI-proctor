000100*****************************************************************
000110* PEXSNPR.cpybk
000120* RISK SNAPSHOT RECORD  (FD FOR SNAPSHOT-FILE)
000130*****************************************************************
000140* I-O FORMAT:PEXSNPR  FROM FILE SNAPSHOT-FILE OF LIBRARY PEXLIB
000150*
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* TAG    INITIALS  DATE        DESCRIPTION
000190*---------------------------------------------------------------*
000200* PX1A00 - TMPKVL  - 01/03/1991 - PROCTOR MONITORING PROJECT R1
000210*                     - INITIAL VERSION. ONE ROW WRITTEN EACH
000220*                       TIME AN EVENT LANDS ON A MINUTE
000230*                       BOUNDARY (EVENT-TS MOD 60 = 0).
000240*---------------------------------------------------------------*
000250*
000260 05  PEXSNPR-RECORD.
000270     10  PEX-SNP-SESSION-ID      PIC X(36).
000280*                                SESSION
000290     10  PEX-SNP-SNAPSHOT-TS     PIC 9(10).
000300*                                TIME OF SNAPSHOT
000310     10  PEX-SNP-SCORE           PIC S9(7)V99.
000320*                                RISK SCORE AT SNAPSHOT TIME
000330     10  FILLER                  PIC X(05).
000340*                                RESERVED FOR FUTURE USE
