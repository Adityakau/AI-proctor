000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXVTRST.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   22 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE, OPTION-SELECTED LIKE A
000210*               MULTI-PURPOSE CALL PATTERN USED ELSEWHERE IN
000220*               THIS SHOP, THAT EITHER REPAIRS ONE ALERT'S
000230*               EVIDENCE LINK OR COMPUTES A SESSION'S TRUST SCORE
000240*               FOR THE DASHBOARD SUMMARY PROGRAM, PEXDASH.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290* PX1E06 - TMPKVL  - 22/03/1991 - PROCTOR MONITORING PROJECT R1
000300*                               - INITIAL VERSION.
000310* PX1F07 - TMPNOR  - 09/11/1994 - REQ 10233 - NEAREST CREATION
000320*                                 TIME EVIDENCE LINK RULE REPLACED
000330*                                 THE OLD FIRST-RECORD-WINS RULE.
000340* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000350*                                 VALUES HELD AS EPOCH SECONDS.
000360*                                 NO CODE CHANGE.
000370* PX1H16 - DCKABI  - 11/02/2004 - REQ 30512 - TRUST SCORE AVERAGE
000380*                                 NOW CARRIED TO 4 DECIMALS BEFORE
000390*                                 SCALING TO A PERCENT, PER THE
000400*                                 REVISED SCORING STANDARD.
000410*----------------------------------------------------------------*
000420 EJECT
000430**********************
000440 ENVIRONMENT DIVISION.
000450**********************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-AS400.
000480 OBJECT-COMPUTER.  IBM-AS400.
000490 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000500                   UPSI-0 IS UPSI-SWITCH-0
000510                     ON  STATUS IS U0-ON
000520                     OFF STATUS IS U0-OFF.
000530*
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*    NO FILES OWNED BY THIS PROGRAM - SEE HISTORY ABOVE.
000570 EJECT
000580***************
000590 DATA DIVISION.
000600***************
000610 FILE SECTION.
000620*************************
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER              PIC X(24)  VALUE
000660     "** PROGRAM PEXVTRST  **".
000670*
000680*------------------ EVIDENCE-LINK WORK AREA ---------------------*
000690 01  WK-C-LINK-WORKAREA.
000700     05  WK-N-BEST-DIFF        PIC S9(10) COMP.
000710     05  WK-N-THIS-DIFF        PIC S9(10) COMP.
000720     05  WK-C-BEST-EVID-ID     PIC X(36).
000730     05  FILLER                PIC X(10).
000740*
000750*--------- ALTERNATE NUMERIC-ONLY VIEW FOR THE DIFF TRACE -------*
000760 01  WK-N-LINK-NUMVIEW REDEFINES WK-C-LINK-WORKAREA.
000770     05  WK-N-LINK-BEST-DIFF   PIC S9(10) COMP.
000780     05  WK-N-LINK-THIS-DIFF   PIC S9(10) COMP.
000790     05  FILLER                PIC X(46).
000800*
000810*--------- ALTERNATE CHARACTER-ONLY VIEW FOR A DUMP LINE --------*
000820 01  WK-C-LINK-DUMPLINE REDEFINES WK-C-LINK-WORKAREA.
000830     05  FILLER                PIC X(08).
000840     05  WK-C-LINK-DUMP-EVID   PIC X(36).
000850     05  FILLER                PIC X(18).
000860*
000870*-------------------- TRUST SCORE WORK AREA ---------------------*
000880 01  WK-C-TRUST-WORKAREA.
000890     05  WK-N-SUM-CONF         PIC 9(07)V9(04) COMP-3 VALUE ZERO.
000900     05  WK-N-CONF-COUNT       PIC 9(05) COMP          VALUE ZERO.
000910     05  WK-N-AVERAGE-CONF     PIC 9V9999              VALUE ZERO.
000920     05  FILLER                PIC X(08).
000930*
000940*-------- ALTERNATE CODE-ONLY VIEW FOR THE AVERAGE TRACE --------*
000950 01  WK-N-TRUST-NUMVIEW REDEFINES WK-C-TRUST-WORKAREA.
000960     05  FILLER                PIC X(06).
000970     05  WK-N-TRUST-COUNT-TRC  PIC 9(05) COMP.
000980     05  FILLER                PIC X(13).
000990*
001000 EJECT
001010 LINKAGE SECTION.
001020*****************
001030 COPY PEXLTRST.
001040 EJECT
001050********************************************
001060 PROCEDURE DIVISION USING PEX-LK-TRST.
001070********************************************
001080 MAIN-MODULE.
001090     EVALUATE TRUE
001100         WHEN PEX-LKT-OPT-REPAIR-LINK
001110             PERFORM E100-REPAIR-EVIDENCE-LINK
001120                THRU E199-REPAIR-EVIDENCE-LINK-EX
001130         WHEN PEX-LKT-OPT-TRUST-SCORE
001140             PERFORM E200-COMPUTE-TRUST-SCORE
001150                THRU E299-COMPUTE-TRUST-SCORE-EX
001160     END-EVALUATE.
001170     GOBACK.
001180*
001190*----------------------------------------------------------------*
001200 E100-REPAIR-EVIDENCE-LINK.
001210*----------------------------------------------------------------*
001220     MOVE    SPACES              TO   PEX-LKT-LINKED-EVIDENCE-ID.
001230*
001240     IF      PEX-LKT-EVIDENCE-COUNT  =    1
001250             MOVE    PEX-LKT-EVID-ID (1)
001260                                  TO   PEX-LKT-LINKED-EVIDENCE-ID
001270             GO TO E199-REPAIR-EVIDENCE-LINK-EX.
001280*
001290     IF      PEX-LKT-EVIDENCE-COUNT  <    1
001300             GO TO E199-REPAIR-EVIDENCE-LINK-EX.
001310*
001320     MOVE    9999999999              TO   WK-N-BEST-DIFF.
001330     PERFORM E110-SCAN-ONE-EVIDENCE
001340        THRU E119-SCAN-ONE-EVIDENCE-EX
001350             VARYING PEX-LKT-EVID-IX FROM 1 BY 1
001360             UNTIL PEX-LKT-EVID-IX > PEX-LKT-EVIDENCE-COUNT.
001370*
001380*----------------------------------------------------------------*
001390 E199-REPAIR-EVIDENCE-LINK-EX.
001400*----------------------------------------------------------------*
001410     EXIT.
001420*
001430*----------------------------------------------------------------*
001440 E110-SCAN-ONE-EVIDENCE.
001450*----------------------------------------------------------------*
001460*    NEAREST ABSOLUTE CREATION-TIME DIFFERENCE WINS.  THE STRICT
001470*    LESS-THAN COMPARE KEEPS THE FIRST NEAREST MATCH ON A TIE.
001480     COMPUTE WK-N-THIS-DIFF =
001490             PEX-LKT-ALERT-CREATED-TS -
001500             PEX-LKT-EVID-CREATED-TS (PEX-LKT-EVID-IX).
001510     IF      WK-N-THIS-DIFF          <    ZERO
001520             MULTIPLY -1 BY WK-N-THIS-DIFF.
001530     IF      WK-N-THIS-DIFF          <    WK-N-BEST-DIFF
001540             MOVE    WK-N-THIS-DIFF      TO    WK-N-BEST-DIFF
001550             MOVE    PEX-LKT-EVID-ID (PEX-LKT-EVID-IX)
001560                                  TO   PEX-LKT-LINKED-EVIDENCE-ID.
001570*
001580*----------------------------------------------------------------*
001590 E119-SCAN-ONE-EVIDENCE-EX.
001600*----------------------------------------------------------------*
001610     EXIT.
001620*
001630*----------------------------------------------------------------*
001640 E200-COMPUTE-TRUST-SCORE.
001650*----------------------------------------------------------------*
001660     MOVE    ZERO                    TO   WK-N-SUM-CONF.
001670     MOVE    ZERO                    TO   WK-N-CONF-COUNT.
001680*
001690     IF      PEX-LKT-ALERT-COUNT     >    ZERO
001700             PERFORM E210-ACCUM-ONE-ALERT
001710                THRU E219-ACCUM-ONE-ALERT-EX
001720                     VARYING PEX-LKT-CONF-IX FROM 1 BY 1
001730                     UNTIL PEX-LKT-CONF-IX > PEX-LKT-ALERT-COUNT.
001740*
001750     IF      WK-N-CONF-COUNT         =    ZERO
001760             MOVE    100             TO    PEX-LKT-TRUST-PERCENT
001770     ELSE
001780             COMPUTE WK-N-AVERAGE-CONF ROUNDED =
001790                     WK-N-SUM-CONF / WK-N-CONF-COUNT
001800             COMPUTE PEX-LKT-TRUST-PERCENT ROUNDED =
001810                     WK-N-AVERAGE-CONF * 100.
001820*
001830*----------------------------------------------------------------*
001840 E299-COMPUTE-TRUST-SCORE-EX.
001850*----------------------------------------------------------------*
001860     EXIT.
001870*
001880*----------------------------------------------------------------*
001890 E210-ACCUM-ONE-ALERT.
001900*----------------------------------------------------------------*
001910     IF      PEX-LKT-ALERT-CONF-FLAG (PEX-LKT-CONF-IX) =   "Y"
001920             ADD     PEX-LKT-ALERT-CONF (PEX-LKT-CONF-IX)
001930                                      TO   WK-N-SUM-CONF
001940             ADD     1                    TO    WK-N-CONF-COUNT.
001950*
001960*----------------------------------------------------------------*
001970 E219-ACCUM-ONE-ALERT-EX.
001980*----------------------------------------------------------------*
001990     EXIT.
002000*
002010******************************************************************
002020*************** END OF PROGRAM SOURCE - PEXVTRST ***************
002030******************************************************************
