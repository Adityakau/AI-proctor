000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXVDUP.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   18 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK AN INCOMING
000210*               EVENT FOR DUPLICATE EVENT-ID, TIMESTAMP SKEW
000220*               AGAINST THE SYSTEM CLOCK, AND PER-SESSION RATE
000230*               LIMIT.  CALLED ONCE PER EVENT BY PEXINGST.  THE
000240*               SEEN-ID AND RATE TABLES LIVE IN THIS PROGRAM'S
000250*               OWN WORKING STORAGE AND SURVIVE ACROSS CALLS
000260*               FOR THE LIFE OF THE INGEST RUN - THIS PROGRAM
000270*               MUST NOT BE COMPILED WITH THE INITIAL ATTRIBUTE.
000280*
000290*================================================================
000300* HISTORY OF MODIFICATION:
000310*================================================================
000320* PX1E02 - TMPKVL  - 18/03/1991 - PROCTOR MONITORING PROJECT R1
000330*                               - INITIAL VERSION.
000340* PX1F03 - TMPNOR  - 09/11/1994 - REQ 10233 - RATE LIMIT COUNTER
000350*                                 NOW INCREMENTS ON EVERY NON-
000360*                                 DUPLICATE IN-SKEW EVENT, NOT
000370*                                 ONLY ON ACCEPTED EVENTS.
000380* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000390*                                 VALUES HELD AS EPOCH SECONDS,
000400*                                 NO 2-DIGIT YEAR FIELDS.
000410*                                 NO CODE CHANGE.
000420* PX1H09 - DCKABI  - 04/09/2003 - REQ 30417 - SEEN-ID TABLE
000430*                                 ENLARGED TO 2000 ROWS FOR
000440*                                 PEAK EXAM SITTINGS.
000450* PX1H18 - TMPRAJ  - 17/05/2004 - REQ 30701 - THE TIMESTAMP-
000460*                                 OUT-OF-RANGE REASON LITERAL WAS
000470*                                 BEING TRUNCATED TWO CHARACTERS
000480*                                 SHORT.  CORRECTED SO THE RESULT
000490*                                 FILE CARRIES THE REASON CODE THE
000500*                                 CALLING PROGRAM EXPECTS.
000510*----------------------------------------------------------------*
000520 EJECT
000530**********************
000540 ENVIRONMENT DIVISION.
000550**********************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  IBM-AS400.
000580 OBJECT-COMPUTER.  IBM-AS400.
000590 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000600                   UPSI-0 IS UPSI-SWITCH-0
000610                     ON  STATUS IS U0-ON
000620                     OFF STATUS IS U0-OFF.
000630*
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*    NO FILES OWNED BY THIS PROGRAM - TABLES ARE IN CORE.
000670 EJECT
000680***************
000690 DATA DIVISION.
000700***************
000710 FILE SECTION.
000720*************************
000730 WORKING-STORAGE SECTION.
000740*************************
000750 01  FILLER              PIC X(24)  VALUE
000760     "** PROGRAM PEXVDUP   **".
000770*
000780*------------------- SEEN EVENT-ID TABLE ------------------------*
000790 01  WK-C-SEEN-TABLE.
000800     05  WK-C-SEEN-ROW OCCURS 2000 TIMES
000810             INDEXED BY WK-X-SEEN-IX.
000820         10  WK-C-SEEN-EVENT-ID     PIC X(40).
000830         10  WK-C-SEEN-TS           PIC 9(10) COMP.
000840*
000850*---------- ALTERNATE VIEW USED WHEN PRUNING OLD ROWS -----------*
000860 01  WK-C-SEEN-PRUNE REDEFINES WK-C-SEEN-TABLE.
000870     05  WK-C-PRUNE-ROW OCCURS 2000 TIMES.
000880         10  WK-C-PRUNE-KEY         PIC X(40).
000890         10  WK-C-PRUNE-AGE         PIC 9(10) COMP.
000900*
000910 77  WK-X-SEEN-COUNT       PIC 9(04) COMP VALUE ZERO.
000920 77  WK-X-SEEN-MAX         PIC 9(04) COMP VALUE 2000.
000930*
000940*------------------- RATE LIMIT BUCKET TABLE --------------------*
000950 01  WK-C-RATE-TABLE.
000960     05  WK-C-RATE-ROW OCCURS 500 TIMES
000970             INDEXED BY WK-X-RATE-IX.
000980         10  WK-C-RATE-SESSION-ID   PIC X(36).
000990         10  WK-C-RATE-MINUTE       PIC 9(10) COMP.
001000         10  WK-C-RATE-COUNT        PIC 9(05) COMP.
001010*
001020*----------- ALTERNATE NUMERIC-ONLY VIEW OF RATE TABLE ----------*
001030 01  WK-N-RATE-TABLE REDEFINES WK-C-RATE-TABLE.
001040     05  WK-N-RATE-ROW OCCURS 500 TIMES.
001050         10  FILLER                 PIC X(36).
001060         10  WK-N-RATE-MIN-PART     PIC 9(10).
001070         10  WK-N-RATE-CNT-PART     PIC 9(05).
001080*
001090*-------- KEY-ONLY VIEW USED WHEN PURGING A STALE BUCKET --------*
001100 01  WK-C-RATE-KEYVIEW REDEFINES WK-C-RATE-TABLE.
001110     05  WK-C-RATE-KEY-ROW OCCURS 500 TIMES.
001120         10  WK-C-RATE-PURGE-KEY    PIC X(36).
001130         10  FILLER                 PIC 9(10) COMP.
001140         10  FILLER                 PIC 9(05) COMP.
001150*
001160 77  WK-X-RATE-COUNT       PIC 9(04) COMP VALUE ZERO.
001170 77  WK-X-RATE-MAX         PIC 9(04) COMP VALUE 500.
001180*
001190 77  WK-N-DUP-WINDOW-SEC   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001200 77  WK-N-SKEW-WINDOW-SEC  PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001210 77  WK-N-RATE-LIMIT-MAX   PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001220 77  WK-N-THIS-MINUTE      PIC 9(10) COMP VALUE ZERO.
001230 77  WK-N-AGE-SECONDS      PIC S9(10) COMP VALUE ZERO.
001240 77  WK-C-TAB-FOUND-SW     PIC X(01) VALUE "N".
001250     88  WK-C-TAB-FOUND              VALUE "Y".
001260 77  WK-X-FIRST-FREE       PIC 9(04) COMP VALUE ZERO.
001270*
001280 EJECT
001290 LINKAGE SECTION.
001300*****************
001310 COPY PEXLDUP.
001320 COPY PEXLPARM.
001330 EJECT
001340********************************************
001350 PROCEDURE DIVISION USING PEX-LK-DUP.
001360********************************************
001370 MAIN-MODULE.
001380     PERFORM A000-LOAD-CONSTANTS
001390        THRU A099-LOAD-CONSTANTS-EX.
001400     PERFORM B000-MAIN-PROCESSING
001410        THRU B099-MAIN-PROCESSING-EX.
001420     GOBACK.
001430*
001440*----------------------------------------------------------------*
001450 A000-LOAD-CONSTANTS.
001460*----------------------------------------------------------------*
001470     IF      WK-N-DUP-WINDOW-SEC     NOT =    ZERO
001480             GO TO A099-LOAD-CONSTANTS-EX.
001490*
001500     MOVE    "DUPWINDOWSEC"          TO    PEX-LKP-PARM-CODE.
001510     CALL    "PEXPARM"               USING PEX-LK-PARM.
001520     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-DUP-WINDOW-SEC.
001530*
001540     MOVE    "SKEWWINDOSEC"          TO    PEX-LKP-PARM-CODE.
001550     CALL    "PEXPARM"               USING PEX-LK-PARM.
001560     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-SKEW-WINDOW-SEC.
001570*
001580     MOVE    "RATELIMITMAX"          TO    PEX-LKP-PARM-CODE.
001590     CALL    "PEXPARM"               USING PEX-LK-PARM.
001600     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-RATE-LIMIT-MAX.
001610*
001620*----------------------------------------------------------------*
001630 A099-LOAD-CONSTANTS-EX.
001640*----------------------------------------------------------------*
001650     EXIT.
001660*
001670*----------------------------------------------------------------*
001680 B000-MAIN-PROCESSING.
001690*----------------------------------------------------------------*
001700     MOVE    "ACCEPTED"              TO    PEX-LKD-DISPOSITION.
001710     MOVE    SPACES                  TO    PEX-LKD-REASON.
001720*
001730     PERFORM C100-CHECK-DUPLICATE
001740        THRU C199-CHECK-DUPLICATE-EX.
001750     IF      PEX-LKD-REJECTED
001760             GO TO B099-MAIN-PROCESSING-EX.
001770*
001780     PERFORM C200-CHECK-TIMESTAMP-SKEW
001790        THRU C299-CHECK-TIMESTAMP-SKEW-EX.
001800     IF      PEX-LKD-REJECTED
001810             GO TO B099-MAIN-PROCESSING-EX.
001820*
001830     PERFORM C300-CHECK-RATE-LIMIT
001840        THRU C399-CHECK-RATE-LIMIT-EX.
001850*
001860*----------------------------------------------------------------*
001870 B099-MAIN-PROCESSING-EX.
001880*----------------------------------------------------------------*
001890     EXIT.
001900*
001910*----------------------------------------------------------------*
001920 C100-CHECK-DUPLICATE.
001930*----------------------------------------------------------------*
001940*    PRUNE ROWS OLDER THAN THE DUP WINDOW, THEN SCAN FOR A HIT.
001950     PERFORM C110-PRUNE-SEEN-TABLE
001960        THRU C119-PRUNE-SEEN-TABLE-EX
001970             VARYING WK-X-SEEN-IX FROM 1 BY 1
001980             UNTIL WK-X-SEEN-IX > WK-X-SEEN-COUNT.
001990*
002000     MOVE    "N"                     TO    WK-C-TAB-FOUND-SW.
002010     SET     WK-X-SEEN-IX            TO    1.
002020     SEARCH  WK-C-SEEN-ROW
002030             VARYING WK-X-SEEN-IX
002040             AT END
002050                 GO TO C150-ADD-SEEN-ROW
002060             WHEN WK-C-SEEN-EVENT-ID (WK-X-SEEN-IX) =
002070                  PEX-LKD-EVENT-ID
002080                 SET WK-C-TAB-FOUND TO TRUE.
002090*
002100     IF      WK-C-TAB-FOUND
002110             MOVE    "REJECTED"          TO    PEX-LKD-DISPOSITION
002120             MOVE    "duplicate"         TO    PEX-LKD-REASON
002130             GO TO C199-CHECK-DUPLICATE-EX.
002140*
002150 C150-ADD-SEEN-ROW.
002160     IF      WK-X-SEEN-COUNT         <    WK-X-SEEN-MAX
002170             ADD     1                   TO    WK-X-SEEN-COUNT
002180             SET     WK-X-SEEN-IX        TO    WK-X-SEEN-COUNT
002190             MOVE    PEX-LKD-EVENT-ID    TO
002200                     WK-C-SEEN-EVENT-ID (WK-X-SEEN-IX)
002210             MOVE    PEX-LKD-NOW-TS      TO
002220                     WK-C-SEEN-TS (WK-X-SEEN-IX).
002230*
002240*----------------------------------------------------------------*
002250 C199-CHECK-DUPLICATE-EX.
002260*----------------------------------------------------------------*
002270     EXIT.
002280*
002290*----------------------------------------------------------------*
002300 C110-PRUNE-SEEN-TABLE.
002310*----------------------------------------------------------------*
002320     COMPUTE WK-N-AGE-SECONDS =
002330             PEX-LKD-NOW-TS - WK-C-SEEN-TS (WK-X-SEEN-IX).
002340     IF      WK-N-AGE-SECONDS        >    WK-N-DUP-WINDOW-SEC
002350             MOVE    SPACES          TO
002360                     WK-C-SEEN-EVENT-ID (WK-X-SEEN-IX).
002370*
002380*----------------------------------------------------------------*
002390 C119-PRUNE-SEEN-TABLE-EX.
002400*----------------------------------------------------------------*
002410     EXIT.
002420*
002430*----------------------------------------------------------------*
002440 C200-CHECK-TIMESTAMP-SKEW.
002450*----------------------------------------------------------------*
002460     IF      PEX-LKD-EVENT-TS        =    ZERO
002470             MOVE "REJECTED"             TO PEX-LKD-DISPOSITION
002480             MOVE "timestamp_out_of_range" TO PEX-LKD-REASON
002490             GO TO C299-CHECK-TIMESTAMP-SKEW-EX.
002500*
002510     IF      PEX-LKD-EVENT-TS >      PEX-LKD-NOW-TS
002520             COMPUTE WK-N-AGE-SECONDS =
002530                     PEX-LKD-EVENT-TS - PEX-LKD-NOW-TS
002540     ELSE
002550             COMPUTE WK-N-AGE-SECONDS =
002560                     PEX-LKD-NOW-TS - PEX-LKD-EVENT-TS.
002570*
002580     IF      WK-N-AGE-SECONDS        >    WK-N-SKEW-WINDOW-SEC
002590             MOVE "REJECTED"             TO PEX-LKD-DISPOSITION
002600             MOVE "timestamp_out_of_range" TO PEX-LKD-REASON.
002610*
002620*----------------------------------------------------------------*
002630 C299-CHECK-TIMESTAMP-SKEW-EX.
002640*----------------------------------------------------------------*
002650     EXIT.
002660*
002670*----------------------------------------------------------------*
002680 C300-CHECK-RATE-LIMIT.
002690*----------------------------------------------------------------*
002700     DIVIDE  PEX-LKD-EVENT-TS        BY   60
002710             GIVING WK-N-THIS-MINUTE
002720             REMAINDER WK-N-AGE-SECONDS.
002730     COMPUTE WK-N-THIS-MINUTE = WK-N-THIS-MINUTE * 60.
002740*
002750     PERFORM C305-PURGE-STALE-BUCKETS
002760        THRU C309-PURGE-STALE-BUCKETS-EX
002770             VARYING WK-X-RATE-IX FROM 1 BY 1
002780             UNTIL WK-X-RATE-IX > WK-X-RATE-COUNT.
002790*
002800     MOVE    "N"                     TO    WK-C-TAB-FOUND-SW.
002810     MOVE    ZERO                    TO    WK-X-FIRST-FREE.
002820     PERFORM C310-SCAN-RATE-TABLE
002830        THRU C319-SCAN-RATE-TABLE-EX
002840             VARYING WK-X-RATE-IX FROM 1 BY 1
002850             UNTIL WK-X-RATE-IX > WK-X-RATE-COUNT
002860                OR WK-C-TAB-FOUND.
002870*
002880*    PERFORM VARYING BUMPS THE INDEX PAST THE HIT BEFORE THE
002890*    UNTIL TEST STOPS IT - BACK IT UP ONE ROW WHEN FOUND.
002900     IF      WK-C-TAB-FOUND
002910             SUBTRACT 1              FROM  WK-X-RATE-IX.
002920*
002930     IF      NOT WK-C-TAB-FOUND
002940             IF      WK-X-RATE-COUNT     <    WK-X-RATE-MAX
002950                     ADD     1           TO    WK-X-RATE-COUNT
002960                     SET     WK-X-RATE-IX TO  WK-X-RATE-COUNT
002970                     MOVE    PEX-LKD-SESSION-ID TO
002980                             WK-C-RATE-SESSION-ID (WK-X-RATE-IX)
002990                     MOVE    WK-N-THIS-MINUTE TO
003000                             WK-C-RATE-MINUTE (WK-X-RATE-IX)
003010                     MOVE    ZERO        TO
003020                             WK-C-RATE-COUNT (WK-X-RATE-IX).
003030*
003040     ADD   1 TO WK-C-RATE-COUNT (WK-X-RATE-IX).
003050*
003060     IF      WK-C-RATE-COUNT (WK-X-RATE-IX) >
003070             WK-N-RATE-LIMIT-MAX
003080             MOVE    "REJECTED"          TO    PEX-LKD-DISPOSITION
003090             MOVE    "rate_limited"      TO    PEX-LKD-REASON.
003100*
003110*----------------------------------------------------------------*
003120 C399-CHECK-RATE-LIMIT-EX.
003130*----------------------------------------------------------------*
003140     EXIT.
003150*
003160*----------------------------------------------------------------*
003170 C305-PURGE-STALE-BUCKETS.
003180*----------------------------------------------------------------*
003190*    A BUCKET FROM AN EARLIER CLOCK MINUTE IS DEAD WEIGHT - BLANK
003200*    ITS KEY SO C310 WILL NEVER MATCH IT AGAIN.
003210     IF      WK-N-RATE-MIN-PART (WK-X-RATE-IX) NOT =
003220             WK-N-THIS-MINUTE
003230             MOVE    SPACES          TO
003240                     WK-C-RATE-PURGE-KEY (WK-X-RATE-IX).
003250*
003260*----------------------------------------------------------------*
003270 C309-PURGE-STALE-BUCKETS-EX.
003280*----------------------------------------------------------------*
003290     EXIT.
003300*
003310*----------------------------------------------------------------*
003320 C310-SCAN-RATE-TABLE.
003330*----------------------------------------------------------------*
003340     IF      WK-C-RATE-SESSION-ID (WK-X-RATE-IX) =
003350             PEX-LKD-SESSION-ID
003360                 AND WK-C-RATE-MINUTE (WK-X-RATE-IX) =
003370             WK-N-THIS-MINUTE
003380             SET     WK-C-TAB-FOUND      TO    TRUE.
003390*
003400*----------------------------------------------------------------*
003410 C319-SCAN-RATE-TABLE-EX.
003420*----------------------------------------------------------------*
003430     EXIT.
003440*
003450******************************************************************
003460*************** END OF PROGRAM SOURCE - PEXVDUP ***************
003470******************************************************************
