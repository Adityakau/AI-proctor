000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXVALRT.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   19 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECIDE WHETHER AN
000210*               INGESTED EVENT RAISES AN IMMEDIATE ALERT, AND AT
000220*               WHAT SEVERITY.  COMMON MODULE TO VALIDATE THE
000230*               5-MINUTE OCCURRENCE COUNTERS FOR CAMERA_BLOCKED,
000240*               FACE_MISSING, TAB_SWITCH AND LOOK_AWAY.  THE
000250*               COUNTER TABLE LIVES IN WORKING STORAGE AND
000260*               SURVIVES ACROSS CALLS FOR THE INGEST RUN - THIS
000270*               PROGRAM MUST NOT BE COMPILED WITH THE INITIAL
000280*               ATTRIBUTE.
000290*
000300*================================================================
000310* HISTORY OF MODIFICATION:
000320*================================================================
000330* PX1E03 - TMPKVL  - 19/03/1991 - PROCTOR MONITORING PROJECT R1
000340*                               - INITIAL VERSION.
000350* PX1F05 - TMPNOR  - 09/11/1994 - REQ 10233 - WINDOW IS NOW A
000360*                                 ROLLING 5 MINUTES FROM THE
000370*                                 FIRST OCCURRENCE, NOT A FIXED
000380*                                 CLOCK BUCKET.
000390* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000400*                                 VALUES HELD AS EPOCH SECONDS,
000410*                                 NO 2-DIGIT YEAR FIELDS.
000420*                                 NO CODE CHANGE.
000430*----------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000520                   UPSI-0 IS UPSI-SWITCH-0
000530                     ON  STATUS IS U0-ON
000540                     OFF STATUS IS U0-OFF.
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*    NO FILES OWNED BY THIS PROGRAM - TABLE IS IN CORE.
000590 EJECT
000600***************
000610 DATA DIVISION.
000620***************
000630 FILE SECTION.
000640*************************
000650 WORKING-STORAGE SECTION.
000660*************************
000670 01  FILLER              PIC X(24)  VALUE
000680     "** PROGRAM PEXVALRT  **".
000690*
000700*------------------ 5-MINUTE COUNTER TABLE ----------------------*
000710 01  WK-C-CTR-TABLE.
000720     05  WK-C-CTR-ROW OCCURS 500 TIMES
000730             INDEXED BY WK-X-CTR-IX.
000740         10  WK-C-CTR-SESSION-ID    PIC X(36).
000750         10  WK-C-CTR-EVENT-TYPE    PIC X(20).
000760         10  WK-C-CTR-FIRST-TS      PIC 9(10) COMP.
000770         10  WK-C-CTR-COUNT         PIC 9(05) COMP.
000780*
000790*----------- ALTERNATE KEY-ONLY VIEW, USED ON A FRESH ROW -------*
000800 01  WK-C-CTR-NEWROW REDEFINES WK-C-CTR-TABLE.
000810     05  WK-C-CTR-NEW-ROW OCCURS 500 TIMES.
000820         10  WK-C-CTR-NEW-KEY       PIC X(56).
000830         10  FILLER                 PIC X(09).
000840*
000850*------------- ALTERNATE NUMERIC VIEW FOR RESET LOGIC -----------*
000860 01  WK-N-CTR-TABLE REDEFINES WK-C-CTR-TABLE.
000870     05  WK-N-CTR-ROW OCCURS 500 TIMES.
000880         10  FILLER                 PIC X(56).
000890         10  WK-N-CTR-FIRST-PART    PIC 9(10).
000900         10  WK-N-CTR-COUNT-PART    PIC 9(05).
000910*
000920*--------- EVENT-TYPE-ONLY VIEW FOR THE END-OF-RUN TRACE --------*
000930 01  WK-C-CTR-TYPEVIEW REDEFINES WK-C-CTR-TABLE.
000940     05  WK-C-CTR-TYPE-ROW OCCURS 500 TIMES.
000950         10  FILLER                 PIC X(36).
000960         10  WK-C-CTR-TRACE-TYPE    PIC X(20).
000970         10  FILLER                 PIC X(09).
000980*
000990 77  WK-X-CTR-COUNT        PIC 9(04) COMP VALUE ZERO.
001000 77  WK-X-CTR-MAX          PIC 9(04) COMP VALUE 500.
001010 77  WK-N-ALERT-WINDOW-SEC PIC 9(09)V9(04) COMP-3 VALUE ZERO.
001020 77  WK-N-AGE-SECONDS      PIC S9(10) COMP VALUE ZERO.
001030 77  WK-C-ROW-FOUND-SW     PIC X(01) VALUE "N".
001040     88  WK-C-ROW-FOUND              VALUE "Y".
001050 77  WK-N-THIS-COUNT       PIC 9(05) COMP VALUE ZERO.
001060*
001070 EJECT
001080 LINKAGE SECTION.
001090*****************
001100 COPY PEXLALRT.
001110 COPY PEXLPARM.
001120 EJECT
001130********************************************
001140 PROCEDURE DIVISION USING PEX-LK-ALRT.
001150********************************************
001160 MAIN-MODULE.
001170     PERFORM A000-LOAD-CONSTANTS
001180        THRU A099-LOAD-CONSTANTS-EX.
001190     PERFORM B000-MAIN-PROCESSING
001200        THRU B099-MAIN-PROCESSING-EX.
001210     GOBACK.
001220*
001230*----------------------------------------------------------------*
001240 A000-LOAD-CONSTANTS.
001250*----------------------------------------------------------------*
001260     IF      WK-N-ALERT-WINDOW-SEC   NOT =    ZERO
001270             GO TO A099-LOAD-CONSTANTS-EX.
001280     MOVE    "ALERTWINDSEC"          TO    PEX-LKP-PARM-CODE.
001290     CALL    "PEXPARM"               USING PEX-LK-PARM.
001300     MOVE    PEX-LKP-PARM-VALUE      TO    WK-N-ALERT-WINDOW-SEC.
001310*
001320*----------------------------------------------------------------*
001330 A099-LOAD-CONSTANTS-EX.
001340*----------------------------------------------------------------*
001350     EXIT.
001360*
001370*----------------------------------------------------------------*
001380 B000-MAIN-PROCESSING.
001390*----------------------------------------------------------------*
001400     MOVE    "N"                     TO    PEX-LKA-ALERT-FLAG.
001410     MOVE    SPACES                  TO    PEX-LKA-ALERT-SEVERITY.
001420*
001430     IF      PEX-LKA-SEVERITY-IN     =    "CRITICAL"
001440          OR PEX-LKA-SEVERITY-IN     =    "HIGH"
001450             PERFORM D100-CRITICAL-HIGH-PASSTHRU
001460                THRU D199-CRITICAL-HIGH-PASSTHRU-EX
001470             GO TO B099-MAIN-PROCESSING-EX.
001480*
001490     IF      PEX-LKA-EVENT-TYPE      =    "MULTI_PERSON"
001500             PERFORM D200-MULTI-PERSON-ALWAYS-CRIT
001510                THRU D299-MULTI-PERSON-ALWAYS-CRIT-EX
001520             GO TO B099-MAIN-PROCESSING-EX.
001530*
001540     IF      PEX-LKA-EVENT-TYPE      =    "CAMERA_BLOCKED"
001550          OR PEX-LKA-EVENT-TYPE      =    "FACE_MISSING"
001560          OR PEX-LKA-EVENT-TYPE      =    "TAB_SWITCH"
001570          OR PEX-LKA-EVENT-TYPE      =    "LOOK_AWAY"
001580             PERFORM D300-FIVE-MIN-COUNTER-RULES
001590                THRU D399-FIVE-MIN-COUNTER-RULES-EX
001600             GO TO B099-MAIN-PROCESSING-EX.
001610*
001620     PERFORM D400-DEFAULT-NO-ALERT
001630        THRU D499-DEFAULT-NO-ALERT-EX.
001640*
001650*----------------------------------------------------------------*
001660 B099-MAIN-PROCESSING-EX.
001670*----------------------------------------------------------------*
001680     EXIT.
001690*
001700*----------------------------------------------------------------*
001710 D100-CRITICAL-HIGH-PASSTHRU.
001720*----------------------------------------------------------------*
001730     MOVE    "Y"                     TO    PEX-LKA-ALERT-FLAG.
001740     MOVE    PEX-LKA-SEVERITY-IN     TO    PEX-LKA-ALERT-SEVERITY.
001750*
001760*----------------------------------------------------------------*
001770 D199-CRITICAL-HIGH-PASSTHRU-EX.
001780*----------------------------------------------------------------*
001790     EXIT.
001800*
001810*----------------------------------------------------------------*
001820 D200-MULTI-PERSON-ALWAYS-CRIT.
001830*----------------------------------------------------------------*
001840     MOVE    "Y"                     TO    PEX-LKA-ALERT-FLAG.
001850     MOVE    "CRITICAL"              TO    PEX-LKA-ALERT-SEVERITY.
001860*
001870*----------------------------------------------------------------*
001880 D299-MULTI-PERSON-ALWAYS-CRIT-EX.
001890*----------------------------------------------------------------*
001900     EXIT.
001910*
001920*----------------------------------------------------------------*
001930 D300-FIVE-MIN-COUNTER-RULES.
001940*----------------------------------------------------------------*
001950     MOVE    "N"                     TO    WK-C-ROW-FOUND-SW.
001960     SET     WK-X-CTR-IX             TO    1.
001970     SEARCH  WK-C-CTR-ROW
001980             VARYING WK-X-CTR-IX
001990             AT END
002000                 GO TO D320-ADD-NEW-ROW
002010             WHEN WK-C-CTR-SESSION-ID (WK-X-CTR-IX) =
002020                  PEX-LKA-SESSION-ID
002030                    AND WK-C-CTR-EVENT-TYPE (WK-X-CTR-IX) =
002040                  PEX-LKA-EVENT-TYPE
002050                 SET WK-C-ROW-FOUND TO TRUE.
002060*
002070     IF      WK-C-ROW-FOUND
002080             SUBTRACT 1              FROM  WK-X-CTR-IX
002090             PERFORM D330-BUMP-EXISTING-ROW
002100                THRU D339-BUMP-EXISTING-ROW-EX
002110             GO TO D310-EVALUATE-COUNT.
002120*
002130 D320-ADD-NEW-ROW.
002140     IF      WK-X-CTR-COUNT          <    WK-X-CTR-MAX
002150             ADD     1                   TO    WK-X-CTR-COUNT
002160             SET     WK-X-CTR-IX         TO    WK-X-CTR-COUNT
002170             MOVE    PEX-LKA-SESSION-ID  TO
002180                     WK-C-CTR-SESSION-ID (WK-X-CTR-IX)
002190             MOVE    PEX-LKA-EVENT-TYPE  TO
002200                     WK-C-CTR-EVENT-TYPE (WK-X-CTR-IX)
002210             MOVE    PEX-LKA-EVENT-TS    TO
002220                     WK-C-CTR-FIRST-TS (WK-X-CTR-IX)
002230             MOVE    1                   TO
002240                     WK-C-CTR-COUNT (WK-X-CTR-IX)
002250     ELSE
002260             GO TO D399-FIVE-MIN-COUNTER-RULES-EX.
002270*
002280 D310-EVALUATE-COUNT.
002290     MOVE    WK-C-CTR-COUNT (WK-X-CTR-IX) TO WK-N-THIS-COUNT.
002300*
002310     EVALUATE PEX-LKA-EVENT-TYPE
002320         WHEN "CAMERA_BLOCKED"
002330             IF  WK-N-THIS-COUNT     >=   3
002340                 MOVE "Y"                TO PEX-LKA-ALERT-FLAG
002350                 MOVE "HIGH"             TO PEX-LKA-ALERT-SEVERITY
002360             END-IF
002370         WHEN "FACE_MISSING"
002380             IF  WK-N-THIS-COUNT     >=   3
002390                 MOVE "Y"                TO PEX-LKA-ALERT-FLAG
002400                 MOVE "HIGH"             TO PEX-LKA-ALERT-SEVERITY
002410             END-IF
002420         WHEN "TAB_SWITCH"
002430             IF  WK-N-THIS-COUNT     >=   2
002440                 MOVE "Y"                TO PEX-LKA-ALERT-FLAG
002450                 MOVE "MEDIUM"           TO PEX-LKA-ALERT-SEVERITY
002460             END-IF
002470         WHEN "LOOK_AWAY"
002480             IF  WK-N-THIS-COUNT     >=   5
002490                 MOVE "Y"                TO PEX-LKA-ALERT-FLAG
002500                 MOVE "MEDIUM"           TO PEX-LKA-ALERT-SEVERITY
002510             END-IF
002520     END-EVALUATE.
002530*
002540*----------------------------------------------------------------*
002550 D399-FIVE-MIN-COUNTER-RULES-EX.
002560*----------------------------------------------------------------*
002570     EXIT.
002580*
002590*----------------------------------------------------------------*
002600 D330-BUMP-EXISTING-ROW.
002610*----------------------------------------------------------------*
002620     COMPUTE WK-N-AGE-SECONDS =
002630             PEX-LKA-EVENT-TS - WK-C-CTR-FIRST-TS (WK-X-CTR-IX).
002640     IF      WK-N-AGE-SECONDS        >    WK-N-ALERT-WINDOW-SEC
002650             MOVE    PEX-LKA-EVENT-TS    TO
002660                     WK-C-CTR-FIRST-TS (WK-X-CTR-IX)
002670             MOVE    1                   TO
002680                     WK-C-CTR-COUNT (WK-X-CTR-IX)
002690     ELSE
002700             ADD     1               TO
002710                     WK-C-CTR-COUNT (WK-X-CTR-IX).
002720*
002730*----------------------------------------------------------------*
002740 D339-BUMP-EXISTING-ROW-EX.
002750*----------------------------------------------------------------*
002760     EXIT.
002770*
002780*----------------------------------------------------------------*
002790 D400-DEFAULT-NO-ALERT.
002800*----------------------------------------------------------------*
002810     MOVE    "N"                     TO    PEX-LKA-ALERT-FLAG.
002820*
002830*----------------------------------------------------------------*
002840 D499-DEFAULT-NO-ALERT-EX.
002850*----------------------------------------------------------------*
002860     EXIT.
002870*
002880******************************************************************
002890*************** END OF PROGRAM SOURCE - PEXVALRT ***************
002900******************************************************************
