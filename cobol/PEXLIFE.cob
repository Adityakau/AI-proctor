000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXLIFE.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   16 JUL 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  BATCH DRIVER FOR SESSION LIFECYCLE MAINTENANCE.
000210*               READS A STREAM OF START/END/HEARTBEAT CONTROL
000220*               CARDS KEYED BY TENANT/EXAM-SCHEDULE/USER/ATTEMPT,
000230*               APPLIES EACH TO THE IN-CORE SESSION TABLE, THEN
000240*               REWRITES SESSION-FILE IN FULL.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290* PX1D15 - TMPRAJ  - 25/07/1991 - PROCTOR MONITORING PROJECT R1
000300*                               - INITIAL VERSION.
000310* PX1F07 - TMPNOR  - 09/11/1994 - REQ 10233 - START ACTION IS NOW
000320*                                 IDEMPOTENT - A SECOND START FOR
000330*                                 THE SAME IDENTITY OVERWRITES THE
000340*                                 EXISTING ROW RATHER THAN ADDING
000350*                                 DUPLICATE ONE.
000360* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000370*                                 VALUES HELD AS EPOCH SECONDS.
000380*                                 NO CODE CHANGE.
000390* PX1H17 - DCKABI  - 11/02/2004 - REQ 30512 - END AND HEARTBEAT
000400*                                 NOW REJECT AN UNKNOWN IDENTITY
000410*                                 WITH A DISPLAY MESSAGE INSTEAD
000420*                                 SILENTLY CREATING A ROW.
000430*----------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000520                   UPSI-0 IS UPSI-SWITCH-0
000530                     ON  STATUS IS U0-ON
000540                     OFF STATUS IS U0-OFF.
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT SESSION-FILE      ASSIGN TO SESSFILE
000590         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS WK-C-FILE-STATUS.
000610     SELECT LCTL-IN-FILE      ASSIGN TO LCTLFILE
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS IS WK-C-FILE-STATUS.
000640 EJECT
000650***************
000660 DATA DIVISION.
000670***************
000680 FILE SECTION.
000690*
000700 FD  SESSION-FILE
000710     LABEL RECORDS ARE OMITTED
000720     DATA RECORD IS SESSION-FILE-REC.
000730 01  SESSION-FILE-REC.
000740     COPY PEXSESR.
000750*
000760 FD  LCTL-IN-FILE
000770     LABEL RECORDS ARE OMITTED
000780     DATA RECORD IS LCTL-IN-REC.
000790 01  LCTL-IN-REC.
000800     COPY PEXLCTR.
000810*
000820*************************
000830 WORKING-STORAGE SECTION.
000840*************************
000850 01  FILLER              PIC X(24)  VALUE
000860     "** PROGRAM PEXLIFE   **".
000870*
000880 01  WK-C-FILE-STATUS     PIC X(02) VALUE "00".
000890     88  WK-C-SUCCESSFUL          VALUE "00".
000900     88  WK-C-END-OF-FILE         VALUE "10".
000910     88  WK-C-RECORD-NOT-FOUND    VALUE "23".
000920*
000930*--------------------- SESSION IN-CORE TABLE --------------------*
000940 01  WK-C-SESS-TABLE.
000950     05  WK-C-SESS-ROW OCCURS 2000 TIMES
000960             INDEXED BY WK-X-SESS-IX.
000970         10  WK-C-SESS-ID            PIC X(36).
000980         10  WK-C-SESS-TENANT-ID     PIC X(20).
000990         10  WK-C-SESS-EXAM-SCHED-ID PIC X(20).
001000         10  WK-C-SESS-USER-ID       PIC X(20).
001010         10  WK-C-SESS-ATTEMPT-NO    PIC 9(04).
001020         10  WK-C-SESS-STATUS        PIC X(10).
001030             88  WK-C-SESS-ACTIVE          VALUE "ACTIVE".
001040             88  WK-C-SESS-ENDED           VALUE "ENDED".
001050         10  WK-C-SESS-CREATED-TS    PIC 9(10).
001060         10  WK-C-SESS-STARTED-TS    PIC 9(10).
001070         10  WK-C-SESS-ENDED-TS      PIC 9(10).
001080         10  WK-C-SESS-HEARTBEAT-TS  PIC 9(10).
001090         10  WK-C-SESS-RISK-SCORE    PIC S9(07)V99.
001100         10  WK-C-SESS-USER-NAME     PIC X(30).
001110         10  FILLER                  PIC X(17).
001120*
001130*--------------- IDENTITY-ONLY VIEW FOR SEARCH ------------------*
001140 01  WK-C-SESS-KEYVIEW REDEFINES WK-C-SESS-TABLE.
001150     05  WK-C-SESS-KEY-ROW OCCURS 2000 TIMES.
001160         10  FILLER                  PIC X(36).
001170         10  WK-C-SESS-KEY-TENANT    PIC X(20).
001180         10  WK-C-SESS-KEY-SCHED     PIC X(20).
001190         10  WK-C-SESS-KEY-USER      PIC X(20).
001200         10  WK-C-SESS-KEY-ATTEMPT   PIC 9(04).
001210         10  FILLER                  PIC X(106).
001220*
001230*------------- CLOCK-FIELDS-ONLY VIEW, TRACE AID ----------------*
001240 01  WK-N-SESS-CLOCKVIEW REDEFINES WK-C-SESS-TABLE.
001250     05  WK-N-SESS-CLOCK-ROW OCCURS 2000 TIMES.
001260         10  FILLER                  PIC X(110).
001270         10  WK-N-SESS-CLOCK-CRE-TRC PIC 9(10).
001280         10  WK-N-SESS-CLOCK-STA-TRC PIC 9(10).
001290         10  WK-N-SESS-CLOCK-END-TRC PIC 9(10).
001300         10  WK-N-SESS-CLOCK-HBT-TRC PIC 9(10).
001310         10  FILLER                  PIC X(56).
001320*
001330*---------------- STATUS-ONLY VIEW, TRACE AID -------------------*
001340 01  WK-C-SESS-STATVIEW REDEFINES WK-C-SESS-TABLE.
001350     05  WK-C-SESS-STAT-ROW OCCURS 2000 TIMES.
001360         10  FILLER                  PIC X(100).
001370         10  WK-C-SESS-STAT-TRC      PIC X(10).
001380         10  FILLER                  PIC X(96).
001390*
001400 77  WK-X-SESS-COUNT       PIC 9(05) COMP VALUE ZERO.
001410 77  WK-X-SESS-MAX         PIC 9(05) COMP VALUE 2000.
001420 77  WK-C-SESS-FOUND-SW    PIC X(01) VALUE "N".
001430     88  WK-C-SESS-FOUND             VALUE "Y".
001440*
001450*----------------------- EOF SWITCHES ---------------------------*
001460 77  WK-C-SESS-EOF-SW      PIC X(01) VALUE "N".
001470     88  WK-C-SESS-EOF               VALUE "Y".
001480 77  WK-C-LCTL-EOF-SW      PIC X(01) VALUE "N".
001490     88  WK-C-LCTL-EOF               VALUE "Y".
001500*
001510*---------------------- CONTROL TOTALS --------------------------*
001520 01  WK-N-CONTROL-TOTALS.
001530     05  WK-N-STARTS-DONE      PIC 9(07) COMP.
001540     05  WK-N-ENDS-DONE        PIC 9(07) COMP.
001550     05  WK-N-HEARTBEATS-DONE  PIC 9(07) COMP.
001560     05  WK-N-ACTIONS-REJECTED PIC 9(07) COMP.
001570     05  FILLER                PIC X(08).
001580*
001590 01  WK-C-PRINT-LINE.
001600     05  WK-C-PRINT-TOTAL      PIC ZZZ,ZZZ,ZZ9.
001610     05  FILLER                PIC X(08).
001620*
001630 EJECT
001640****************
001650 PROCEDURE DIVISION.
001660****************
001670 MAIN-MODULE.
001680     PERFORM A100-OPEN-FILES
001690        THRU A199-OPEN-FILES-EX.
001700     PERFORM A200-LOAD-SESSION-TABLE
001710        THRU A299-LOAD-SESSION-TABLE-EX.
001720     PERFORM A300-PROCESS-ACTIONS
001730        THRU A399-PROCESS-ACTIONS-EX.
001740     PERFORM A900-REWRITE-SESSION-TABLE
001750        THRU A999-REWRITE-SESSION-TABLE-EX.
001760     PERFORM A950-PRINT-CONTROL-TOTALS
001770        THRU A959-PRINT-CONTROL-TOTALS-EX.
001780     CLOSE   LCTL-IN-FILE.
001790     GOBACK.
001800*
001810*----------------------------------------------------------------*
001820 A100-OPEN-FILES.
001830*----------------------------------------------------------------*
001840     OPEN    INPUT   LCTL-IN-FILE.
001850     IF      NOT     WK-C-SUCCESSFUL
001860             DISPLAY "PEXLIFE - OPEN ERROR - LCTL-IN-FILE"
001870             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001880             GO TO Y900-ABNORMAL-TERMINATION.
001890*
001900     MOVE    ZERO                    TO    WK-N-CONTROL-TOTALS.
001910*
001920*----------------------------------------------------------------*
001930 A199-OPEN-FILES-EX.
001940*----------------------------------------------------------------*
001950     EXIT.
001960*
001970*----------------------------------------------------------------*
001980 A200-LOAD-SESSION-TABLE.
001990*----------------------------------------------------------------*
002000     MOVE    ZERO                    TO    WK-X-SESS-COUNT.
002010     MOVE    "N"                     TO    WK-C-SESS-EOF-SW.
002020     OPEN    INPUT   SESSION-FILE.
002030     IF      NOT     WK-C-SUCCESSFUL
002040             DISPLAY "PEXLIFE - OPEN ERROR - SESSION-FILE"
002050             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002060             GO TO Y900-ABNORMAL-TERMINATION.
002070*
002080     PERFORM A210-READ-ONE-SESSION
002090        THRU A219-READ-ONE-SESSION-EX
002100             UNTIL WK-C-SESS-EOF.
002110     CLOSE   SESSION-FILE.
002120*
002130*----------------------------------------------------------------*
002140 A299-LOAD-SESSION-TABLE-EX.
002150*----------------------------------------------------------------*
002160     EXIT.
002170*
002180*----------------------------------------------------------------*
002190 A210-READ-ONE-SESSION.
002200*----------------------------------------------------------------*
002210     READ    SESSION-FILE
002220             AT END
002230                 SET     WK-C-SESS-EOF TO    TRUE
002240                 GO TO A219-READ-ONE-SESSION-EX.
002250*
002260     IF      WK-X-SESS-COUNT         >=   WK-X-SESS-MAX
002270             DISPLAY "PEXLIFE - SESSION TABLE IS FULL"
002280             GO TO A219-READ-ONE-SESSION-EX.
002290*
002300     ADD     1                       TO    WK-X-SESS-COUNT.
002310     SET     WK-X-SESS-IX            TO    WK-X-SESS-COUNT.
002320     MOVE    PEX-SESS-ID             TO
002330             WK-C-SESS-ID (WK-X-SESS-IX).
002340     MOVE    PEX-SESS-TENANT-ID      TO
002350             WK-C-SESS-TENANT-ID (WK-X-SESS-IX).
002360     MOVE    PEX-SESS-EXAM-SCHED-ID  TO
002370             WK-C-SESS-EXAM-SCHED-ID (WK-X-SESS-IX).
002380     MOVE    PEX-SESS-USER-ID        TO
002390             WK-C-SESS-USER-ID (WK-X-SESS-IX).
002400     MOVE    PEX-SESS-ATTEMPT-NO     TO
002410             WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX).
002420     MOVE    PEX-SESS-STATUS         TO
002430             WK-C-SESS-STATUS (WK-X-SESS-IX).
002440     MOVE    PEX-SESS-CREATED-TS     TO
002450             WK-C-SESS-CREATED-TS (WK-X-SESS-IX).
002460     MOVE    PEX-SESS-STARTED-TS     TO
002470             WK-C-SESS-STARTED-TS (WK-X-SESS-IX).
002480     MOVE    PEX-SESS-ENDED-TS       TO
002490             WK-C-SESS-ENDED-TS (WK-X-SESS-IX).
002500     MOVE    PEX-SESS-HEARTBEAT-TS   TO
002510             WK-C-SESS-HEARTBEAT-TS (WK-X-SESS-IX).
002520     MOVE    PEX-SESS-RISK-SCORE     TO
002530             WK-C-SESS-RISK-SCORE (WK-X-SESS-IX).
002540     MOVE    PEX-SESS-USER-NAME      TO
002550             WK-C-SESS-USER-NAME (WK-X-SESS-IX).
002560*
002570*----------------------------------------------------------------*
002580 A219-READ-ONE-SESSION-EX.
002590*----------------------------------------------------------------*
002600     EXIT.
002610*
002620*----------------------------------------------------------------*
002630 A300-PROCESS-ACTIONS.
002640*----------------------------------------------------------------*
002650     MOVE    "N"                     TO    WK-C-LCTL-EOF-SW.
002660     PERFORM A310-PROCESS-ONE-ACTION
002670        THRU A319-PROCESS-ONE-ACTION-EX
002680             UNTIL WK-C-LCTL-EOF.
002690*
002700*----------------------------------------------------------------*
002710 A399-PROCESS-ACTIONS-EX.
002720*----------------------------------------------------------------*
002730     EXIT.
002740*
002750*----------------------------------------------------------------*
002760 A310-PROCESS-ONE-ACTION.
002770*----------------------------------------------------------------*
002780     READ    LCTL-IN-FILE
002790             AT END
002800                 SET     WK-C-LCTL-EOF TO    TRUE
002810                 GO TO A319-PROCESS-ONE-ACTION-EX.
002820*
002830     PERFORM A320-FIND-SESSION-BY-IDENT
002840        THRU A329-FIND-SESSION-BY-IDENT-EX.
002850*
002860     IF      PEXLC-IS-START
002870             PERFORM B100-START-SESSION
002880                THRU B199-START-SESSION-EX
002890     ELSE
002900     IF      PEXLC-IS-END
002910             PERFORM B200-END-SESSION
002920                THRU B299-END-SESSION-EX
002930     ELSE
002940     IF      PEXLC-IS-HEARTBEAT
002950             PERFORM B300-HEARTBEAT-SESSION
002960                THRU B399-HEARTBEAT-SESSION-EX
002970     ELSE
002980             DISPLAY "PEXLIFE - UNKNOWN ACTION CODE - "
002990                     PEXLC-ACTION
003000             ADD     1               TO    WK-N-ACTIONS-REJECTED.
003010*
003020*----------------------------------------------------------------*
003030 A319-PROCESS-ONE-ACTION-EX.
003040*----------------------------------------------------------------*
003050     EXIT.
003060*
003070*----------------------------------------------------------------*
003080 A320-FIND-SESSION-BY-IDENT.
003090*----------------------------------------------------------------*
003100     MOVE    "N"                     TO    WK-C-SESS-FOUND-SW.
003110     IF      WK-X-SESS-COUNT         =    ZERO
003120             GO TO A329-FIND-SESSION-BY-IDENT-EX.
003130*
003140     SET     WK-X-SESS-IX            TO    1.
003150     SEARCH  WK-C-SESS-KEY-ROW
003160             VARYING WK-X-SESS-IX
003170             AT END
003180                 CONTINUE
003190             WHEN WK-C-SESS-KEY-TENANT (WK-X-SESS-IX) =
003200                  PEXLC-TENANT-ID
003210              AND WK-C-SESS-KEY-SCHED (WK-X-SESS-IX) =
003220                  PEXLC-EXAM-SCHED-ID
003230              AND WK-C-SESS-KEY-USER (WK-X-SESS-IX) =
003240                  PEXLC-USER-ID
003250              AND WK-C-SESS-KEY-ATTEMPT (WK-X-SESS-IX) =
003260                  PEXLC-ATTEMPT-NO
003270                 SET WK-C-SESS-FOUND TO   TRUE.
003280*
003290*----------------------------------------------------------------*
003300 A329-FIND-SESSION-BY-IDENT-EX.
003310*----------------------------------------------------------------*
003320     EXIT.
003330*
003340*----------------------------------------------------------------*
003350 B100-START-SESSION.
003360*----------------------------------------------------------------*
003370     IF      NOT     WK-C-SESS-FOUND
003380             PERFORM B110-ADD-NEW-SESSION-ROW
003390                THRU B119-ADD-NEW-SESSION-ROW-EX
003400             IF      NOT     WK-C-SESS-FOUND
003410                     GO TO B199-START-SESSION-EX.
003420*
003430     MOVE    PEXLC-TENANT-ID         TO
003440             WK-C-SESS-TENANT-ID (WK-X-SESS-IX).
003450     MOVE    PEXLC-EXAM-SCHED-ID     TO
003460             WK-C-SESS-EXAM-SCHED-ID (WK-X-SESS-IX).
003470     MOVE    PEXLC-USER-ID           TO
003480             WK-C-SESS-USER-ID (WK-X-SESS-IX).
003490     MOVE    PEXLC-ATTEMPT-NO        TO
003500             WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX).
003510     MOVE    "ACTIVE"                TO
003520             WK-C-SESS-STATUS (WK-X-SESS-IX).
003530     MOVE    PEXLC-ACTION-TS         TO
003540             WK-C-SESS-STARTED-TS (WK-X-SESS-IX).
003550     MOVE    PEXLC-ACTION-TS         TO
003560             WK-C-SESS-HEARTBEAT-TS (WK-X-SESS-IX).
003570     MOVE    PEXLC-USER-NAME         TO
003580             WK-C-SESS-USER-NAME (WK-X-SESS-IX).
003590     IF      WK-C-SESS-CREATED-TS (WK-X-SESS-IX) = ZERO
003600             MOVE PEXLC-ACTION-TS    TO
003610                  WK-C-SESS-CREATED-TS (WK-X-SESS-IX).
003620     ADD     1                       TO    WK-N-STARTS-DONE.
003630*
003640*----------------------------------------------------------------*
003650 B199-START-SESSION-EX.
003660*----------------------------------------------------------------*
003670     EXIT.
003680*
003690*----------------------------------------------------------------*
003700 B110-ADD-NEW-SESSION-ROW.
003710*----------------------------------------------------------------*
003720     IF      WK-X-SESS-COUNT         >=   WK-X-SESS-MAX
003730             DISPLAY "PEXLIFE - SESSION TABLE IS FULL"
003740             GO TO B119-ADD-NEW-SESSION-ROW-EX.
003750*
003760     ADD     1                       TO    WK-X-SESS-COUNT.
003770     SET     WK-X-SESS-IX            TO    WK-X-SESS-COUNT.
003780     MOVE    SPACES              TO
003790             WK-C-SESS-ROW (WK-X-SESS-IX).
003800     STRING  PEXLC-TENANT-ID         DELIMITED BY SPACE
003810             "-"                     DELIMITED BY SIZE
003820             PEXLC-USER-ID           DELIMITED BY SPACE
003830             "-"                     DELIMITED BY SIZE
003840             PEXLC-ATTEMPT-NO        DELIMITED BY SIZE
003850             INTO    WK-C-SESS-ID (WK-X-SESS-IX).
003860     MOVE    ZERO                    TO
003870             WK-C-SESS-CREATED-TS (WK-X-SESS-IX)
003880             WK-C-SESS-STARTED-TS (WK-X-SESS-IX)
003890             WK-C-SESS-ENDED-TS (WK-X-SESS-IX)
003900             WK-C-SESS-HEARTBEAT-TS (WK-X-SESS-IX).
003910     MOVE    ZERO                    TO
003920             WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX)
003930             WK-C-SESS-RISK-SCORE (WK-X-SESS-IX).
003940     SET     WK-C-SESS-FOUND         TO    TRUE.
003950*
003960*----------------------------------------------------------------*
003970 B119-ADD-NEW-SESSION-ROW-EX.
003980*----------------------------------------------------------------*
003990     EXIT.
004000*
004010*----------------------------------------------------------------*
004020 B200-END-SESSION.
004030*----------------------------------------------------------------*
004040     IF      NOT     WK-C-SESS-FOUND
004050             DISPLAY "PEXLIFE - END OF UNKNOWN SESSION - "
004060                     PEXLC-TENANT-ID " " PEXLC-USER-ID
004070             ADD     1               TO    WK-N-ACTIONS-REJECTED
004080             GO TO B299-END-SESSION-EX.
004090*
004100     MOVE    "ENDED"                 TO
004110             WK-C-SESS-STATUS (WK-X-SESS-IX).
004120     MOVE    PEXLC-ACTION-TS         TO
004130             WK-C-SESS-ENDED-TS (WK-X-SESS-IX).
004140     ADD     1                       TO    WK-N-ENDS-DONE.
004150*
004160*----------------------------------------------------------------*
004170 B299-END-SESSION-EX.
004180*----------------------------------------------------------------*
004190     EXIT.
004200*
004210*----------------------------------------------------------------*
004220 B300-HEARTBEAT-SESSION.
004230*----------------------------------------------------------------*
004240     IF      NOT     WK-C-SESS-FOUND
004250             DISPLAY "PEXLIFE - HEARTBEAT OF UNKNOWN SESSION - "
004260                     PEXLC-TENANT-ID " " PEXLC-USER-ID
004270             ADD     1               TO    WK-N-ACTIONS-REJECTED
004280             GO TO B399-HEARTBEAT-SESSION-EX.
004290*
004300     MOVE    PEXLC-ACTION-TS         TO
004310             WK-C-SESS-HEARTBEAT-TS (WK-X-SESS-IX).
004320     ADD     1                       TO    WK-N-HEARTBEATS-DONE.
004330*
004340*----------------------------------------------------------------*
004350 B399-HEARTBEAT-SESSION-EX.
004360*----------------------------------------------------------------*
004370     EXIT.
004380*
004390*----------------------------------------------------------------*
004400 A900-REWRITE-SESSION-TABLE.
004410*----------------------------------------------------------------*
004420     OPEN    OUTPUT  SESSION-FILE.
004430     IF      NOT     WK-C-SUCCESSFUL
004440             DISPLAY "PEXLIFE - OPEN ERROR - SESSION-FILE (OUT)"
004450             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004460             GO TO Y900-ABNORMAL-TERMINATION.
004470*
004480     PERFORM A910-WRITE-ONE-SESSION
004490        THRU A919-WRITE-ONE-SESSION-EX
004500             VARYING WK-X-SESS-IX FROM 1 BY 1
004510             UNTIL WK-X-SESS-IX > WK-X-SESS-COUNT.
004520     CLOSE   SESSION-FILE.
004530*
004540*----------------------------------------------------------------*
004550 A999-REWRITE-SESSION-TABLE-EX.
004560*----------------------------------------------------------------*
004570     EXIT.
004580*
004590*----------------------------------------------------------------*
004600 A910-WRITE-ONE-SESSION.
004610*----------------------------------------------------------------*
004620     MOVE    WK-C-SESS-ID (WK-X-SESS-IX)
004630                                     TO    PEX-SESS-ID.
004640*
004650     MOVE    WK-C-SESS-TENANT-ID (WK-X-SESS-IX)
004660                                     TO    PEX-SESS-TENANT-ID.
004670     MOVE    WK-C-SESS-EXAM-SCHED-ID (WK-X-SESS-IX)
004680                                     TO    PEX-SESS-EXAM-SCHED-ID.
004690     MOVE    WK-C-SESS-USER-ID (WK-X-SESS-IX)
004700                                     TO    PEX-SESS-USER-ID.
004710     MOVE    WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX)
004720                                     TO    PEX-SESS-ATTEMPT-NO.
004730     MOVE    WK-C-SESS-STATUS (WK-X-SESS-IX)
004740                                     TO    PEX-SESS-STATUS.
004750     MOVE    WK-C-SESS-CREATED-TS (WK-X-SESS-IX)
004760                                     TO    PEX-SESS-CREATED-TS.
004770     MOVE    WK-C-SESS-STARTED-TS (WK-X-SESS-IX)
004780                                     TO    PEX-SESS-STARTED-TS.
004790     MOVE    WK-C-SESS-ENDED-TS (WK-X-SESS-IX)
004800                                     TO    PEX-SESS-ENDED-TS.
004810     MOVE    WK-C-SESS-HEARTBEAT-TS (WK-X-SESS-IX)
004820                                     TO    PEX-SESS-HEARTBEAT-TS.
004830     MOVE    WK-C-SESS-RISK-SCORE (WK-X-SESS-IX)
004840                                     TO    PEX-SESS-RISK-SCORE.
004850     MOVE    WK-C-SESS-USER-NAME (WK-X-SESS-IX)
004860                                     TO    PEX-SESS-USER-NAME.
004870     WRITE   SESSION-FILE-REC.
004880*
004890*----------------------------------------------------------------*
004900 A919-WRITE-ONE-SESSION-EX.
004910*----------------------------------------------------------------*
004920     EXIT.
004930*
004940*----------------------------------------------------------------*
004950 A950-PRINT-CONTROL-TOTALS.
004960*----------------------------------------------------------------*
004970     MOVE    WK-N-STARTS-DONE        TO    WK-C-PRINT-TOTAL.
004990     DISPLAY "PEXLIFE - SESSIONS STARTED    - " WK-C-PRINT-TOTAL.
005000     MOVE    WK-N-ENDS-DONE          TO    WK-C-PRINT-TOTAL.
005010     DISPLAY "PEXLIFE - SESSIONS ENDED      - " WK-C-PRINT-TOTAL.
005020     MOVE    WK-N-HEARTBEATS-DONE    TO    WK-C-PRINT-TOTAL.
005030     DISPLAY "PEXLIFE - SESSIONS HEARTBEAT  - " WK-C-PRINT-TOTAL.
005040     MOVE    WK-N-ACTIONS-REJECTED   TO    WK-C-PRINT-TOTAL.
005050     DISPLAY "PEXLIFE - ACTIONS REJECTED    - " WK-C-PRINT-TOTAL.
005060*
005070*----------------------------------------------------------------*
005080 A959-PRINT-CONTROL-TOTALS-EX.
005090*----------------------------------------------------------------*
005100     EXIT.
005110*
005120*----------------------------------------------------------------*
005130 Y900-ABNORMAL-TERMINATION.
005140*----------------------------------------------------------------*
005150     DISPLAY "PEXLIFE - ABNORMAL TERMINATION".
005160     CLOSE   SESSION-FILE LCTL-IN-FILE.
005170     MOVE    16                      TO    RETURN-CODE.
005180     GOBACK.
005190*
005200*
005210******************************************************************
005220*************** END OF PROGRAM SOURCE - PEXLIFE *****************
005230******************************************************************
