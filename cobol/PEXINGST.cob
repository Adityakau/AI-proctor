000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXINGST.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   14 JUN 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  MAIN BATCH DRIVER FOR THE EVENT INGEST VALIDATOR.
000210*               READS ONE INGEST BATCH (HEADER, EVENT AND
000220*               THUMBNAIL ROWS) FROM EVENT-IN-FILE, REJECTS THE
000230*               WHOLE BATCH ON AN IDENTITY OR SIZE MISMATCH,
000240*               OTHERWISE CALLS PEXVDUP AND PEXVALRT FOR EACH
000250*               EVENT, WRITES THE SURVIVING EVENTS AND ANY
000260*               RESULTING ALERTS, CREATES EVIDENCE ROWS FOR
000270*               ACCEPTED THUMBNAILS, AND BACK-FILLS THE EVIDENCE
000280*               LINK ONTO THE PERSISTED EVENT.
000290*
000300*================================================================
000310* HISTORY OF MODIFICATION:
000320*================================================================
000330* PX1D09 - TMPKVL  - 14/06/1991 - PROCTOR MONITORING PROJECT R1
000340*                               - INITIAL VERSION.
000350* PX1F04 - TMPNOR  - 09/11/1994 - REQ 10233 - RATE LIMIT AND
000360*                                 DUPLICATE/SKEW CHECKS MOVED OUT
000370*                                 TO THE COMMON PEXVDUP CALL SO
000380*                                 PEXINGST AND ANY FUTURE CALLER
000390*                                 SHARE ONE SET OF RULE CONSTANTS.
000400* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000410*                                 VALUES HELD AS EPOCH SECONDS,
000420*                                 NO 2-DIGIT YEAR FIELDS.
000430*                                 NO CODE CHANGE.
000440* PX1H14 - DCKABI  - 11/02/2004 - REQ 30512 - THUMBNAIL ROWS ARE
000450*                                 NOW READ IN THE SAME PASS AS THE
000460*                                 EVENT ROWS; THE EVIDENCE LINK IS
000470*                                 BACK-FILLED FROM AN IN-CORE
000480*                                 TABLE RATHER THAN A SECOND PASS.
000490* PX1H19 - TMPRAJ  - 17/05/2004 - REQ 30701 - A BLANK EVENT ID IS
000500*                                 NOW SKIPPED SILENTLY - NO RESULT
000510*                                 ROW, NO COUNTER TOUCHED - RATHER
000520*                                 THAN BEING COUNTED AS REJECTED.
000530*----------------------------------------------------------------*
000540 EJECT
000550**********************
000560 ENVIRONMENT DIVISION.
000570**********************
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-AS400.
000600 OBJECT-COMPUTER.  IBM-AS400.
000610 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000620                   UPSI-0 IS UPSI-SWITCH-0
000630                     ON  STATUS IS U0-ON
000640                     OFF STATUS IS U0-OFF.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT SESSION-FILE    ASSIGN TO SESSFILE
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WK-C-FILE-STATUS.
000710     SELECT EVENT-IN-FILE   ASSIGN TO BATCHIN
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WK-C-FILE-STATUS.
000740     SELECT EVENT-OUT-FILE  ASSIGN TO EVNTOUT
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WK-C-FILE-STATUS.
000770     SELECT ALERT-FILE      ASSIGN TO ALRTOUT
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS WK-C-FILE-STATUS.
000800     SELECT EVIDENCE-FILE   ASSIGN TO EVIDOUT
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WK-C-FILE-STATUS.
000830     SELECT RESULT-FILE     ASSIGN TO RESLOUT
000840         ORGANIZATION IS SEQUENTIAL
000850         FILE STATUS IS WK-C-FILE-STATUS.
000860 EJECT
000870***************
000880 DATA DIVISION.
000890***************
000900 FILE SECTION.
000910*
000920 FD  SESSION-FILE
000930     LABEL RECORDS ARE OMITTED
000940     DATA RECORD IS SESSION-FILE-REC.
000950 01  SESSION-FILE-REC.
000960     COPY PEXSESR.
000970*
000980 FD  EVENT-IN-FILE
000990     LABEL RECORDS ARE OMITTED
001000     DATA RECORD IS EVENT-IN-REC.
001010 01  EVENT-IN-REC.
001020     COPY PEXBATR.
001030*
001040 FD  EVENT-OUT-FILE
001050     LABEL RECORDS ARE OMITTED
001060     DATA RECORD IS EVENT-OUT-REC.
001070 01  EVENT-OUT-REC.
001080     COPY PEXEVTR.
001090*
001100 FD  ALERT-FILE
001110     LABEL RECORDS ARE OMITTED
001120     DATA RECORD IS ALERT-OUT-REC.
001130 01  ALERT-OUT-REC.
001140     COPY PEXALRR.
001150*
001160 FD  EVIDENCE-FILE
001170     LABEL RECORDS ARE OMITTED
001180     DATA RECORD IS EVIDENCE-OUT-REC.
001190 01  EVIDENCE-OUT-REC.
001200     COPY PEXEVDR.
001210*
001220 FD  RESULT-FILE
001230     LABEL RECORDS ARE OMITTED
001240     DATA RECORD IS RESULT-OUT-REC.
001250 01  RESULT-OUT-REC.
001260     COPY PEXRSLR.
001270*
001280*************************
001290 WORKING-STORAGE SECTION.
001300*************************
001310 01  FILLER              PIC X(24)  VALUE
001320     "** PROGRAM PEXINGST  **".
001330*
001340 01  WK-C-FILE-STATUS     PIC X(02) VALUE "00".
001350     88  WK-C-SUCCESSFUL          VALUE "00".
001360     88  WK-C-END-OF-FILE         VALUE "10".
001370     88  WK-C-RECORD-NOT-FOUND    VALUE "23".
001380*
001390*------------------- SESSION MASTER TABLE ---------------------*
001400 01  WK-C-SESS-TABLE.
001410     05  WK-C-SESS-ROW OCCURS 2000 TIMES
001420             INDEXED BY WK-X-SESS-IX.
001430         10  WK-C-SESS-ID            PIC X(36).
001440         10  WK-C-SESS-TENANT-ID     PIC X(20).
001450         10  WK-C-SESS-EXAM-SCHED-ID PIC X(20).
001460         10  WK-C-SESS-USER-ID       PIC X(20).
001470         10  WK-C-SESS-ATTEMPT-NO    PIC 9(04).
001480         10  WK-C-SESS-STATUS        PIC X(10).
001490         10  WK-C-SESS-CREATED-TS    PIC 9(10).
001500         10  WK-C-SESS-STARTED-TS    PIC 9(10).
001510         10  WK-C-SESS-ENDED-TS      PIC 9(10).
001520         10  WK-C-SESS-HEARTBEAT-TS  PIC 9(10).
001530         10  WK-C-SESS-RISK-SCORE    PIC S9(7)V99.
001540         10  WK-C-SESS-USER-NAME     PIC X(30).
001550         10  FILLER                  PIC X(17).
001560*
001570*----- KEY-ONLY VIEW USED WHEN LOCATING THE HEADER SESSION -----*
001580 01  WK-C-SESS-KEYVIEW REDEFINES WK-C-SESS-TABLE.
001590     05  WK-C-SESS-KEY-ROW OCCURS 2000 TIMES.
001600         10  WK-C-SESS-SRCH-KEY      PIC X(36).
001610         10  FILLER                  PIC X(170).
001620*
001630 77  WK-X-SESS-COUNT       PIC 9(04) COMP VALUE ZERO.
001640 77  WK-X-SESS-MAX         PIC 9(04) COMP VALUE 2000.
001650*
001660*----------- ACCEPTED-EVENT OUTPUT TABLE (PENDING WRITE) -------*
001670 01  WK-C-EVTOUT-TABLE.
001680     05  WK-C-EVTOUT-ROW OCCURS 2000 TIMES
001690             INDEXED BY WK-X-EVTOUT-IX.
001700         10  WK-C-EVTOUT-EVENT-ID    PIC X(40).
001710         10  WK-C-EVTOUT-SESSION-ID  PIC X(36).
001720         10  WK-C-EVTOUT-EVENT-TYPE  PIC X(20).
001730         10  WK-C-EVTOUT-EVENT-TS    PIC 9(10).
001740         10  WK-C-EVTOUT-SEVERITY    PIC X(10).
001750         10  WK-C-EVTOUT-CONFIDENCE  PIC 9V9999.
001760         10  WK-C-EVTOUT-CONF-FLAG   PIC X(01).
001770         10  WK-C-EVTOUT-EVIDENCE-ID PIC X(36).
001780         10  FILLER                  PIC X(02).
001790*
001800*------- KEY-ONLY VIEW USED WHEN BACK-FILLING AN EVIDENCE ID ---*
001810 01  WK-C-EVTOUT-KEYVIEW REDEFINES WK-C-EVTOUT-TABLE.
001820     05  WK-C-EVTOUT-KEY-ROW OCCURS 2000 TIMES.
001830         10  WK-C-EVTOUT-SRCH-KEY    PIC X(40).
001840         10  FILLER                  PIC X(120).
001850*
001860 77  WK-X-EVTOUT-COUNT     PIC 9(04) COMP VALUE ZERO.
001870 77  WK-X-EVTOUT-MAX       PIC 9(04) COMP VALUE 2000.
001880*
001890*---------------------- EOF / FOUND SWITCHES --------------------*
001900 77  WK-C-BATIN-EOF-SW     PIC X(01) VALUE "N".
001910     88  WK-C-BATIN-EOF              VALUE "Y".
001920 77  WK-C-SESS-FOUND-SW    PIC X(01) VALUE "N".
001930     88  WK-C-SESS-FOUND             VALUE "Y".
001940 77  WK-C-EVTOUT-FOUND-SW  PIC X(01) VALUE "N".
001950     88  WK-C-EVTOUT-FOUND           VALUE "Y".
001960 77  WK-C-BATCH-REJECT-SW  PIC X(01) VALUE "N".
001970     88  WK-C-BATCH-REJECTED         VALUE "Y".
001980*
001990 77  WK-X-MAX-BATCH-BYTES  PIC 9(06) COMP VALUE 65536.
002000 77  WK-N-NEXT-ALERT-ID    PIC 9(08) COMP VALUE ZERO.
002010 77  WK-N-NEXT-EVIDENCE-NO PIC 9(08) COMP VALUE ZERO.
002020 77  WK-C-EVIDENCE-NO-DISP PIC 9(08)      VALUE ZERO.
002030*
002040*--------------------- RUN CONTROL TOTALS -----------------------*
002050 01  WK-N-CONTROL-TOTALS.
002060     05  WK-N-EVENTS-ACCEPTED  PIC 9(07) COMP VALUE ZERO.
002070     05  WK-N-EVENTS-REJECTED  PIC 9(07) COMP VALUE ZERO.
002080     05  WK-N-ALERTS-RAISED    PIC 9(07) COMP VALUE ZERO.
002090     05  WK-N-EVIDENCE-MADE    PIC 9(07) COMP VALUE ZERO.
002100     05  FILLER                PIC X(10).
002110*
002120 01  WK-C-PRINT-TOTAL       PIC ZZZ,ZZZ,ZZ9.
002130*
002140 EJECT
002150 LINKAGE SECTION.
002160*****************
002170 COPY PEXLDUP.
002180 COPY PEXLALRT.
002190 EJECT
002200****************
002210 PROCEDURE DIVISION.
002220****************
002230 MAIN-MODULE.
002240     PERFORM A100-OPEN-FILES
002250        THRU A199-OPEN-FILES-EX.
002260     PERFORM A200-LOAD-SESSION-TABLE
002270        THRU A299-LOAD-SESSION-TABLE-EX.
002280     PERFORM A300-READ-BATCH-HEADER
002290        THRU A399-READ-BATCH-HEADER-EX.
002300     IF      NOT     WK-C-BATCH-REJECTED
002310             PERFORM A400-PROCESS-EVENT-RECORDS
002320                THRU A499-PROCESS-EVENT-RECORDS-EX
002330             PERFORM A500-PROCESS-THUMBNAIL-RECORDS
002340                THRU A599-PROCESS-THUMBNAIL-RECORDS-EX
002350             PERFORM A700-WRITE-EVENT-OUT-TABLE
002360                THRU A799-WRITE-EVENT-OUT-TABLE-EX.
002370     PERFORM A950-PRINT-BATCH-COUNTS
002380        THRU A959-PRINT-BATCH-COUNTS-EX.
002390     CLOSE   SESSION-FILE EVENT-IN-FILE EVENT-OUT-FILE
002400             ALERT-FILE EVIDENCE-FILE RESULT-FILE.
002410     GOBACK.
002420*
002430*----------------------------------------------------------------*
002440 A100-OPEN-FILES.
002450*----------------------------------------------------------------*
002460     OPEN    INPUT   EVENT-IN-FILE.
002470     IF      NOT     WK-C-SUCCESSFUL
002480             DISPLAY "PEXINGST - OPEN ERROR - EVENT-IN-FILE"
002490             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002500             GO TO Y900-ABNORMAL-TERMINATION.
002510*
002520     OPEN    OUTPUT  EVENT-OUT-FILE.
002530     IF      NOT     WK-C-SUCCESSFUL
002540             DISPLAY "PEXINGST - OPEN ERROR - EVENT-OUT-FILE"
002550             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002560             GO TO Y900-ABNORMAL-TERMINATION.
002570*
002580     OPEN    OUTPUT  ALERT-FILE.
002590     IF      NOT     WK-C-SUCCESSFUL
002600             DISPLAY "PEXINGST - OPEN ERROR - ALERT-FILE"
002610             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002620             GO TO Y900-ABNORMAL-TERMINATION.
002630*
002640     OPEN    EXTEND  EVIDENCE-FILE.
002650     IF      NOT     WK-C-SUCCESSFUL
002660             DISPLAY "PEXINGST - OPEN ERROR - EVIDENCE-FILE"
002670             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002680             GO TO Y900-ABNORMAL-TERMINATION.
002690*
002700     OPEN    OUTPUT  RESULT-FILE.
002710     IF      NOT     WK-C-SUCCESSFUL
002720             DISPLAY "PEXINGST - OPEN ERROR - RESULT-FILE"
002730             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002740             GO TO Y900-ABNORMAL-TERMINATION.
002750*
002760*----------------------------------------------------------------*
002770 A199-OPEN-FILES-EX.
002780*----------------------------------------------------------------*
002790     EXIT.
002800*
002810*----------------------------------------------------------------*
002820 A200-LOAD-SESSION-TABLE.
002830*----------------------------------------------------------------*
002840     MOVE    ZERO                    TO    WK-X-SESS-COUNT.
002850     OPEN    INPUT   SESSION-FILE.
002860     IF      NOT     WK-C-SUCCESSFUL
002870             DISPLAY "PEXINGST - OPEN ERROR - SESSION-FILE"
002880             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002890             GO TO Y900-ABNORMAL-TERMINATION.
002900*
002910     PERFORM A210-READ-ONE-SESSION
002920        THRU A219-READ-ONE-SESSION-EX
002930             UNTIL WK-C-END-OF-FILE.
002940     CLOSE   SESSION-FILE.
002950*
002960*----------------------------------------------------------------*
002970 A299-LOAD-SESSION-TABLE-EX.
002980*----------------------------------------------------------------*
002990     EXIT.
003000*
003010*----------------------------------------------------------------*
003020 A210-READ-ONE-SESSION.
003030*----------------------------------------------------------------*
003040     READ    SESSION-FILE
003050             AT END
003060                 GO TO A219-READ-ONE-SESSION-EX.
003070*
003080     IF      WK-X-SESS-COUNT         >=   WK-X-SESS-MAX
003090             DISPLAY "PEXINGST - SESSION TABLE IS FULL"
003100             GO TO A219-READ-ONE-SESSION-EX.
003110*
003120     ADD     1                       TO   WK-X-SESS-COUNT.
003130     SET     WK-X-SESS-IX            TO   WK-X-SESS-COUNT.
003140     MOVE    PEX-SESS-ID             TO
003150             WK-C-SESS-ID (WK-X-SESS-IX).
003160     MOVE    PEX-SESS-TENANT-ID      TO
003170             WK-C-SESS-TENANT-ID (WK-X-SESS-IX).
003180     MOVE    PEX-SESS-EXAM-SCHED-ID  TO
003190             WK-C-SESS-EXAM-SCHED-ID (WK-X-SESS-IX).
003200     MOVE    PEX-SESS-USER-ID        TO
003210             WK-C-SESS-USER-ID (WK-X-SESS-IX).
003220     MOVE    PEX-SESS-ATTEMPT-NO     TO
003230             WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX).
003240     MOVE    PEX-SESS-STATUS         TO
003250             WK-C-SESS-STATUS (WK-X-SESS-IX).
003260*
003270*----------------------------------------------------------------*
003280 A219-READ-ONE-SESSION-EX.
003290*----------------------------------------------------------------*
003300     EXIT.
003310*
003320*----------------------------------------------------------------*
003330 A300-READ-BATCH-HEADER.
003340*----------------------------------------------------------------*
003350     READ    EVENT-IN-FILE
003360             AT END
003370                 DISPLAY "PEXINGST - EMPTY BATCH FILE"
003380                 SET     WK-C-BATCH-REJECTED TO   TRUE
003390                 GO TO A399-READ-BATCH-HEADER-EX.
003400*
003410     IF      NOT     PEXBAT-IS-HEADER
003420             DISPLAY "PEXINGST - BATCH DOES NOT START WITH HEADER"
003430             SET     WK-C-BATCH-REJECTED TO   TRUE
003440             GO TO A399-READ-BATCH-HEADER-EX.
003450*
003460     PERFORM A320-FIND-HEADER-SESSION
003470        THRU A329-FIND-HEADER-SESSION-EX.
003480*
003490     IF      NOT     WK-C-SESS-FOUND
003500             DISPLAY "PEXINGST - BATCH REJECTED - UNKNOWN SESSION"
003510             SET     WK-C-BATCH-REJECTED TO   TRUE
003520             GO TO A399-READ-BATCH-HEADER-EX.
003530*
003540     IF      WK-C-SESS-TENANT-ID (WK-X-SESS-IX) NOT =
003550                 PEXBATH-TENANT-ID
003560         OR  WK-C-SESS-EXAM-SCHED-ID (WK-X-SESS-IX) NOT =
003570                 PEXBATH-EXAM-SCHED-ID
003580         OR  WK-C-SESS-USER-ID (WK-X-SESS-IX) NOT =
003590                 PEXBATH-USER-ID
003600         OR  WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX) NOT =
003610                 PEXBATH-ATTEMPT-NO
003620             DISPLAY "PEXINGST - BATCH REJECTED - ID MISMATCH"
003630             SET     WK-C-BATCH-REJECTED TO   TRUE
003640             GO TO A399-READ-BATCH-HEADER-EX.
003650*
003660     IF      PEXBATH-BATCH-BYTE-LEN  >    WK-X-MAX-BATCH-BYTES
003670             DISPLAY "PEXINGST - BATCH REJECTED - OVER SIZE LIMIT"
003680             SET     WK-C-BATCH-REJECTED TO   TRUE
003690             GO TO A399-READ-BATCH-HEADER-EX.
003700*
003710*----------------------------------------------------------------*
003720 A399-READ-BATCH-HEADER-EX.
003730*----------------------------------------------------------------*
003740     EXIT.
003750*
003760*----------------------------------------------------------------*
003770 A320-FIND-HEADER-SESSION.
003780*----------------------------------------------------------------*
003790     MOVE    "N"                     TO    WK-C-SESS-FOUND-SW.
003800     SET     WK-X-SESS-IX            TO    1.
003810     SEARCH  WK-C-SESS-KEY-ROW
003820             VARYING WK-X-SESS-IX
003830             AT END
003840                 GO TO A329-FIND-HEADER-SESSION-EX
003850             WHEN WK-C-SESS-SRCH-KEY (WK-X-SESS-IX) =
003860                  PEXBATH-SESSION-ID
003870                 SET WK-C-SESS-FOUND TO TRUE.
003880*
003890*----------------------------------------------------------------*
003900 A329-FIND-HEADER-SESSION-EX.
003910*----------------------------------------------------------------*
003920     EXIT.
003930*
003940*----------------------------------------------------------------*
003950 A400-PROCESS-EVENT-RECORDS.
003960*----------------------------------------------------------------*
003970     MOVE    "N"                     TO    WK-C-BATIN-EOF-SW.
003980     PERFORM A410-PROCESS-ONE-RECORD
003990        THRU A419-PROCESS-ONE-RECORD-EX
004000             UNTIL WK-C-BATIN-EOF.
004010*
004020*----------------------------------------------------------------*
004030 A499-PROCESS-EVENT-RECORDS-EX.
004040*----------------------------------------------------------------*
004050     EXIT.
004060*
004070*----------------------------------------------------------------*
004080 A410-PROCESS-ONE-RECORD.
004090*----------------------------------------------------------------*
004100*    A SINGLE PASS HANDLES BOTH EVENT AND THUMBNAIL ROWS AS THEY
004110*    ARRIVE.  THUMBNAIL ROWS ARE TURNED INTO EVIDENCE AT A500 SO
004120*    THE EVENT THAT EVIDENCE BELONGS TO HAS ALREADY BEEN WRITTEN
004130*    TO THE IN-CORE OUTPUT TABLE.
004140     READ    EVENT-IN-FILE
004150             AT END
004160                 SET     WK-C-BATIN-EOF  TO    TRUE
004170                 GO TO A419-PROCESS-ONE-RECORD-EX.
004180*
004190     IF      PEXBAT-IS-EVENT
004200             PERFORM A420-VALIDATE-ONE-EVENT
004210                THRU A429-VALIDATE-ONE-EVENT-EX
004220     ELSE
004230     IF      PEXBAT-IS-THUMB
004240             PERFORM A430-BUFFER-ONE-THUMBNAIL
004250                THRU A439-BUFFER-ONE-THUMBNAIL-EX.
004260*
004270*----------------------------------------------------------------*
004280 A419-PROCESS-ONE-RECORD-EX.
004290*----------------------------------------------------------------*
004300     EXIT.
004310*
004320*----------------------------------------------------------------*
004330 A420-VALIDATE-ONE-EVENT.
004340*----------------------------------------------------------------*
004350     MOVE    SPACES                  TO    PEX-RSL-EVENT-ID.
004360     MOVE    SPACES                  TO    PEX-RSL-REASON.
004370*
004380*    PX1H19 - TMPRAJ - 17/05/2004 - REQ 30701 - A BLANK EVENT ID
004390*    IS SKIPPED SILENTLY - NO RESULT ROW, NO COUNTER TOUCHED.
004400*    FORMERLY THIS WROTE A REJECTED RESULT ROW, WHICH PUT A ROW
004410*    ON RESULT-FILE FOR AN EVENT THE CALLER NEVER REALLY SENT.
004420     IF      PEXBATE-EVENT-ID        =    SPACES
004430             GO TO A429-VALIDATE-ONE-EVENT-EX.
004440*
004450     MOVE    PEXBATE-EVENT-ID        TO    PEX-RSL-EVENT-ID.
004460     MOVE    PEXBATE-EVENT-ID        TO    PEX-LKD-EVENT-ID.
004470     MOVE    PEXBATE-SESSION-ID      TO    PEX-LKD-SESSION-ID.
004480     MOVE    PEXBATE-EVENT-TS        TO    PEX-LKD-EVENT-TS.
004490     MOVE    "Y"                     TO    PEX-LKD-HAS-TS.
004500     MOVE    PEXBATH-SUBMIT-TS       TO    PEX-LKD-NOW-TS.
004510     CALL    "PEXVDUP"               USING PEX-LK-DUP.
004520*
004530     IF      PEX-LKD-REJECTED
004540             MOVE    "REJECTED"          TO PEX-RSL-DISPOSITION
004550             MOVE    PEX-LKD-REASON      TO PEX-RSL-REASON
004560             ADD     1                   TO   WK-N-EVENTS-REJECTED
004570             WRITE   RESULT-OUT-REC
004580             GO TO A429-VALIDATE-ONE-EVENT-EX.
004590*
004600     MOVE    "ACCEPTED"              TO    PEX-RSL-DISPOSITION.
004610     MOVE    PEX-LKD-REASON          TO    PEX-RSL-REASON.
004620     ADD     1                       TO    WK-N-EVENTS-ACCEPTED.
004630     WRITE   RESULT-OUT-REC.
004640*
004650     IF      WK-X-EVTOUT-COUNT       >=   WK-X-EVTOUT-MAX
004660             DISPLAY "PEXINGST - EVENT OUTPUT TABLE IS FULL"
004670             GO TO A429-VALIDATE-ONE-EVENT-EX.
004680*
004690     ADD     1                       TO    WK-X-EVTOUT-COUNT.
004700     SET     WK-X-EVTOUT-IX          TO    WK-X-EVTOUT-COUNT.
004710     MOVE    PEXBATE-EVENT-ID        TO
004720             WK-C-EVTOUT-EVENT-ID (WK-X-EVTOUT-IX).
004730     MOVE    PEXBATE-SESSION-ID      TO
004740             WK-C-EVTOUT-SESSION-ID (WK-X-EVTOUT-IX).
004750     MOVE    PEXBATE-EVENT-TYPE      TO
004760             WK-C-EVTOUT-EVENT-TYPE (WK-X-EVTOUT-IX).
004770     MOVE    PEXBATE-EVENT-TS        TO
004780             WK-C-EVTOUT-EVENT-TS (WK-X-EVTOUT-IX).
004790     MOVE    PEXBATE-CONFIDENCE      TO
004800             WK-C-EVTOUT-CONFIDENCE (WK-X-EVTOUT-IX).
004810     MOVE    PEXBATE-CONF-FLAG       TO
004820             WK-C-EVTOUT-CONF-FLAG (WK-X-EVTOUT-IX).
004830     MOVE    SPACES                  TO
004840             WK-C-EVTOUT-EVIDENCE-ID (WK-X-EVTOUT-IX).
004850*
004860*    DEFAULT PERSISTED SEVERITY WHEN THE INPUT SEVERITY IS BLANK
004870*    IS MEDIUM, PER THE INGEST PERSISTENCE RULE.
004880     IF      PEXBATE-SEVERITY        =    SPACES
004890             MOVE    "MEDIUM"            TO
004900                     WK-C-EVTOUT-SEVERITY (WK-X-EVTOUT-IX)
004910     ELSE
004920             MOVE    PEXBATE-SEVERITY    TO
004930                     WK-C-EVTOUT-SEVERITY (WK-X-EVTOUT-IX).
004940*
004950     MOVE    PEXBATE-SESSION-ID      TO    PEX-LKA-SESSION-ID.
004960     MOVE    PEXBATE-EVENT-TYPE      TO    PEX-LKA-EVENT-TYPE.
004970     MOVE    WK-C-EVTOUT-SEVERITY (WK-X-EVTOUT-IX)
004980                                     TO    PEX-LKA-SEVERITY-IN.
004990     MOVE    PEXBATE-EVENT-TS        TO    PEX-LKA-EVENT-TS.
005000     CALL    "PEXVALRT"              USING PEX-LK-ALRT.
005010*
005020     IF      PEX-LKA-RAISE-ALERT
005030             PERFORM A440-WRITE-ALERT
005040                THRU A449-WRITE-ALERT-EX.
005050*
005060*----------------------------------------------------------------*
005070 A429-VALIDATE-ONE-EVENT-EX.
005080*----------------------------------------------------------------*
005090     EXIT.
005100*
005110*----------------------------------------------------------------*
005120 A440-WRITE-ALERT.
005130*----------------------------------------------------------------*
005140     ADD     1                       TO    WK-N-NEXT-ALERT-ID.
005150     ADD     1                       TO    WK-N-ALERTS-RAISED.
005160     MOVE    WK-N-NEXT-ALERT-ID      TO    PEX-ALR-ALERT-ID.
005170     MOVE    PEXBATE-SESSION-ID      TO    PEX-ALR-SESSION-ID.
005180     MOVE    PEXBATE-EVENT-TYPE      TO    PEX-ALR-ALERT-TYPE.
005190     MOVE    PEX-LKA-ALERT-SEVERITY  TO    PEX-ALR-SEVERITY.
005200     MOVE    PEXBATE-EVENT-TS        TO    PEX-ALR-CREATED-TS.
005210     MOVE    PEXBATE-EVENT-ID        TO    PEX-ALR-EVENT-ID.
005220     MOVE    PEXBATE-CONFIDENCE      TO    PEX-ALR-CONFIDENCE.
005230     MOVE    PEXBATE-CONF-FLAG       TO    PEX-ALR-CONF-FLAG.
005240     MOVE    SPACES                  TO    PEX-ALR-EVIDENCE-ID.
005250     WRITE   ALERT-OUT-REC.
005260*
005270*----------------------------------------------------------------*
005280 A449-WRITE-ALERT-EX.
005290*----------------------------------------------------------------*
005300     EXIT.
005310*
005320*----------------------------------------------------------------*
005330 A430-BUFFER-ONE-THUMBNAIL.
005340*----------------------------------------------------------------*
005350     PERFORM A431-CREATE-ONE-EVIDENCE
005360        THRU A439-BUFFER-ONE-THUMBNAIL-EX.
005370*
005380*----------------------------------------------------------------*
005390 A439-BUFFER-ONE-THUMBNAIL-EX.
005400*----------------------------------------------------------------*
005410     EXIT.
005420*
005430*----------------------------------------------------------------*
005440 A431-CREATE-ONE-EVIDENCE.
005450*----------------------------------------------------------------*
005460     ADD     1                       TO    WK-N-NEXT-EVIDENCE-NO.
005470     ADD     1                       TO    WK-N-EVIDENCE-MADE.
005480     MOVE    WK-N-NEXT-EVIDENCE-NO   TO    WK-C-EVIDENCE-NO-DISP.
005490     MOVE    SPACES                  TO    PEX-EVD-EVIDENCE-ID.
005500     STRING  "PEXEVD-"   DELIMITED BY SIZE
005510             WK-C-EVIDENCE-NO-DISP
005520                         DELIMITED BY SIZE
005530             INTO PEX-EVD-EVIDENCE-ID.
005540     MOVE    PEXBATH-SESSION-ID      TO    PEX-EVD-SESSION-ID.
005550     MOVE    SPACES                  TO    PEX-EVD-FILE-PATH.
005560     MOVE    PEXBATT-SHA256          TO    PEX-EVD-SHA256.
005570     MOVE    PEXBATT-BYTE-SIZE       TO    PEX-EVD-BYTE-SIZE.
005580     MOVE    "IMAGE/JPEG"            TO    PEX-EVD-MIME-TYPE.
005590     MOVE    PEXBATH-SUBMIT-TS       TO    PEX-EVD-CREATED-TS.
005600     WRITE   EVIDENCE-OUT-REC.
005610*
005620     PERFORM A432-LINK-ONE-EVENT
005630        THRU A439-BUFFER-ONE-THUMBNAIL-EX.
005640*
005650*----------------------------------------------------------------*
005660 A432-LINK-ONE-EVENT.
005670*----------------------------------------------------------------*
005680     MOVE    "N"                     TO    WK-C-EVTOUT-FOUND-SW.
005690     SET     WK-X-EVTOUT-IX          TO    1.
005700     SEARCH  WK-C-EVTOUT-KEY-ROW
005710             VARYING WK-X-EVTOUT-IX
005720             AT END
005730                 GO TO A439-BUFFER-ONE-THUMBNAIL-EX
005740             WHEN WK-C-EVTOUT-SRCH-KEY (WK-X-EVTOUT-IX) =
005750                  PEXBATT-EVENT-ID
005760                 SET WK-C-EVTOUT-FOUND  TO   TRUE
005770                 MOVE PEX-EVD-EVIDENCE-ID  TO
005780                      WK-C-EVTOUT-EVIDENCE-ID (WK-X-EVTOUT-IX).
005790*
005800*----------------------------------------------------------------*
005810 A500-PROCESS-THUMBNAIL-RECORDS.
005820*----------------------------------------------------------------*
005830*    THUMBNAIL ROWS ARE HANDLED INLINE AT A430 AS THEY ARE READ;
005840*    THIS PARAGRAPH REMAINS AS THE NAMED STEP FOR THE UNIT-2 FLOW.
005850     CONTINUE.
005860*
005870*----------------------------------------------------------------*
005880 A599-PROCESS-THUMBNAIL-RECORDS-EX.
005890*----------------------------------------------------------------*
005900     EXIT.
005910*
005920*----------------------------------------------------------------*
005930 A700-WRITE-EVENT-OUT-TABLE.
005940*----------------------------------------------------------------*
005950     PERFORM A710-WRITE-ONE-EVENT
005960        THRU A719-WRITE-ONE-EVENT-EX
005970             VARYING WK-X-EVTOUT-IX FROM 1 BY 1
005980             UNTIL WK-X-EVTOUT-IX > WK-X-EVTOUT-COUNT.
005990*
006000*----------------------------------------------------------------*
006010 A799-WRITE-EVENT-OUT-TABLE-EX.
006020*----------------------------------------------------------------*
006030     EXIT.
006040*
006050*----------------------------------------------------------------*
006060 A710-WRITE-ONE-EVENT.
006070*----------------------------------------------------------------*
006080     MOVE    WK-C-EVTOUT-EVENT-ID (WK-X-EVTOUT-IX)
006090                                     TO    PEX-EVT-EVENT-ID.
006100     MOVE    WK-C-EVTOUT-SESSION-ID (WK-X-EVTOUT-IX)
006110                                     TO    PEX-EVT-SESSION-ID.
006120     MOVE    WK-C-EVTOUT-EVENT-TYPE (WK-X-EVTOUT-IX)
006130                                     TO    PEX-EVT-EVENT-TYPE.
006140     MOVE    WK-C-EVTOUT-EVENT-TS (WK-X-EVTOUT-IX)
006150                                     TO    PEX-EVT-EVENT-TS.
006160     MOVE    WK-C-EVTOUT-SEVERITY (WK-X-EVTOUT-IX)
006170                                     TO    PEX-EVT-SEVERITY.
006180     MOVE    WK-C-EVTOUT-CONFIDENCE (WK-X-EVTOUT-IX)
006190                                     TO    PEX-EVT-CONFIDENCE.
006200     MOVE    WK-C-EVTOUT-CONF-FLAG (WK-X-EVTOUT-IX)
006210                                     TO    PEX-EVT-CONF-FLAG.
006220     MOVE    WK-C-EVTOUT-EVIDENCE-ID (WK-X-EVTOUT-IX)
006230                                     TO    PEX-EVT-EVIDENCE-ID.
006240     WRITE   EVENT-OUT-REC.
006250*
006260*----------------------------------------------------------------*
006270 A719-WRITE-ONE-EVENT-EX.
006280*----------------------------------------------------------------*
006290     EXIT.
006300*
006310*----------------------------------------------------------------*
006320 A950-PRINT-BATCH-COUNTS.
006330*----------------------------------------------------------------*
006340     DISPLAY "PEXINGST - INGEST BATCH RUN COMPLETE".
006350     IF      WK-C-BATCH-REJECTED
006360             DISPLAY "  WHOLE BATCH REJECTED - SEE MESSAGES ABOVE"
006370             GO TO A959-PRINT-BATCH-COUNTS-EX.
006380     MOVE    WK-N-EVENTS-ACCEPTED    TO    WK-C-PRINT-TOTAL.
006390     DISPLAY "  EVENTS ACCEPTED - " WK-C-PRINT-TOTAL.
006400     MOVE    WK-N-EVENTS-REJECTED    TO    WK-C-PRINT-TOTAL.
006410     DISPLAY "  EVENTS REJECTED - " WK-C-PRINT-TOTAL.
006420     MOVE    WK-N-ALERTS-RAISED      TO    WK-C-PRINT-TOTAL.
006430     DISPLAY "  ALERTS RAISED   - " WK-C-PRINT-TOTAL.
006440     MOVE    WK-N-EVIDENCE-MADE      TO    WK-C-PRINT-TOTAL.
006450     DISPLAY "  EVIDENCE ROWS   - " WK-C-PRINT-TOTAL.
006460*
006470*----------------------------------------------------------------*
006480 A959-PRINT-BATCH-COUNTS-EX.
006490*----------------------------------------------------------------*
006500     EXIT.
006510*
006520*----------------------------------------------------------------*
006530 Y900-ABNORMAL-TERMINATION.
006540*----------------------------------------------------------------*
006550     DISPLAY "PEXINGST - ABNORMAL TERMINATION".
006560     CLOSE   SESSION-FILE EVENT-IN-FILE EVENT-OUT-FILE
006570             ALERT-FILE EVIDENCE-FILE RESULT-FILE.
006580     MOVE    16                      TO    RETURN-CODE.
006590     GOBACK.
006600*
006610******************************************************************
006620*************** END OF PROGRAM SOURCE - PEXINGST ***************
006630******************************************************************
