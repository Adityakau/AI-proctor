000100*****************************************************************
000110* PEXEVDR.cpybk
000120* EVIDENCE RECORD  (FD FOR EVIDENCE-FILE)
000130*****************************************************************
000140* I-O FORMAT:PEXEVDR  FROM FILE EVIDENCE-FILE OF LIBRARY PEXLIB
000150*
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* TAG    INITIALS  DATE        DESCRIPTION
000190*---------------------------------------------------------------*
000200* PX1A00 - TMPKVL  - 01/06/1991 - PROCTOR MONITORING PROJECT R1
000210*                     - INITIAL VERSION. ONE ROW PER THUMBNAIL
000220*                       RECEIVED WITH AN INGEST BATCH. THE
000230*                       HASH IS CARRIED AS OPAQUE TEXT - NO
000240*                       CRYPTO IS PERFORMED BY THIS SUITE.
000250*---------------------------------------------------------------*
000260*
000270 05  PEXEVDR-RECORD.
000280     10  PEX-EVD-EVIDENCE-ID     PIC X(36).
000290*                                UNIQUE EVIDENCE KEY
000300     10  PEX-EVD-SESSION-ID      PIC X(36).
000310*                                SESSION
000320     10  PEX-EVD-FILE-PATH       PIC X(80).
000330*                                STORED ARTIFACT PATH
000340     10  PEX-EVD-SHA256          PIC X(64).
000350*                                CONTENT HASH, OPAQUE TEXT
000360     10  PEX-EVD-BYTE-SIZE       PIC 9(09).
000370*                                ARTIFACT SIZE IN BYTES
000380     10  PEX-EVD-MIME-TYPE       PIC X(20).
000390*                                E.G. IMAGE/JPEG
000400     10  PEX-EVD-CREATED-TS      PIC 9(10).
000410*                                CREATION TIME
000420     10  FILLER                  PIC X(05).
000430*                                RESERVED FOR FUTURE USE
