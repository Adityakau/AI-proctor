000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXRULES.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   15 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  MAIN BATCH DRIVER FOR THE RULES EVALUATION
000210*               ENGINE.  READS THE ANOMALY EVENT FILE IN ARRIVAL
000220*               ORDER, CALLS PEXVRULE ONCE PER EVENT TO MAINTAIN
000230*               THE SLIDING WINDOW AND DECAY THE SESSION RISK
000240*               SCORE, PERSISTS THE EVENT, RAISES AN ALERT WHEN A
000250*               SEVERITY IS ASSIGNED, WRITES A RISK SNAPSHOT ON
000260*               THE MINUTE BOUNDARY, AND REWRITES THE SESSION
000270*               MASTER WITH THE UPDATED SCORES AT END OF RUN.
000280*
000290*================================================================
000300* HISTORY OF MODIFICATION:
000310*================================================================
000320* PX1D08 - TMPKVL  - 15/03/1991 - PROCTOR MONITORING PROJECT R1
000330*                               - INITIAL VERSION.
000340* PX1F01 - TMPNOR  - 09/11/1994 - REQ 10233 - CONTROL TOTALS
000350*                                 EXPANDED TO INCLUDE SNAPSHOTS
000360*                                 WRITTEN, TO MATCH THE ENLARGED
000370*                                 SLIDING-WINDOW CALL.
000380* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  ALL CLOCK
000390*                                 VALUES HELD AS EPOCH SECONDS,
000400*                                 NO 2-DIGIT YEAR FIELDS.
000410*                                 NO CODE CHANGE.
000420* PX1H13 - DCKABI  - 11/02/2004 - REQ 30512 - SESSION MASTER IS
000430*                                 NOW REWRITTEN IN FULL AT END OF
000440*                                 RUN SO THE DECAYED SCORE CARRIES
000450*                                 FORWARD TO THE NEXT BATCH CYCLE.
000460* PX1H20 - TMPRAJ  - 17/05/2004 - REQ 30701 - THE CONTROL TOTALS
000470*                                 WERE ONLY DISPLAYED TO SYSOUT.
000480*                                 THE RUN-CONTROL FOOTER IS NOW
000490*                                 ALSO APPENDED TO SUMMARY-REPORT,
000500*                                 THE PRINT FILE PEXDASH AND
000510*                                 PEXTIML ALSO WRITE TO.
000520*----------------------------------------------------------------*
000530 EJECT
000540**********************
000550 ENVIRONMENT DIVISION.
000560**********************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.  IBM-AS400.
000590 OBJECT-COMPUTER.  IBM-AS400.
000600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000610                   UPSI-0 IS UPSI-SWITCH-0
000620                     ON  STATUS IS U0-ON
000630                     OFF STATUS IS U0-OFF.
000640*
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT SESSION-FILE    ASSIGN TO SESSFILE
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS WK-C-FILE-STATUS.
000700     SELECT EVENT-IN-FILE   ASSIGN TO EVNTIN
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WK-C-FILE-STATUS.
000730     SELECT EVENT-OUT-FILE  ASSIGN TO EVNTOUT
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS IS WK-C-FILE-STATUS.
000760     SELECT ALERT-FILE      ASSIGN TO ALRTOUT
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS WK-C-FILE-STATUS.
000790     SELECT SNAPSHOT-FILE   ASSIGN TO SNAPOUT
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS WK-C-FILE-STATUS.
000820*    PX1H20 - SUMMARY-REPORT IS THE SAME PRINT FILE PEXDASH
000830*    ORIGINATES AND PEXTIML EXTENDS - THE RULES RUN FOOTER IS
000840*    APPENDED HERE BY THE SAME OPEN EXTEND CONVENTION.
000850     SELECT SUMMARY-REPORT  ASSIGN TO SUMMRPT
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS WK-C-FILE-STATUS.
000880 EJECT
000890***************
000900 DATA DIVISION.
000910***************
000920 FILE SECTION.
000930*
000940 FD  SESSION-FILE
000950     LABEL RECORDS ARE OMITTED
000960     DATA RECORD IS SESSION-FILE-REC.
000970 01  SESSION-FILE-REC.
000980     COPY PEXSESR.
000990*
001000 FD  EVENT-IN-FILE
001010     LABEL RECORDS ARE OMITTED
001020     DATA RECORD IS EVENT-IN-REC.
001030 01  EVENT-IN-REC.
001040     COPY PEXEVTR.
001050*
001060 FD  EVENT-OUT-FILE
001070     LABEL RECORDS ARE OMITTED
001080     DATA RECORD IS EVENT-OUT-REC.
001090 01  EVENT-OUT-REC.
001100     COPY PEXEVTR.
001110*
001120 FD  ALERT-FILE
001130     LABEL RECORDS ARE OMITTED
001140     DATA RECORD IS ALERT-OUT-REC.
001150 01  ALERT-OUT-REC.
001160     COPY PEXALRR.
001170*
001180 FD  SNAPSHOT-FILE
001190     LABEL RECORDS ARE OMITTED
001200     DATA RECORD IS SNAPSHOT-OUT-REC.
001210 01  SNAPSHOT-OUT-REC.
001220     COPY PEXSNPR.
001230*
001240 FD  SUMMARY-REPORT
001250     LABEL RECORDS ARE OMITTED
001260     DATA RECORD IS SUMMARY-REPORT-LINE.
001270 01  SUMMARY-REPORT-LINE        PIC X(132).
001280*
001290*************************
001300 WORKING-STORAGE SECTION.
001310*************************
001320 01  FILLER              PIC X(24)  VALUE
001330     "** PROGRAM PEXRULES **".
001340*
001350 01  WK-C-FILE-STATUS     PIC X(02) VALUE "00".
001360     88  WK-C-SUCCESSFUL          VALUE "00".
001370     88  WK-C-END-OF-FILE         VALUE "10".
001380     88  WK-C-RECORD-NOT-FOUND    VALUE "23".
001390*
001400*------------------- SESSION MASTER TABLE ---------------------*
001410 01  WK-C-SESS-TABLE.
001420     05  WK-C-SESS-ROW OCCURS 2000 TIMES
001430             INDEXED BY WK-X-SESS-IX.
001440         10  WK-C-SESS-ID            PIC X(36).
001450         10  WK-C-SESS-TENANT-ID     PIC X(20).
001460         10  WK-C-SESS-EXAM-SCHED-ID PIC X(20).
001470         10  WK-C-SESS-USER-ID       PIC X(20).
001480         10  WK-C-SESS-ATTEMPT-NO    PIC 9(04).
001490         10  WK-C-SESS-STATUS        PIC X(10).
001500         10  WK-C-SESS-CREATED-TS    PIC 9(10).
001510         10  WK-C-SESS-STARTED-TS    PIC 9(10).
001520         10  WK-C-SESS-ENDED-TS      PIC 9(10).
001530         10  WK-C-SESS-HEARTBEAT-TS  PIC 9(10).
001540         10  WK-C-SESS-RISK-SCORE    PIC S9(7)V99.
001550         10  WK-C-SESS-USER-NAME     PIC X(30).
001560         10  FILLER                  PIC X(17).
001570*
001580*------ KEY-ONLY VIEW USED WHEN LOCATING A SESSION BY ID -------*
001590 01  WK-C-SESS-KEYVIEW REDEFINES WK-C-SESS-TABLE.
001600     05  WK-C-SESS-KEY-ROW OCCURS 2000 TIMES.
001610         10  WK-C-SESS-SRCH-KEY      PIC X(36).
001620         10  FILLER                  PIC X(170).
001630*
001640*-------- ALTERNATE NUMERIC VIEW OF THE RISK SCORE TRACE -------*
001650 01  WK-N-SESS-SCOREVIEW REDEFINES WK-C-SESS-TABLE.
001660     05  WK-N-SESS-SCORE-ROW OCCURS 2000 TIMES.
001670         10  FILLER                  PIC X(150).
001680         10  WK-N-SESS-SCORE-TRC     PIC S9(7)V99.
001690         10  FILLER                  PIC X(47).
001700*
001710*-------- ALTERNATE CHARACTER VIEW OF THE STATUS TRACE ---------*
001720 01  WK-C-SESS-STATVIEW REDEFINES WK-C-SESS-TABLE.
001730     05  WK-C-SESS-STAT-ROW OCCURS 2000 TIMES.
001740         10  FILLER                  PIC X(100).
001750         10  WK-C-SESS-STAT-TRC      PIC X(10).
001760         10  FILLER                  PIC X(96).
001770*
001780 77  WK-X-SESS-COUNT       PIC 9(04) COMP VALUE ZERO.
001790 77  WK-X-SESS-MAX         PIC 9(04) COMP VALUE 2000.
001800 77  WK-N-NEXT-ALERT-ID    PIC 9(08) COMP VALUE ZERO.
001810*
001820*----------------- END-OF-FILE / NOT-FOUND SWITCHES ------------*
001830 77  WK-C-SESS-EOF-SW      PIC X(01) VALUE "N".
001840     88  WK-C-SESS-EOF               VALUE "Y".
001850 77  WK-C-EVIN-EOF-SW      PIC X(01) VALUE "N".
001860     88  WK-C-EVIN-EOF               VALUE "Y".
001870 77  WK-C-SESS-FOUND-SW    PIC X(01) VALUE "N".
001880     88  WK-C-SESS-FOUND             VALUE "Y".
001890*
001900*------------------- RUN CONTROL TOTALS -------------------------*
001910 01  WK-N-CONTROL-TOTALS.
001920     05  WK-N-EVENTS-READ      PIC 9(07) COMP VALUE ZERO.
001930     05  WK-N-EVENTS-SKIPPED   PIC 9(07) COMP VALUE ZERO.
001940     05  WK-N-ALERTS-RAISED    PIC 9(07) COMP VALUE ZERO.
001950     05  WK-N-SNAPS-WRITTEN    PIC 9(07) COMP VALUE ZERO.
001960     05  FILLER                PIC X(10).
001970*
001980*-------------- CALLED-PROGRAM WORKING FIELDS -----------------*
001990 01  WK-C-PRINT-TOTAL       PIC ZZZ,ZZZ,ZZ9.
002000*
002010*-------- RUN-CONTROL FOOTER LINE FOR SUMMARY-REPORT -----------*
002020 01  WK-C-PRINT-FOOTER.
002030     05  FILLER              PIC X(18) VALUE
002040             "RULES RUN TOTAL - ".
002050     05  WK-C-PRT-FTR-LABEL  PIC X(18).
002060     05  WK-C-PRT-FTR-VALUE  PIC ZZZ,ZZZ,ZZ9.
002070     05  FILLER              PIC X(86) VALUE SPACES.
002080*
002090 EJECT
002100 LINKAGE SECTION.
002110*****************
002120 COPY PEXLRULE.
002130 EJECT
002140****************
002150 PROCEDURE DIVISION.
002160****************
002170 MAIN-MODULE.
002180     PERFORM A100-OPEN-FILES
002190        THRU A199-OPEN-FILES-EX.
002200     PERFORM A200-LOAD-SESSION-TABLE
002210        THRU A299-LOAD-SESSION-TABLE-EX.
002220     PERFORM A300-PROCESS-EVENTS
002230        THRU A399-PROCESS-EVENTS-EX.
002240     PERFORM A900-REWRITE-SESSION-TABLE
002250        THRU A999-REWRITE-SESSION-TABLE-EX.
002260     PERFORM A950-PRINT-CONTROL-TOTALS
002270        THRU A959-PRINT-CONTROL-TOTALS-EX.
002280     CLOSE   EVENT-IN-FILE EVENT-OUT-FILE
002290             ALERT-FILE SNAPSHOT-FILE.
002300     GOBACK.
002310*
002320*----------------------------------------------------------------*
002330 A100-OPEN-FILES.
002340*----------------------------------------------------------------*
002350     OPEN    INPUT   EVENT-IN-FILE.
002360     IF      NOT     WK-C-SUCCESSFUL
002370             DISPLAY "PEXRULES - OPEN ERROR - EVENT-IN-FILE"
002380             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002390             GO TO Y900-ABNORMAL-TERMINATION.
002400*
002410     OPEN    OUTPUT  EVENT-OUT-FILE.
002420     IF      NOT     WK-C-SUCCESSFUL
002430             DISPLAY "PEXRULES - OPEN ERROR - EVENT-OUT-FILE"
002440             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002450             GO TO Y900-ABNORMAL-TERMINATION.
002460*
002470     OPEN    OUTPUT  ALERT-FILE.
002480     IF      NOT     WK-C-SUCCESSFUL
002490             DISPLAY "PEXRULES - OPEN ERROR - ALERT-FILE"
002500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002510             GO TO Y900-ABNORMAL-TERMINATION.
002520*
002530     OPEN    OUTPUT  SNAPSHOT-FILE.
002540     IF      NOT     WK-C-SUCCESSFUL
002550             DISPLAY "PEXRULES - OPEN ERROR - SNAPSHOT-FILE"
002560             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002570             GO TO Y900-ABNORMAL-TERMINATION.
002580*
002590*----------------------------------------------------------------*
002600 A199-OPEN-FILES-EX.
002610*----------------------------------------------------------------*
002620     EXIT.
002630*
002640*----------------------------------------------------------------*
002650 A200-LOAD-SESSION-TABLE.
002660*----------------------------------------------------------------*
002670*    THE SESSION MASTER IS READ IN FULL INTO THE IN-CORE TABLE SO
002680*    THE RISK SCORE CAN BE UPDATED EVENT-BY-EVENT AND THE WHOLE
002690*    FILE REWRITTEN ONCE AT A900, RATHER THAN ONE REWRITE PER HIT.
002700     MOVE    ZERO                    TO    WK-X-SESS-COUNT.
002710     MOVE    "N"                     TO    WK-C-SESS-EOF-SW.
002720     OPEN    INPUT   SESSION-FILE.
002730     IF      NOT     WK-C-SUCCESSFUL
002740             DISPLAY "PEXRULES - OPEN ERROR - SESSION-FILE"
002750             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002760             GO TO Y900-ABNORMAL-TERMINATION.
002770*
002780     PERFORM A210-READ-ONE-SESSION
002790        THRU A219-READ-ONE-SESSION-EX
002800             UNTIL WK-C-SESS-EOF.
002810     CLOSE   SESSION-FILE.
002820*
002830*----------------------------------------------------------------*
002840 A299-LOAD-SESSION-TABLE-EX.
002850*----------------------------------------------------------------*
002860     EXIT.
002870*
002880*----------------------------------------------------------------*
002890 A210-READ-ONE-SESSION.
002900*----------------------------------------------------------------*
002910     READ    SESSION-FILE
002920             AT END
002930                 SET     WK-C-SESS-EOF   TO    TRUE
002940                 GO TO A219-READ-ONE-SESSION-EX.
002950*
002960     IF      WK-X-SESS-COUNT         >=   WK-X-SESS-MAX
002970             DISPLAY "PEXRULES - SESSION TABLE IS FULL"
002980             SET     WK-C-SESS-EOF       TO    TRUE
002990             GO TO A219-READ-ONE-SESSION-EX.
003000*
003010     ADD     1                       TO   WK-X-SESS-COUNT.
003020     SET     WK-X-SESS-IX            TO   WK-X-SESS-COUNT.
003030     MOVE    PEX-SESS-ID             TO
003040             WK-C-SESS-ID (WK-X-SESS-IX).
003050     MOVE    PEX-SESS-TENANT-ID      TO
003060             WK-C-SESS-TENANT-ID (WK-X-SESS-IX).
003070     MOVE    PEX-SESS-EXAM-SCHED-ID  TO
003080             WK-C-SESS-EXAM-SCHED-ID (WK-X-SESS-IX).
003090     MOVE    PEX-SESS-USER-ID        TO
003100             WK-C-SESS-USER-ID (WK-X-SESS-IX).
003110     MOVE    PEX-SESS-ATTEMPT-NO     TO
003120             WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX).
003130     MOVE    PEX-SESS-STATUS         TO
003140             WK-C-SESS-STATUS (WK-X-SESS-IX).
003150     MOVE    PEX-SESS-CREATED-TS     TO
003160             WK-C-SESS-CREATED-TS (WK-X-SESS-IX).
003170     MOVE    PEX-SESS-STARTED-TS     TO
003180             WK-C-SESS-STARTED-TS (WK-X-SESS-IX).
003190     MOVE    PEX-SESS-ENDED-TS       TO
003200             WK-C-SESS-ENDED-TS (WK-X-SESS-IX).
003210     MOVE    PEX-SESS-HEARTBEAT-TS   TO
003220             WK-C-SESS-HEARTBEAT-TS (WK-X-SESS-IX).
003230     MOVE    PEX-SESS-RISK-SCORE     TO
003240             WK-C-SESS-RISK-SCORE (WK-X-SESS-IX).
003250     MOVE    PEX-SESS-USER-NAME      TO
003260             WK-C-SESS-USER-NAME (WK-X-SESS-IX).
003270*
003280*----------------------------------------------------------------*
003290 A219-READ-ONE-SESSION-EX.
003300*----------------------------------------------------------------*
003310     EXIT.
003320*
003330*----------------------------------------------------------------*
003340 A300-PROCESS-EVENTS.
003350*----------------------------------------------------------------*
003360     MOVE    "N"                     TO    WK-C-EVIN-EOF-SW.
003370     PERFORM A310-PROCESS-ONE-EVENT
003380        THRU A319-PROCESS-ONE-EVENT-EX
003390             UNTIL WK-C-EVIN-EOF.
003400*
003410*----------------------------------------------------------------*
003420 A399-PROCESS-EVENTS-EX.
003430*----------------------------------------------------------------*
003440     EXIT.
003450*
003460*----------------------------------------------------------------*
003470 A310-PROCESS-ONE-EVENT.
003480*----------------------------------------------------------------*
003490     READ    EVENT-IN-FILE
003500             AT END
003510                 SET     WK-C-EVIN-EOF   TO    TRUE
003520                 GO TO A319-PROCESS-ONE-EVENT-EX.
003530*
003540     ADD     1                       TO   WK-N-EVENTS-READ.
003550*
003560     PERFORM A320-FIND-SESSION
003570        THRU A329-FIND-SESSION-EX.
003580*
003590     MOVE    PEX-EVT-EVENT-ID        TO    PEX-LKR-EVENT-ID.
003600     MOVE    PEX-EVT-SESSION-ID      TO    PEX-LKR-SESSION-ID.
003610     MOVE    PEX-EVT-EVENT-TYPE      TO    PEX-LKR-EVENT-TYPE.
003620     MOVE    PEX-EVT-EVENT-TS        TO    PEX-LKR-EVENT-TS.
003630     MOVE    PEX-EVT-SEVERITY        TO    PEX-LKR-SEVERITY-IN.
003640     MOVE    PEX-EVT-CONFIDENCE      TO    PEX-LKR-CONFIDENCE.
003650     MOVE    PEX-EVT-CONF-FLAG       TO    PEX-LKR-CONF-FLAG.
003660     MOVE    ZERO                    TO    PEX-LKR-OLD-SCORE.
003670     IF      WK-C-SESS-FOUND
003680             MOVE WK-C-SESS-RISK-SCORE (WK-X-SESS-IX)
003690                                     TO    PEX-LKR-OLD-SCORE.
003700*
003710     CALL    "PEXVRULE"              USING PEX-LK-RULE.
003720*
003730     IF      PEX-LKR-SKIP-EVENT
003740             ADD     1               TO    WK-N-EVENTS-SKIPPED
003750             GO TO A319-PROCESS-ONE-EVENT-EX.
003760*
003770     IF      WK-C-SESS-FOUND
003780             MOVE PEX-LKR-NEW-SCORE  TO
003790                  WK-C-SESS-RISK-SCORE (WK-X-SESS-IX).
003800*
003810     MOVE    PEX-LKR-NEW-EVENT-ID    TO    PEX-EVT-EVENT-ID.
003820     MOVE    PEX-LKR-SEVERITY-OUT    TO    PEX-EVT-SEVERITY.
003830     WRITE   EVENT-OUT-REC           FROM  EVENT-IN-REC.
003840*
003850     IF      PEX-LKR-SEVERITY-OUT    NOT = "NONE"
003860             PERFORM A330-WRITE-ALERT
003870                THRU A339-WRITE-ALERT-EX.
003880*
003890     IF      PEX-LKR-SNAPSHOT-DUE
003900             PERFORM A340-WRITE-SNAPSHOT
003910                THRU A349-WRITE-SNAPSHOT-EX.
003920*
003930*----------------------------------------------------------------*
003940 A319-PROCESS-ONE-EVENT-EX.
003950*----------------------------------------------------------------*
003960     EXIT.
003970*
003980*----------------------------------------------------------------*
003990 A320-FIND-SESSION.
004000*----------------------------------------------------------------*
004010     MOVE    "N"                     TO    WK-C-SESS-FOUND-SW.
004020     SET     WK-X-SESS-IX            TO    1.
004030     SEARCH  WK-C-SESS-KEY-ROW
004040             VARYING WK-X-SESS-IX
004050             AT END
004060                 GO TO A329-FIND-SESSION-EX
004070             WHEN WK-C-SESS-SRCH-KEY (WK-X-SESS-IX) =
004080                  PEX-EVT-SESSION-ID
004090                 SET WK-C-SESS-FOUND TO TRUE.
004100*
004110*----------------------------------------------------------------*
004120 A329-FIND-SESSION-EX.
004130*----------------------------------------------------------------*
004140     EXIT.
004150*
004160*----------------------------------------------------------------*
004170 A330-WRITE-ALERT.
004180*----------------------------------------------------------------*
004190     ADD     1                       TO    WK-N-NEXT-ALERT-ID.
004200     ADD     1                       TO    WK-N-ALERTS-RAISED.
004210     MOVE    WK-N-NEXT-ALERT-ID      TO    PEX-ALR-ALERT-ID.
004220     MOVE    PEX-EVT-SESSION-ID      TO    PEX-ALR-SESSION-ID.
004230     MOVE    PEX-EVT-EVENT-TYPE      TO    PEX-ALR-ALERT-TYPE.
004240     MOVE    PEX-LKR-SEVERITY-OUT    TO    PEX-ALR-SEVERITY.
004250     MOVE    PEX-EVT-EVENT-TS        TO    PEX-ALR-CREATED-TS.
004260     MOVE    PEX-EVT-EVENT-ID        TO    PEX-ALR-EVENT-ID.
004270     MOVE    PEX-EVT-CONFIDENCE      TO    PEX-ALR-CONFIDENCE.
004280     MOVE    PEX-EVT-CONF-FLAG       TO    PEX-ALR-CONF-FLAG.
004290     MOVE    SPACES                  TO    PEX-ALR-EVIDENCE-ID.
004300     WRITE   ALERT-OUT-REC.
004310*
004320*----------------------------------------------------------------*
004330 A339-WRITE-ALERT-EX.
004340*----------------------------------------------------------------*
004350     EXIT.
004360*
004370*----------------------------------------------------------------*
004380 A340-WRITE-SNAPSHOT.
004390*----------------------------------------------------------------*
004400     ADD     1                       TO    WK-N-SNAPS-WRITTEN.
004410     MOVE    PEX-EVT-SESSION-ID      TO    PEX-SNP-SESSION-ID.
004420     MOVE    PEX-EVT-EVENT-TS        TO    PEX-SNP-SNAPSHOT-TS.
004430     MOVE    PEX-LKR-NEW-SCORE       TO    PEX-SNP-SCORE.
004440     WRITE   SNAPSHOT-OUT-REC.
004450*
004460*----------------------------------------------------------------*
004470 A349-WRITE-SNAPSHOT-EX.
004480*----------------------------------------------------------------*
004490     EXIT.
004500*
004510*----------------------------------------------------------------*
004520 A900-REWRITE-SESSION-TABLE.
004530*----------------------------------------------------------------*
004540     OPEN    OUTPUT  SESSION-FILE.
004550     IF      NOT     WK-C-SUCCESSFUL
004560             DISPLAY "PEXRULES - OPEN ERROR - SESSION-FILE"
004570             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004580             GO TO Y900-ABNORMAL-TERMINATION.
004590*
004600     PERFORM A910-WRITE-ONE-SESSION
004610        THRU A919-WRITE-ONE-SESSION-EX
004620             VARYING WK-X-SESS-IX FROM 1 BY 1
004630             UNTIL WK-X-SESS-IX > WK-X-SESS-COUNT.
004640     CLOSE   SESSION-FILE.
004650*
004660*----------------------------------------------------------------*
004670 A999-REWRITE-SESSION-TABLE-EX.
004680*----------------------------------------------------------------*
004690     EXIT.
004700*
004710*----------------------------------------------------------------*
004720 A910-WRITE-ONE-SESSION.
004730*----------------------------------------------------------------*
004740     MOVE    WK-C-SESS-ID (WK-X-SESS-IX)        TO   PEX-SESS-ID.
004750     MOVE    WK-C-SESS-TENANT-ID (WK-X-SESS-IX)
004760                                     TO   PEX-SESS-TENANT-ID.
004770     MOVE    WK-C-SESS-EXAM-SCHED-ID (WK-X-SESS-IX)
004780                                     TO   PEX-SESS-EXAM-SCHED-ID.
004790     MOVE    WK-C-SESS-USER-ID (WK-X-SESS-IX)
004800                                     TO   PEX-SESS-USER-ID.
004810     MOVE    WK-C-SESS-ATTEMPT-NO (WK-X-SESS-IX)
004820                                     TO   PEX-SESS-ATTEMPT-NO.
004830     MOVE    WK-C-SESS-STATUS (WK-X-SESS-IX)
004840                                     TO   PEX-SESS-STATUS.
004850     MOVE    WK-C-SESS-CREATED-TS (WK-X-SESS-IX)
004860                                     TO   PEX-SESS-CREATED-TS.
004870     MOVE    WK-C-SESS-STARTED-TS (WK-X-SESS-IX)
004880                                     TO   PEX-SESS-STARTED-TS.
004890     MOVE    WK-C-SESS-ENDED-TS (WK-X-SESS-IX)
004900                                     TO   PEX-SESS-ENDED-TS.
004910     MOVE    WK-C-SESS-HEARTBEAT-TS (WK-X-SESS-IX)
004920                                     TO   PEX-SESS-HEARTBEAT-TS.
004930     MOVE    WK-C-SESS-RISK-SCORE (WK-X-SESS-IX)
004940                                     TO   PEX-SESS-RISK-SCORE.
004950     MOVE    WK-C-SESS-USER-NAME (WK-X-SESS-IX)
004960                                     TO   PEX-SESS-USER-NAME.
004970     WRITE   SESSION-FILE-REC.
004980*
004990*----------------------------------------------------------------*
005000 A919-WRITE-ONE-SESSION-EX.
005010*----------------------------------------------------------------*
005020     EXIT.
005030*
005040*----------------------------------------------------------------*
005050 A950-PRINT-CONTROL-TOTALS.
005060*----------------------------------------------------------------*
005070     DISPLAY "PEXRULES - RULES EVALUATION RUN COMPLETE".
005080     MOVE    WK-N-EVENTS-READ        TO    WK-C-PRINT-TOTAL.
005090     DISPLAY "  EVENTS READ    - " WK-C-PRINT-TOTAL.
005100     MOVE    WK-N-EVENTS-SKIPPED     TO    WK-C-PRINT-TOTAL.
005110     DISPLAY "  EVENTS SKIPPED - " WK-C-PRINT-TOTAL.
005120     MOVE    WK-N-ALERTS-RAISED      TO    WK-C-PRINT-TOTAL.
005130     DISPLAY "  ALERTS RAISED  - " WK-C-PRINT-TOTAL.
005140     MOVE    WK-N-SNAPS-WRITTEN      TO    WK-C-PRINT-TOTAL.
005150     DISPLAY "  SNAPSHOTS      - " WK-C-PRINT-TOTAL.
005160*    PX1H20 - THE SAME FOUR CONTROL TOTALS ARE NOW ALSO APPENDED
005170*    TO SUMMARY-REPORT SO A READER OF THE PRINT FILE SEES THE
005180*    RULES RUN FOOTER ALONGSIDE THE DASHBOARD AND TIMELINE TEXT.
005190     OPEN    EXTEND  SUMMARY-REPORT.
005200     IF      NOT     WK-C-SUCCESSFUL
005210             DISPLAY "PEXRULES - OPEN ERROR - SUMMARY-REPORT"
005220             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005230             GO TO Y900-ABNORMAL-TERMINATION.
005240     MOVE    "EVENTS READ"           TO    WK-C-PRT-FTR-LABEL.
005250     MOVE    WK-N-EVENTS-READ        TO    WK-C-PRT-FTR-VALUE.
005260     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-FOOTER.
005270     MOVE    "EVENTS SKIPPED"        TO    WK-C-PRT-FTR-LABEL.
005280     MOVE    WK-N-EVENTS-SKIPPED     TO    WK-C-PRT-FTR-VALUE.
005290     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-FOOTER.
005300     MOVE    "ALERTS RAISED"         TO    WK-C-PRT-FTR-LABEL.
005310     MOVE    WK-N-ALERTS-RAISED      TO    WK-C-PRT-FTR-VALUE.
005320     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-FOOTER.
005330     MOVE    "SNAPSHOTS WRITTEN"     TO    WK-C-PRT-FTR-LABEL.
005340     MOVE    WK-N-SNAPS-WRITTEN      TO    WK-C-PRT-FTR-VALUE.
005350     WRITE   SUMMARY-REPORT-LINE     FROM  WK-C-PRINT-FOOTER.
005360     CLOSE   SUMMARY-REPORT.
005370     DISPLAY "  FINAL RISK SCORE BY SESSION -".
005380     PERFORM A955-PRINT-ONE-SESS-SCORE
005390        THRU A958-PRINT-ONE-SESS-SCORE-EX
005400             VARYING WK-X-SESS-IX FROM 1 BY 1
005410             UNTIL WK-X-SESS-IX > WK-X-SESS-COUNT.
005420*
005430*----------------------------------------------------------------*
005440 A959-PRINT-CONTROL-TOTALS-EX.
005450*----------------------------------------------------------------*
005460     EXIT.
005470*
005480*----------------------------------------------------------------*
005490 A955-PRINT-ONE-SESS-SCORE.
005500*----------------------------------------------------------------*
005510     DISPLAY "    " WK-C-SESS-ID (WK-X-SESS-IX)
005520             " " WK-C-SESS-RISK-SCORE (WK-X-SESS-IX).
005530*
005540*----------------------------------------------------------------*
005550 A958-PRINT-ONE-SESS-SCORE-EX.
005560*----------------------------------------------------------------*
005570     EXIT.
005580*
005590*----------------------------------------------------------------*
005600 Y900-ABNORMAL-TERMINATION.
005610*----------------------------------------------------------------*
005620     DISPLAY "PEXRULES - ABNORMAL TERMINATION".
005630     CLOSE   SESSION-FILE EVENT-IN-FILE EVENT-OUT-FILE
005640             ALERT-FILE SNAPSHOT-FILE.
005650     MOVE    16                      TO    RETURN-CODE.
005660     GOBACK.
005670*
005680******************************************************************
005690*************** END OF PROGRAM SOURCE - PEXRULES ***************
005700******************************************************************
