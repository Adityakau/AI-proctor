000100*****************************************************************
000110* PEXLRULE.cpybk
000120* LINKAGE AREA FOR CALL "PEXVRULE" - WINDOW/DECAY/SEVERITY
000130*****************************************************************
000140* HISTORY OF MODIFICATION:
000150*****************************************************************
000160* TAG    INITIALS  DATE        DESCRIPTION
000170*---------------------------------------------------------------*
000180* PX1E01 - TMPKVL  - 01/03/1991 - PROCTOR MONITORING PROJECT R1
000190*                     - INITIAL VERSION.
000200*---------------------------------------------------------------*
000210*
000220 01  PEX-LK-RULE.
000230     05  PEX-LKR-INPUT.
000240         10  PEX-LKR-EVENT-ID       PIC X(40).
000250         10  PEX-LKR-SESSION-ID     PIC X(36).
000260         10  PEX-LKR-EVENT-TYPE     PIC X(20).
000270         10  PEX-LKR-EVENT-TS       PIC 9(10).
000280         10  PEX-LKR-SEVERITY-IN    PIC X(10).
000290         10  PEX-LKR-CONFIDENCE     PIC 9V9999.
000300         10  PEX-LKR-CONF-FLAG      PIC X(01).
000310         10  PEX-LKR-OLD-SCORE      PIC S9(7)V99.
000320     05  PEX-LKR-OUTPUT.
000330         10  PEX-LKR-NEW-EVENT-ID   PIC X(40).
000340         10  PEX-LKR-NEW-SCORE      PIC S9(7)V99.
000350         10  PEX-LKR-SEVERITY-OUT   PIC X(10).
000360         10  PEX-LKR-SKIP-FLAG      PIC X(01).
000370             88  PEX-LKR-SKIP-EVENT     VALUE "Y".
000380         10  PEX-LKR-SNAPSHOT-FLAG  PIC X(01).
000390             88  PEX-LKR-SNAPSHOT-DUE   VALUE "Y".
000400     05  FILLER                     PIC X(10).
