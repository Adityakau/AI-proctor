000100*****************************************************************
000110* PEXLTRST.cpybk
000120* LINKAGE AREA FOR CALL "PEXVTRST" - EVIDENCE LINK REPAIR AND
000130* TRUST SCORE, SELECTED BY PEX-LKT-OPTION, AN OPTION-SELECTED
000140* MULTI-PURPOSE CALL PATTERN USED ELSEWHERE IN THIS SHOP
000150*****************************************************************
000160* OPTION  ACTION........................  INPUT...............
000170*   1     REPAIR ONE ALERT'S EVIDENCE     ALERT-CREATED-TS PLUS
000180*         LINK                            THE EVIDENCE TABLE
000190*   2     COMPUTE SESSION TRUST SCORE     ALERT CONFIDENCE TABLE
000200*
000210* HISTORY OF MODIFICATION:
000220*****************************************************************
000230* TAG    INITIALS  DATE        DESCRIPTION
000240*---------------------------------------------------------------*
000250* PX1E04 - TMPKVL  - 10/03/1991 - PROCTOR MONITORING PROJECT R1
000260*                     - INITIAL VERSION.
000270*---------------------------------------------------------------*
000280*
000290 01  PEX-LK-TRST.
000300     05  PEX-LKT-OPTION             PIC 9(01).
000310         88  PEX-LKT-OPT-REPAIR-LINK    VALUE 1.
000320         88  PEX-LKT-OPT-TRUST-SCORE    VALUE 2.
000330     05  PEX-LKT-REPAIR-INPUT.
000340         10  PEX-LKT-ALERT-CREATED-TS  PIC 9(10).
000350         10  PEX-LKT-EVIDENCE-COUNT    PIC 9(05) COMP-3.
000360         10  PEX-LKT-EVIDENCE-TABLE OCCURS 200 TIMES
000370                 INDEXED BY PEX-LKT-EVID-IX.
000380             15  PEX-LKT-EVID-ID        PIC X(36).
000390             15  PEX-LKT-EVID-CREATED-TS PIC 9(10).
000400     05  PEX-LKT-REPAIR-OUTPUT.
000410         10  PEX-LKT-LINKED-EVIDENCE-ID PIC X(36).
000420     05  PEX-LKT-TRUST-INPUT.
000430         10  PEX-LKT-ALERT-COUNT       PIC 9(05) COMP-3.
000440         10  PEX-LKT-ALERT-CONF-TABLE OCCURS 2000 TIMES
000450                 INDEXED BY PEX-LKT-CONF-IX.
000460             15  PEX-LKT-ALERT-CONF       PIC 9V9999.
000470             15  PEX-LKT-ALERT-CONF-FLAG  PIC X(01).
000480     05  PEX-LKT-TRUST-OUTPUT.
000490         10  PEX-LKT-TRUST-PERCENT     PIC 9(03).
000500     05  FILLER                        PIC X(10).
