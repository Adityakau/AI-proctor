000100*****************************************************************
000110* PEXALRR.cpybk
000120* ALERT RECORD  (FD FOR ALERT-FILE)
000130*****************************************************************
000140* I-O FORMAT:PEXALRR  FROM FILE ALERT-FILE OF LIBRARY PEXLIB
000150*
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* TAG    INITIALS  DATE        DESCRIPTION
000190*---------------------------------------------------------------*
000200* PX1A00 - TMPKVL  - 01/03/1991 - PROCTOR MONITORING PROJECT R1
000210*                     - INITIAL VERSION. ALERT-ID IS A SEQUENTIAL
000220*                       RUNNING NUMBER (SOURCE APPLICATION USES A
000230*                       UUID; SEQUENTIAL IS OUR STABLE EQUIVALENT)
000240*---------------------------------------------------------------*
000250* PX1F13 - TMPRAJ  - 09/11/1994 - REQ 10233
000260*                     - ADD EVIDENCE-ID SO THE DASHBOARD LINK
000270*                       REPAIR STEP CAN PERSIST ITS RESULT BACK
000280*                       ONTO THE ALERT ROW.
000290*---------------------------------------------------------------*
000300*
000310 05  PEXALRR-RECORD.
000320     10  PEX-ALR-ALERT-ID        PIC 9(08).
000330*                                SEQUENTIAL ALERT NUMBER
000340     10  PEX-ALR-SESSION-ID      PIC X(36).
000350*                                SESSION
000360     10  PEX-ALR-ALERT-TYPE      PIC X(20).
000370*                                EVENT TYPE THAT TRIGGERED ALERT
000380     10  PEX-ALR-SEVERITY        PIC X(10).
000390*                                CRITICAL/HIGH/MEDIUM/LOW
000400     10  PEX-ALR-CREATED-TS      PIC 9(10).
000410*                                ALERT CREATION TIME
000420     10  PEX-ALR-EVENT-ID        PIC X(40).
000430*                                TRIGGERING EVENT ID
000440     10  PEX-ALR-CONFIDENCE      PIC 9V9999.
000450*                                COPIED FROM TRIGGERING EVENT
000460     10  PEX-ALR-CONF-FLAG       PIC X(01).
000470         88  PEX-ALR-CONF-PRESENT    VALUE "Y".
000480         88  PEX-ALR-CONF-MISSING    VALUE "N".
000490     10  PEX-ALR-EVIDENCE-ID     PIC X(36).
000500*                                LINKED EVIDENCE, SPACES=UNLINKED
000510     10  FILLER                  PIC X(04).
000520*                                RESERVED FOR FUTURE USE
