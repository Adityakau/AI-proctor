000100*****************************************************************
000110* PEXLALRT.cpybk
000120* LINKAGE AREA FOR CALL "PEXVALRT" - INGEST ALERTING RULES
000130*****************************************************************
000140* HISTORY OF MODIFICATION:
000150*****************************************************************
000160* TAG    INITIALS  DATE        DESCRIPTION
000170*---------------------------------------------------------------*
000180* PX1E03 - TMPKVL  - 10/03/1991 - PROCTOR MONITORING PROJECT R1
000190*                     - INITIAL VERSION.
000200*---------------------------------------------------------------*
000210*
000220 01  PEX-LK-ALRT.
000230     05  PEX-LKA-INPUT.
000240         10  PEX-LKA-SESSION-ID     PIC X(36).
000250         10  PEX-LKA-EVENT-TYPE     PIC X(20).
000260         10  PEX-LKA-SEVERITY-IN    PIC X(10).
000270         10  PEX-LKA-EVENT-TS       PIC 9(10).
000280     05  PEX-LKA-OUTPUT.
000290         10  PEX-LKA-ALERT-FLAG     PIC X(01).
000300             88  PEX-LKA-RAISE-ALERT    VALUE "Y".
000310         10  PEX-LKA-ALERT-SEVERITY PIC X(10).
000320     05  FILLER                     PIC X(09).
