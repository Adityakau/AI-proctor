000100*****************************************************************
000110* PEXSSRQ.cpybk
000120* SESSION REPORT REQUEST RECORD  (FD FOR DASH-REQUEST-FILE AND
000130* TIML-REQUEST-FILE - ONE ROW PER SESSION A CALLER WANTS REPORTED,
000140* TENANT-ID CARRIED SO THE DRIVER CAN REFUSE A TENANT MISMATCH)
000150*****************************************************************
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* TAG    INITIALS  DATE        DESCRIPTION
000190*---------------------------------------------------------------*
000200* PX1D12 - TMPRAJ  - 20/06/1991 - PROCTOR MONITORING PROJECT R1
000210*                     - INITIAL VERSION.  SAME RECORD SHAPE IS
000220*                       READ BY PEXDASH AND PEXTIML SO A SINGLE
000230*                       REQUEST CARD CAN DRIVE BOTH REPORTS IN
000240*                       ONE SCHEDULED JOB STREAM.
000250*---------------------------------------------------------------*
000260*
000270 05  PEXSSRQ-RECORD.
000280     10  PEXSSRQ-SESSION-ID      PIC X(36).
000290     10  PEXSSRQ-TENANT-ID       PIC X(20).
000300     10  FILLER                  PIC X(14).
