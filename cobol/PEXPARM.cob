000100 *************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PEXPARM.
000140 AUTHOR.         T M PANICKER.
000150 INSTALLATION.   EXAM INTEGRITY UNIT - BATCH SECTION.
000160 DATE-WRITTEN.   18 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       PROCTORING SYSTEMS - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RETURN A RULE
000210*               CONSTANT (BASE SCORE, WINDOW SIZE OR ALERT
000220*               THRESHOLD) BY PARAMETER CODE.  SHAPE FOLLOWS
000230*               THE SAME GLOBAL PARAMETER CALL USED SHOP-WIDE.
000240*
000250*================================================================
000260* HISTORY OF MODIFICATION:
000270*================================================================
000280* PX1E05 - TMPKVL  - 18/03/1991 - PROCTOR MONITORING PROJECT R1
000290*                               - INITIAL VERSION.  TABLE IS
000300*                                 BUILT IN WORKING-STORAGE, NOT
000310*                                 A DATABASE FILE, SINCE THE
000320*                                 RULE CONSTANTS ARE FIXED BY
000330*                                 THE BUSINESS SPECIFICATION.
000340* PX1F11 - TMPNOR  - 09/11/1994 - ADDED WINDOW-SECOND AND ALERT
000350*                                 THRESHOLD CODES FOR THE NEW
000360*                                 INGEST ALERTING RULE SET.
000370* PX1G02 - RSMYAT  - 22/02/1999 - YEAR 2000 REVIEW.  NO 2-DIGIT
000380*                                 YEAR FIELDS FOUND IN THIS
000390*                                 PROGRAM.  NO CODE CHANGE.
000400* PX1H07 - DCKABI  - 04/09/2003 - REQ 30417 - ADDED RATE LIMIT
000410*                                 AND DUPLICATE-WINDOW CODES.
000420* PX1H12 - DCKABI  - 11/02/2004 - REQ 30512 - ADDED WINDOWPRUNE
000430*                                 CODE FOR THE NEW SLIDING-WINDOW
000440*                                 SCORE ENGINE CALL.
000450*----------------------------------------------------------------*
000460 EJECT
000470**********************
000480 ENVIRONMENT DIVISION.
000490**********************
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-AS400.
000520 OBJECT-COMPUTER.  IBM-AS400.
000530 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000540                   UPSI-0 IS UPSI-SWITCH-0
000550                     ON  STATUS IS U0-ON
000560                     OFF STATUS IS U0-OFF.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*    NO FILES OWNED BY THIS PROGRAM - SEE HISTORY ABOVE.
000610 EJECT
000620***************
000630 DATA DIVISION.
000640***************
000650 FILE SECTION.
000660*************************
000670 WORKING-STORAGE SECTION.
000680*************************
000690 01  FILLER              PIC X(24)  VALUE
000700     "** PROGRAM PEXPARM   **".
000710*
000720 01  WK-C-FILE-STATUS     PIC X(02) VALUE "00".
000730     88  WK-C-SUCCESSFUL          VALUE "00".
000740*
000750*------------------- RULE CONSTANT TABLE -----------------------*
000760 01  WK-C-PARM-TABLE.
000770     05  FILLER PIC X(12) VALUE "BASEMULTI   ".
000780     05  FILLER PIC 9(09)V9(04) VALUE 0000000500000.
000790     05  FILLER PIC X(12) VALUE "BASELOOKAWY ".
000800     05  FILLER PIC 9(09)V9(04) VALUE 0000000050000.
000810     05  FILLER PIC X(12) VALUE "BASESUSPOBJ ".
000820     05  FILLER PIC 9(09)V9(04) VALUE 0000000200000.
000830     05  FILLER PIC X(12) VALUE "BASEFACEMIS ".
000840     05  FILLER PIC 9(09)V9(04) VALUE 0000000150000.
000850     05  FILLER PIC X(12) VALUE "BASECAMBLK  ".
000860     05  FILLER PIC 9(09)V9(04) VALUE 0000000150000.
000870     05  FILLER PIC X(12) VALUE "BASELIGHTLO ".
000880     05  FILLER PIC 9(09)V9(04) VALUE 0000000020000.
000890     05  FILLER PIC X(12) VALUE "BASEOTHER   ".
000900     05  FILLER PIC 9(09)V9(04) VALUE 0000000010000.
000910     05  FILLER PIC X(12) VALUE "DECAYFACTOR ".
000920     05  FILLER PIC 9(09)V9(04) VALUE 0000000009800.
000930     05  FILLER PIC X(12) VALUE "WINDOWLOOKAW".
000940     05  FILLER PIC 9(09)V9(04) VALUE 0000000300000.
000950     05  FILLER PIC X(12) VALUE "WINDOWFACEMI".
000960     05  FILLER PIC 9(09)V9(04) VALUE 0000000600000.
000970     05  FILLER PIC X(12) VALUE "WINDOWCAMBLK".
000980     05  FILLER PIC 9(09)V9(04) VALUE 0000000600000.
000990     05  FILLER PIC X(12) VALUE "WINDOWLIGHT ".
001000     05  FILLER PIC 9(09)V9(04) VALUE 0000001200000.
001010     05  FILLER PIC X(12) VALUE "THRESHLOOKAW".
001020     05  FILLER PIC 9(09)V9(04) VALUE 0000000050000.
001030     05  FILLER PIC X(12) VALUE "THRESHFACEMI".
001040     05  FILLER PIC 9(09)V9(04) VALUE 0000000030000.
001050     05  FILLER PIC X(12) VALUE "THRESHCAMBLK".
001060     05  FILLER PIC 9(09)V9(04) VALUE 0000000030000.
001070     05  FILLER PIC X(12) VALUE "THRESHLIGHT ".
001080     05  FILLER PIC 9(09)V9(04) VALUE 0000000100000.
001090     05  FILLER PIC X(12) VALUE "DUPWINDOWSEC".
001100     05  FILLER PIC 9(09)V9(04) VALUE 0000036000000.
001110     05  FILLER PIC X(12) VALUE "SKEWWINDOSEC".
001120     05  FILLER PIC 9(09)V9(04) VALUE 0000003000000.
001130     05  FILLER PIC X(12) VALUE "RATELIMITMAX".
001140     05  FILLER PIC 9(09)V9(04) VALUE 0000006000000.
001150     05  FILLER PIC X(12) VALUE "ALERTWINDSEC".
001160     05  FILLER PIC 9(09)V9(04) VALUE 0000003000000.
001170     05  FILLER PIC X(12) VALUE "WINDOWPRUNE ".
001180     05  FILLER PIC 9(09)V9(04) VALUE 0000006000000.
001190*
001200 01  WK-C-PARM-ENTRY REDEFINES WK-C-PARM-TABLE.
001210     05  WK-C-PARM-ROW OCCURS 21 TIMES
001220             INDEXED BY WK-X-PARM-IX.
001230         10  WK-C-PARM-CODE        PIC X(12).
001240         10  WK-C-PARM-VALUE       PIC 9(09)V9(04).
001250*
001260*------------ ALTERNATE INTEGER-ONLY VIEW OF THE TABLE ----------*
001270 01  WK-N-PARM-TABLE REDEFINES WK-C-PARM-TABLE.
001280     05  WK-N-PARM-ROW OCCURS 21 TIMES.
001290         10  FILLER                PIC X(12).
001300         10  WK-N-PARM-INT-PART    PIC 9(09).
001310         10  WK-N-PARM-DEC-PART    PIC 9(04).
001320*
001330*---------- CODE-ONLY VIEW USED WHEN TRACING AN UNKNOWN CODE ----*
001340 01  WK-C-PARM-CODEONLY REDEFINES WK-C-PARM-TABLE.
001350     05  WK-C-PARM-CODE-ROW OCCURS 21 TIMES.
001360         10  WK-C-PARM-TRACE-CODE  PIC X(12).
001370         10  FILLER                PIC 9(09)V9(04).
001380*
001390 77  WK-X-TABLE-MAX       PIC 9(02) COMP VALUE 21.
001400 77  WK-X-FOUND-SW        PIC X(01) VALUE "N".
001410     88  WK-X-FOUND                 VALUE "Y".
001420*
001430 EJECT
001440 LINKAGE SECTION.
001450*****************
001460 COPY PEXLPARM.
001470 EJECT
001480********************************************
001490 PROCEDURE DIVISION USING PEX-LK-PARM.
001500********************************************
001510 MAIN-MODULE.
001520     PERFORM A000-MAIN-PROCESSING
001530        THRU A099-MAIN-PROCESSING-EX.
001540     GOBACK.
001550*
001560*----------------------------------------------------------------*
001570 A000-MAIN-PROCESSING.
001580*----------------------------------------------------------------*
001590     MOVE    ZEROES                  TO    PEX-LKP-PARM-VALUE.
001600     MOVE    SPACES                  TO    PEX-LKP-ERROR-CD.
001610     MOVE    "N"                     TO    WK-X-FOUND-SW.
001620*
001630     SET     WK-X-PARM-IX            TO    1.
001640     SEARCH  WK-C-PARM-ROW
001650             VARYING WK-X-PARM-IX
001660             AT END
001670                 GO TO A090-NOT-FOUND
001680             WHEN WK-C-PARM-CODE (WK-X-PARM-IX) =
001690                  PEX-LKP-PARM-CODE
001700                 GO TO A080-MOVE-DATA.
001710*
001720 A080-MOVE-DATA.
001730     MOVE    WK-C-PARM-VALUE (WK-X-PARM-IX)
001740                                     TO    PEX-LKP-PARM-VALUE.
001750     SET     WK-X-FOUND                TO    TRUE.
001760     GO TO A099-MAIN-PROCESSING-EX.
001770*
001780 A090-NOT-FOUND.
001790     MOVE    "NF"                    TO    PEX-LKP-ERROR-CD.
001800*
001810*----------------------------------------------------------------*
001820 A099-MAIN-PROCESSING-EX.
001830*----------------------------------------------------------------*
001840     EXIT.
001850*
001860******************************************************************
001870*************** END OF PROGRAM SOURCE - PEXPARM ***************
001880******************************************************************
