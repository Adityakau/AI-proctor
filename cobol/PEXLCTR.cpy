000100*****************************************************************
000110* PEXLCTR.cpybk
000120* SESSION LIFECYCLE ACTION RECORD  (FD FOR LCTL-IN-FILE, READ BY
000130* PEXLIFE - ONE REQUESTED START/END/HEARTBEAT TRANSITION PER ROW)
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* TAG    INITIALS  DATE        DESCRIPTION
000180*---------------------------------------------------------------*
000190* PX1D04 - TMPNOR  - 01/07/1991 - PROCTOR MONITORING PROJECT R1
000200*                     - INITIAL VERSION.
000210*---------------------------------------------------------------*
000220*
000230 05  PEXLCTR-RECORD.
000240     10  PEXLC-ACTION            PIC X(10).
000250         88  PEXLC-IS-START          VALUE "START".
000260         88  PEXLC-IS-END            VALUE "END".
000270         88  PEXLC-IS-HEARTBEAT      VALUE "HEARTBEAT".
000280     10  PEXLC-TENANT-ID         PIC X(20).
000290     10  PEXLC-EXAM-SCHED-ID     PIC X(20).
000300     10  PEXLC-USER-ID           PIC X(20).
000310     10  PEXLC-ATTEMPT-NO        PIC 9(04).
000320     10  PEXLC-ACTION-TS         PIC 9(10).
000330*                                TIME THE ACTION TOOK PLACE
000340     10  PEXLC-USER-NAME         PIC X(30).
000350*                                CONFIG SNAPSHOT NAME, START ONLY
000360     10  FILLER                  PIC X(06).
