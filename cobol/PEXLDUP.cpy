000100*****************************************************************
000110* PEXLDUP.cpybk
000120* LINKAGE AREA FOR CALL "PEXVDUP" - DUPLICATE/SKEW/RATE LIMIT
000130*****************************************************************
000140* HISTORY OF MODIFICATION:
000150*****************************************************************
000160* TAG    INITIALS  DATE        DESCRIPTION
000170*---------------------------------------------------------------*
000180* PX1E02 - TMPKVL  - 10/03/1991 - PROCTOR MONITORING PROJECT R1
000190*                     - INITIAL VERSION.
000200*---------------------------------------------------------------*
000210*
000220 01  PEX-LK-DUP.
000230     05  PEX-LKD-INPUT.
000240         10  PEX-LKD-EVENT-ID       PIC X(40).
000250         10  PEX-LKD-SESSION-ID     PIC X(36).
000260         10  PEX-LKD-EVENT-TS       PIC 9(10).
000270         10  PEX-LKD-HAS-TS         PIC X(01).
000280             88  PEX-LKD-TS-PRESENT     VALUE "Y".
000290         10  PEX-LKD-NOW-TS         PIC 9(10).
000300     05  PEX-LKD-OUTPUT.
000310         10  PEX-LKD-DISPOSITION    PIC X(08).
000320             88  PEX-LKD-ACCEPTED       VALUE "ACCEPTED".
000330             88  PEX-LKD-REJECTED       VALUE "REJECTED".
000340         10  PEX-LKD-REASON         PIC X(24).
000350     05  FILLER                     PIC X(08).
