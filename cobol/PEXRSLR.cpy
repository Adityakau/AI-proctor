000100*****************************************************************
000110* PEXRSLR.cpybk
000120* BATCH RESULT RECORD  (FD FOR RESULT-FILE, LINE SEQUENTIAL)
000130*****************************************************************
000140* I-O FORMAT:PEXRSLR  FROM FILE RESULT-FILE OF LIBRARY PEXLIB
000150*
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* TAG    INITIALS  DATE        DESCRIPTION
000190*---------------------------------------------------------------*
000200* PX1B05 - TMPNOR  - 01/06/1991 - PROCTOR MONITORING PROJECT R1
000210*                     - INITIAL VERSION. ONE ROW PER NON-SKIPPED
000220*                       EVENT IN AN INGEST BATCH.
000230*---------------------------------------------------------------*
000240*
000250 05  PEXRSLR-RECORD.
000260     10  PEX-RSL-EVENT-ID        PIC X(40).
000270*                                EVENT ID
000280     10  PEX-RSL-DISPOSITION     PIC X(08).
000290         88  PEX-RSL-ACCEPTED        VALUE "ACCEPTED".
000300         88  PEX-RSL-REJECTED        VALUE "REJECTED".
000310     10  PEX-RSL-REASON          PIC X(24).
000320*                                BLANK/DUPLICATE/TIMESTAMP_OUT_
000330*                                OF_RANGE/RATE_LIMITED/INTERNAL_
000340*                                ERROR
000350     10  FILLER                  PIC X(03).
000360*                                RESERVED FOR FUTURE USE
