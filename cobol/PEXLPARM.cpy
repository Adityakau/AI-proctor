000100*****************************************************************
000110* PEXLPARM.cpybk
000120* LINKAGE AREA FOR CALL "PEXPARM" - RULE CONSTANT LOOKUP, THE
000130* SAME GLOBAL SYSTEM PARAMETER CALL SHAPE USED ELSEWHERE HERE
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* TAG    INITIALS  DATE        DESCRIPTION
000180*---------------------------------------------------------------*
000190* PX1E05 - TMPKVL  - 10/03/1991 - PROCTOR MONITORING PROJECT R1
000200*                     - INITIAL VERSION.
000210*---------------------------------------------------------------*
000220*
000230 01  PEX-LK-PARM.
000240     05  PEX-LKP-PARM-CODE       PIC X(12).
000250     05  PEX-LKP-PARM-VALUE      PIC 9(09)V9(04).
000260     05  PEX-LKP-ERROR-CD        PIC X(02).
000270     05  FILLER                  PIC X(08).
